000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    BKW-ENRICHED-RECORD.
000300 AUTHOR.        D NOLTE.
000400 INSTALLATION.  PEAK POWER SERVICES - FINANCIAL SYS DEPT.
000500 DATE-WRITTEN.  07/30/2008.
000600 DATE-COMPILED. 09/02/2025.
000700 SECURITY.      NONCONFIDENTIAL.
000800*================================================================
000900* BANK-WITH-RISK ENRICHED OUTPUT RECORD - TARGET COPY BOOK
001000* CARRIES EVERY FIELD OF THE BANK TRANSACTION INPUT RECORD
001100* (BKT.TIP71) PLUS THE MATCHED AP INVOICE AMOUNT AND THE FLAGS
001200* AND RISK SCORE ASSIGNED BY THE BANK-AP RISK VALIDATOR
001300* (YE25.R00902).
001400*----------------------------------------------------------------
001500* CHANGE LOG
001600*  DATE       BY   REQUEST/TICKET    DESCRIPTION
001700*  ---------- ---- ----------------- --------------------------
001800*  07/30/2008 DNT  CR-2008-267       ORIGINAL LAYOUT - FIRST
001900*                                    AUTOMATED BANK-TO-AP
002000*                                    MATCHING PASS.
002100*  11/19/2015 JKL  CR-2015-334       ADDED UNUSUAL-VENDOR-
002200*                                    PAYMENT FLAG (90TH
002300*                                    PERCENTILE CHECK).
002400*  06/02/2021 MCN  CR-2021-552       ADDED THE INVOICE-MARKED-
002500*                                    PAID-BUT-NO-BANK-TXN
002600*                                    PLACEHOLDER COLUMN - LOGIC
002700*                                    DEFERRED, ALWAYS 'N' UNTIL
002800*                                    THE AP CASH-APPLICATION
002900*                                    REWRITE SHIPS.
003000*  09/02/2025 SHN  WO#25-0142        FY2025 YEAR-END RUN - NO
003100*                                    LAYOUT CHANGE, RECOMPILE
003200*                                    ONLY.
003300*================================================================
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT BKW-ENRICHED-RECORD ASSIGN TO "BKWTHRISK"
004100         ORGANIZATION IS LINE SEQUENTIAL.
004200 DATA DIVISION.
004300 FILE SECTION.
004400 FD  BKW-ENRICHED-RECORD
004500     RECORD CONTAINS 125 CHARACTERS.
004600 01  BKW-ENRICHED-RECORD.
004700* --- CARRIED FORWARD FROM BKT.TIP71 ---------------------------
004800     05  BKW-TXN-ID                    PIC X(12).
004900     05  BKW-VENDOR-NME                PIC X(25).
005000     05  BKW-TXN-DTE                   PIC X(10).
005100     05  BKW-AMOUNT                    PIC S9(9)V99.
005200     05  BKW-MATCH-KEY                 PIC X(20).
005300     05  BKW-DUP-PYMT-CDE              PIC X(1).
005400         88  BKW-DUP-PYMT-YES              VALUE 'Y'.
005500         88  BKW-DUP-PYMT-NO               VALUE 'N'.
005600* --- MATCHED AP RESULT AND RISK FLAGS ADDED BY YE25.R00902 ---
005700     05  BKW-INVOICE-AMT                PIC S9(9)V99.
005800     05  BKW-NO-MATCH-INVOICE-CDE       PIC X(1).
005900         88  BKW-NO-MATCH-INVOICE-YES       VALUE 'Y'.
006000         88  BKW-NO-MATCH-INVOICE-NO        VALUE 'N'.
006100     05  BKW-DUP-PAYMENT-CDE            PIC X(1).
006200         88  BKW-DUP-PAYMENT-YES            VALUE 'Y'.
006300         88  BKW-DUP-PAYMENT-NO             VALUE 'N'.
006400     05  BKW-AMOUNT-MISMATCH-CDE        PIC X(1).
006500         88  BKW-AMOUNT-MISMATCH-YES        VALUE 'Y'.
006600         88  BKW-AMOUNT-MISMATCH-NO         VALUE 'N'.
006700     05  BKW-UNUSUAL-VENDOR-PYMT-CDE    PIC X(1).
006800         88  BKW-UNUSUAL-VENDOR-PYMT-YES    VALUE 'Y'.
006900         88  BKW-UNUSUAL-VENDOR-PYMT-NO     VALUE 'N'.
007000     05  BKW-INV-PAID-NO-TXN-CDE        PIC X(1).
007100         88  BKW-INV-PAID-NO-TXN-YES        VALUE 'Y'.
007200         88  BKW-INV-PAID-NO-TXN-NO         VALUE 'N'.
007300* --- SCORE AND BAND ---------------------------------------
007400     05  BKW-RISK-SCORE                 PIC 9(3).
007500     05  BKW-RISK-LEVEL-TXT             PIC X(17).
007600     05  FILLER                         PIC X(10).
007700 WORKING-STORAGE SECTION.
007800 PROCEDURE DIVISION.
007900  STOP RUN.
