000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    YEAREND-RECON-DRIVER.
000300 AUTHOR.        R T WALSH.
000400 INSTALLATION.  PEAK POWER SERVICES - FINANCIAL SYS DEPT.
000500 DATE-WRITTEN.  03/14/1988.
000600 DATE-COMPILED. 09/02/2025.
000700 SECURITY.      NONCONFIDENTIAL.
000800*================================================================
000900* YE25.R00900 - YEAR-END RECONCILIATION RUN CONTROL DRIVER
001000* PEAK POWER SERVICES - FY2025 YEAR-END BATCH
001100*
001200* CALLS THE FOUR YEAR-END RISK VALIDATORS IN THE REQUIRED
001300* SEQUENCE (AP/GL, THEN BANK/AP SINCE IT READS THE AP STEP'S
001400* OUTPUT, THEN TAX, THEN LEASE) AND WRITES ONE HEADER ROW AND
001500* ONE DETAIL ROW PER STEP TO THE RUN CONTROL FILE SO OPERATIONS
001600* HAS A RECORD OF WHICH STEPS RAN AND HOW MANY ENRICHED RECORDS
001700* EACH STEP PRODUCED.  THIS PROGRAM DOES NOT TOUCH ANY OF THE
001800* SUBLEDGER, BANK, TAX OR LEASE DATA ITSELF - ALL FOUR STEPS
001900* OPEN AND CLOSE THEIR OWN FILES.
002000*----------------------------------------------------------------
002100* CHANGE LOG
002200*  DATE       BY   REQUEST/TICKET    DESCRIPTION
002300*  ---------- ---- ----------------- --------------------------
002400*  03/14/1988 RTW  CR-1988-014       ORIGINAL PROGRAM - AP/GL
002500*                                    STEP ONLY, RUN CONTROL
002600*                                    RECORD WAS THE SINGLE
002700*                                    HEADER LAYOUT BELOW.
002800*  07/30/2008 DNO  CR-2008-267       ADDED THE BANK/AP STEP.
002900*                                    RUN CONTROL RECORD SPLIT
003000*                                    INTO HEADER/DETAIL SO EACH
003100*                                    STEP GETS ITS OWN DETAIL
003200*                                    ROW UNDER ONE RUN HEADER.
003300*  10/14/1996 MDP  CR-1996-289       ADDED THE TAX STEP.
003400*  04/01/2019 JKL  CR-2019-449       ADDED THE LEASE STEP.
003500*  09/02/2025 SHN  WO#25-0142        FY2025 YEAR-END RUN - STEP
003600*                                    ORDER CONFIRMED, RECOMPILE
003700*                                    ONLY.
003800*================================================================
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100* C01/TOP-OF-FORM IS CARRIED FORWARD FROM THE ORIGINAL 1988
004200* PROGRAM, WHICH PRINTED THE RUN HEADER TO A CHANNEL-1 REPORT
004300* BEFORE THE 2008 REWRITE SWITCHED TO THE FLAT RUN CONTROL
004400* FILE.  NOT USED BY ANYTHING IN THIS PROGRAM TODAY.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM
004700     CLASS YN-FLAG-VALUE IS "Y" "N".
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000* YERUNCTL IS OPERATIONS' LOGICAL NAME FOR THE RUN CONTROL
005100* FILE - SEE THE OPERATIONS RUNBOOK, NOT THIS PROGRAM, FOR THE
005200* DD/DATASET MAPPING IN A GIVEN ENVIRONMENT.
005300     SELECT RUN-CONTROL-FILE ASSIGN TO "YERUNCTL"
005400         ORGANIZATION IS LINE SEQUENTIAL
005500         FILE STATUS IS WS-FILE-STATUS-RUN.
005600 DATA DIVISION.
005700 FILE SECTION.
005800* 80-CHARACTER LINE SEQUENTIAL RECORD - SIZED TO MATCH THE
005900* SHOP'S STANDARD REPORT-CARD WIDTH EVEN THOUGH THIS FILE IS
006000* NOT PRINTED.
006100 FD  RUN-CONTROL-FILE
006200     RECORD CONTAINS 80 CHARACTERS.
006300 01  RUN-CONTROL-RECORD.
006400* ONE 'H' HEADER ROW OPENS EACH RUN, FOLLOWED BY ONE 'D' DETAIL
006500* ROW PER STEP (FOUR OF THEM - SEE CR-2008-267 BELOW).  OPS
006600* READS THIS FILE TO CONFIRM THE RUN DATE, WHO REQUESTED THE
006700* RUN, AND THAT ALL FOUR STEPS REACHED 6000-WRITE-STEP-DETAIL.
006800     05  RUNC-RECORD-TYPE-CDE           PIC X(1).
006900         88  RUNC-RECORD-TYPE-HEADER        VALUE 'H'.
007000         88  RUNC-RECORD-TYPE-DETAIL        VALUE 'D'.
007100* HEADER AREA - WRITTEN ONCE BY 1200-WRITE-RUN-HEADER BEFORE
007200* ANY OF THE FOUR STEPS ARE CALLED.
007300     05  RUNC-HEADER-AREA.
007400         10  RUNC-HDR-RUN-DTE.
007500             15  RUNC-HDR-RUN-YYYY       PIC 9(4).
007600             15  RUNC-HDR-RUN-MM         PIC 9(2).
007700             15  RUNC-HDR-RUN-DD         PIC 9(2).
007800         10  RUNC-HDR-FISCAL-YR-NBR      PIC 9(4).
007900         10  RUNC-HDR-REQUESTED-BY-NME   PIC X(20).
008000         10  FILLER                      PIC X(47).
008100* DETAIL AREA - ONE ROW PER CALLED STEP, WRITTEN BY
008200* 6000-WRITE-STEP-DETAIL AFTER EACH CALL RETURNS.  REDEFINES
008300* THE HEADER AREA SINCE A GIVEN PHYSICAL RECORD IS NEVER BOTH.
008400     05  RUNC-DETAIL-AREA REDEFINES RUNC-HEADER-AREA.
008500         10  RUNC-DTL-STEP-NBR           PIC 9(2).
008600         10  RUNC-DTL-MODEL-ID-TXT       PIC X(1).
008700         10  RUNC-DTL-PROGRAM-ID-NME     PIC X(20).
008800         10  RUNC-DTL-RECORDS-WRITTEN-CT PIC 9(7).
008900* RECORDS-WRITTEN-CT IS ALWAYS ZERO IN THIS RELEASE - SEE THE
009000* BANNER OVER 6000-WRITE-STEP-DETAIL FOR WHY.
009100         10  RUNC-DTL-STEP-STATUS-CDE    PIC X(1).
009200             88  RUNC-DTL-STEP-OK            VALUE 'C'.
009300             88  RUNC-DTL-STEP-FAILED        VALUE 'F'.
009400         10  FILLER                      PIC X(48).
009500 WORKING-STORAGE SECTION.
009600* STANDALONE SCRATCH COUNTERS - 77 LEVEL PER SHOP CONVENTION
009700* FOR ITEMS THAT DO NOT BELONG TO A GROUP.
009800 77  WS-STEP-NBR                       PIC 9(2) COMP VALUE ZERO.
009900 77  WS-RUNC-WRITE-CT                  PIC 9(4) COMP VALUE ZERO.
010000*
010100 01  WS-FILE-STATUS-RUN                PIC X(2).
010200*
010300* RUN IDENTIFICATION - HELD AS A REDEFINES OF THE SAME AREA SO
010400* THE CENTURY-BREAK PATCH OF HD-98-233 CAN BE VERIFIED AGAINST
010500* THIS PROGRAM'S OWN WORKING-STORAGE DATE AS WELL AS THE FOUR
010600* STEPS' OWN CUTOFF LOGIC.
010700 01  WS-FY-CUTOFF-DTE.
010800     05  WS-FY-CUTOFF-YYYY              PIC 9(4) VALUE 2025.
010900     05  WS-FY-CUTOFF-MM                PIC 9(2) VALUE 11.
011000     05  WS-FY-CUTOFF-DD                PIC 9(2) VALUE 01.
011100 01  WS-FY-CUTOFF-DTE-R REDEFINES WS-FY-CUTOFF-DTE
011200                                        PIC 9(8).
011300*
011400* ONE ENTRY PER STEP, LOADED BY 1100-LOAD-STEP-TABLE AND
011500* SUBSCRIPTED BY WS-STEP-NBR IN 6000-WRITE-STEP-DETAIL.
011600 01  WS-STEP-TABLE.
011700     05  WS-STEP-ENTRY OCCURS 4 TIMES.
011800         10  WS-STEP-MODEL-ID-TXT        PIC X(1).
011900         10  WS-STEP-PROGRAM-ID-NME      PIC X(20).
012000* FLAT REDEFINE RETAINED FROM THE 2008 REWRITE FOR AN OPERATOR
012100* CONSOLE DUMP UTILITY THAT NO LONGER SHIPS WITH THIS SYSTEM -
012200* LEFT IN PLACE SINCE IT COSTS NOTHING AND SOME SHOP TOOLING
012300* STILL EXPECTS THE REDEFINE TO EXIST AT THIS OFFSET.
012400 01  WS-STEP-TABLE-R REDEFINES WS-STEP-TABLE.
012500     05  WS-STEP-ENTRY-FLAT OCCURS 4 TIMES PIC X(21).
012600*
012700 PROCEDURE DIVISION.
012800*================================================================
012900* 0000-MAINLINE - OPENS THE RUN CONTROL FILE, WRITES ITS HEADER
013000* ROW, THEN CALLS THE FOUR VALIDATORS IN THE FIXED ORDER NOTED
013100* IN THE PROGRAM BANNER ABOVE.  THERE IS NO RESTART LOGIC - IF
013200* A STEP ABENDS THE WHOLE RUN IS RESUBMITTED FROM THE TOP.
013300*================================================================
013400 0000-MAINLINE.
013500     DISPLAY "YE25R900 - FY2025 YEAR-END RECONCILIATION RUN - "
013600         "STARTING, CUTOFF " WS-FY-CUTOFF-DTE-R.
013700     PERFORM 1000-OPEN-FILES THRU 1000-EXIT.
013800     PERFORM 1100-LOAD-STEP-TABLE THRU 1100-EXIT.
013900     PERFORM 1200-WRITE-RUN-HEADER THRU 1200-EXIT.
014000     PERFORM 2000-RUN-MODEL-A THRU 2000-EXIT.
014100     PERFORM 3000-RUN-MODEL-B THRU 3000-EXIT.
014200     PERFORM 4000-RUN-MODEL-C THRU 4000-EXIT.
014300     PERFORM 5000-RUN-MODEL-D THRU 5000-EXIT.
014400     PERFORM 9000-CLOSE-FILES THRU 9000-EXIT.
014500     DISPLAY "YE25R900 - FY2025 YEAR-END RECONCILIATION RUN - "
014600         "COMPLETED, " WS-RUNC-WRITE-CT " CONTROL RECORDS "
014700         "WRITTEN".
014800     STOP RUN.
014900*
015000* 1000-OPEN-FILES - OUTPUT ONLY.  THE FOUR CALLED PROGRAMS OPEN
015100* AND CLOSE ALL OF THEIR OWN FILES INDEPENDENTLY OF THIS DRIVER.
015200 1000-OPEN-FILES.
015300     OPEN OUTPUT RUN-CONTROL-FILE.
015400     IF WS-FILE-STATUS-RUN NOT = "00"
015500         DISPLAY "YE25R900 - RUN CONTROL OPEN FAILED, STATUS "
015600             WS-FILE-STATUS-RUN
015700         STOP RUN
015800     END-IF.
015900 1000-EXIT.
016000     EXIT.
016100*
016200* 1100-LOAD-STEP-TABLE - LOADS THE MODEL LETTER AND PROGRAM-ID
016300* FOR EACH OF THE FOUR STEPS INTO WS-STEP-TABLE SO
016400* 6000-WRITE-STEP-DETAIL CAN LOOK THEM UP BY WS-STEP-NBR
016500* RATHER THAN REPEATING FOUR MOVE/WRITE PAIRS OF ITS OWN.
016600* ENTRY SEQUENCE IS FIXED AND MUST MATCH THE CALL ORDER IN
016700* 0000-MAINLINE - THERE IS NO SEARCH-BY-NAME HERE.
016800 1100-LOAD-STEP-TABLE.
016900     MOVE "A" TO WS-STEP-MODEL-ID-TXT(1).
017000     MOVE "AP-GL-RISK-VALIDATOR" TO WS-STEP-PROGRAM-ID-NME(1).
017100     MOVE "B" TO WS-STEP-MODEL-ID-TXT(2).
017200     MOVE "BANK-AP-RISK-VALIDATOR" TO WS-STEP-PROGRAM-ID-NME(2).
017300     MOVE "C" TO WS-STEP-MODEL-ID-TXT(3).
017400     MOVE "TAX-RISK-VALIDATOR" TO WS-STEP-PROGRAM-ID-NME(3).
017500     MOVE "D" TO WS-STEP-MODEL-ID-TXT(4).
017600     MOVE "LEASE-RISK-VALIDATOR" TO WS-STEP-PROGRAM-ID-NME(4).
017700 1100-EXIT.
017800     EXIT.
017900*
018000* 1200-WRITE-RUN-HEADER - ONE 'H' ROW PER RUN, STAMPED WITH THE
018100* SAME FY2025 CUTOFF DATE EVERY ONE OF THE FOUR STEPS USES FOR
018200* ITS OWN LATE-POSTING/CUTOFF TESTS, SO OPS CAN CONFIRM THE RUN
018300* CONTROL FILE AND THE VALIDATORS AGREE ON WHICH YEAR CLOSED.
018400 1200-WRITE-RUN-HEADER.
018500     MOVE SPACES TO RUN-CONTROL-RECORD.
018600     MOVE 'H' TO RUNC-RECORD-TYPE-CDE.
018700     MOVE WS-FY-CUTOFF-YYYY TO RUNC-HDR-RUN-YYYY.
018800     MOVE WS-FY-CUTOFF-MM   TO RUNC-HDR-RUN-MM.
018900     MOVE WS-FY-CUTOFF-DD   TO RUNC-HDR-RUN-DD.
019000     MOVE 2025              TO RUNC-HDR-FISCAL-YR-NBR.
019100     MOVE "YEAR-END BATCH"  TO RUNC-HDR-REQUESTED-BY-NME.
019200     WRITE RUN-CONTROL-RECORD.
019300     ADD 1 TO WS-RUNC-WRITE-CT.
019400 1200-EXIT.
019500     EXIT.
019600*
019700*================================================================
019800* STEP 1 - AP SUBLEDGER TO GENERAL LEDGER (MODEL A).  WRITES
019900* THE AP-WITH-RISK FILE THAT STEP 2 READS AS A LOOKUP INPUT -
020000* THIS STEP MUST COMPLETE BEFORE STEP 2 IS CALLED.
020100*================================================================
020200 2000-RUN-MODEL-A.
020300     DISPLAY "YE25R900 - STEP 1 OF 4 - AP TO GL RISK VALIDATION".
020400     MOVE 1 TO WS-STEP-NBR.
020500     CALL "AP-GL-RISK-VALIDATOR".
020600     PERFORM 6000-WRITE-STEP-DETAIL THRU 6000-EXIT.
020700 2000-EXIT.
020800     EXIT.
020900*
021000*================================================================
021100* STEP 2 - BANK TRANSACTIONS TO AP SUBLEDGER (MODEL B).  MUST
021200* RUN AFTER STEP 1 SINCE IT OPENS STEP 1'S OUTPUT FILE AS ITS
021300* OWN INPUT - DO NOT REORDER THIS CALL AHEAD OF 2000-RUN-MODEL-A.
021400*================================================================
021500 3000-RUN-MODEL-B.
021600     DISPLAY "YE25R900 - STEP 2 OF 4 - BANK TO AP RISK "
021700         "VALIDATION".
021800     MOVE 2 TO WS-STEP-NBR.
021900     CALL "BANK-AP-RISK-VALIDATOR".
022000     PERFORM 6000-WRITE-STEP-DETAIL THRU 6000-EXIT.
022100 3000-EXIT.
022200     EXIT.
022300*
022400* STEP 3 - SALES AND USE TAX.  INDEPENDENT OF STEPS 1 AND 2.
022500 4000-RUN-MODEL-C.
022600     DISPLAY "YE25R900 - STEP 3 OF 4 - SALES AND USE TAX RISK "
022700         "VALIDATION".
022800     MOVE 3 TO WS-STEP-NBR.
022900     CALL "TAX-RISK-VALIDATOR".
023000     PERFORM 6000-WRITE-STEP-DETAIL THRU 6000-EXIT.
023100 4000-EXIT.
023200     EXIT.
023300*
023400* STEP 4 - ASC 842 LEASE SCHEDULE.  INDEPENDENT OF STEPS 1-3.
023500 5000-RUN-MODEL-D.
023600     DISPLAY "YE25R900 - STEP 4 OF 4 - ASC 842 LEASE RISK "
023700         "VALIDATION".
023800     MOVE 4 TO WS-STEP-NBR.
023900     CALL "LEASE-RISK-VALIDATOR".
024000     PERFORM 6000-WRITE-STEP-DETAIL THRU 6000-EXIT.
024100 5000-EXIT.
024200     EXIT.
024300*
024400* RECORD COUNTS PER STEP ARE CONFIRMED BY OPERATIONS FROM THE
024500* SYSOUT OF EACH STEP'S OWN "RECORDS WRITTEN" DISPLAY LINE -
024600* THIS DRIVER HAS NO VISIBILITY INTO THE CALLED PROGRAMS'
024700* WORKING-STORAGE COUNTERS, SO THE DETAIL ROW RECORDS THE STEP
024800* RAN TO COMPLETION RATHER THAN A COUNT.
024900 6000-WRITE-STEP-DETAIL.
025000     MOVE SPACES TO RUN-CONTROL-RECORD.
025100     MOVE 'D' TO RUNC-RECORD-TYPE-CDE.
025200     MOVE WS-STEP-NBR TO RUNC-DTL-STEP-NBR.
025300     MOVE WS-STEP-MODEL-ID-TXT(WS-STEP-NBR)
025400         TO RUNC-DTL-MODEL-ID-TXT.
025500     MOVE WS-STEP-PROGRAM-ID-NME(WS-STEP-NBR)
025600         TO RUNC-DTL-PROGRAM-ID-NME.
025700     MOVE ZERO TO RUNC-DTL-RECORDS-WRITTEN-CT.
025800     MOVE 'C' TO RUNC-DTL-STEP-STATUS-CDE.
025900     WRITE RUN-CONTROL-RECORD.
026000     ADD 1 TO WS-RUNC-WRITE-CT.
026100 6000-EXIT.
026200     EXIT.
026300*
026400* 9000-CLOSE-FILES - THE RUN CONTROL FILE IS THE ONLY FILE THIS
026500* DRIVER OWNS DIRECTLY.
026600 9000-CLOSE-FILES.
026700     CLOSE RUN-CONTROL-FILE.
026800 9000-EXIT.
026900     EXIT.
