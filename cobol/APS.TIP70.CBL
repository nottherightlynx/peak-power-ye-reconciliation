000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    APS-SUBLEDGER-RECORD.
000300 AUTHOR.        R T WALSH.
000400 INSTALLATION.  PEAK POWER SERVICES - FINANCIAL SYS DEPT.
000500 DATE-WRITTEN.  03/14/1988.
000600 DATE-COMPILED. 09/02/2025.
000700 SECURITY.      NONCONFIDENTIAL.
000800*================================================================
000900* AP SUBLEDGER DETAIL RECORD - TARGET COPY BOOK
001000* ONE RECORD PER VENDOR INVOICE LINE EXTRACTED FROM THE
001100* ACCOUNTS PAYABLE SUBLEDGER FOR THE YEAR-END RECONCILIATION
001200* VALIDATION RUN.  CONSUMED BY THE AP-GL RISK VALIDATOR
001300* (YE25.R00901) AS THE PRIMARY INPUT TABLE.
001400*----------------------------------------------------------------
001500* CHANGE LOG
001600*  DATE       BY   REQUEST/TICKET    DESCRIPTION
001700*  ---------- ---- ----------------- --------------------------
001800*  03/14/1988 RTW  CR-1988-014       ORIGINAL LAYOUT - AP TAPE
001900*                                    EXTRACT FOR YE CLOSE.
002000*  11/02/1991 RTW  CR-1991-077       ADDED AP-MATCH-KEY FOR GL
002100*                                    TIE-OUT PROJECT.
002200*  06/19/1995 MDP  CR-1995-201       WIDENED VENDOR NAME FIELD
002300*                                    FROM X(18) TO X(25).
002400*  01/08/1999 CAS  HD-98-233         Y2K - EXPANDED INVOICE DATE
002500*                                    WORK AREA TO 4-DIGIT YEAR.
002600*  04/02/2003 JKL  CR-2003-410       ADDED UNPAID-AT-YE SWITCH
002700*                                    FOR LATE POSTING CHECK.
002800*  02/11/2014 DNT  CR-2014-118       FILLER REALIGNED AFTER GL
002900*                                    ACCOUNT FIELD WIDENED.
003000*  09/02/2025 SHN  WO#25-0142        FY2025 YEAR-END RUN - NO
003100*                                    LAYOUT CHANGE, RECOMPILE
003200*                                    ONLY.
003300*================================================================
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT APS-SUBLEDGER-RECORD ASSIGN TO "APSUBLDG"
004100         ORGANIZATION IS LINE SEQUENTIAL.
004200 DATA DIVISION.
004300 FILE SECTION.
004400 FD  APS-SUBLEDGER-RECORD
004500     RECORD CONTAINS 124 CHARACTERS.
004600 01  APS-SUBLEDGER-RECORD.
004700* --- INVOICE IDENTIFICATION -------------------------------
004800     05  APS-INVOICE-ID                PIC X(12).
004900     05  APS-VENDOR-NME                PIC X(25).
005000     05  APS-INVOICE-DTE               PIC X(10).
005100     05  APS-INVOICE-DTE-R REDEFINES APS-INVOICE-DTE.
005200         10  APS-INVOICE-DTE-YYYY      PIC 9(4).
005300         10  FILLER                    PIC X(1).
005400         10  APS-INVOICE-DTE-MM        PIC 9(2).
005500         10  FILLER                    PIC X(1).
005600         10  APS-INVOICE-DTE-DD        PIC 9(2).
005700* --- GL CODING AND AMOUNTS ----------------------------------
005800     05  APS-GL-ACCT-ID                PIC X(20).
005900     05  APS-TOTAL-INVOICE-AMT         PIC S9(9)V99.
006000     05  APS-EXPECTED-TOTAL-AMT        PIC S9(9)V99.
006100* --- MATCH/PAYMENT STATUS -----------------------------------
006200     05  APS-MATCH-KEY                 PIC X(20).
006300     05  APS-UNPAID-YE-CDE             PIC X(1).
006400         88  APS-UNPAID-YE-YES             VALUE 'Y'.
006500         88  APS-UNPAID-YE-NO              VALUE 'N'.
006600     05  FILLER                        PIC X(14).
006700 WORKING-STORAGE SECTION.
006800 PROCEDURE DIVISION.
006900  STOP RUN.
