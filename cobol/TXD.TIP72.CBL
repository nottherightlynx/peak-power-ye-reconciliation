000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    TXD-TAX-DETAIL-RECORD.
000300 AUTHOR.        M D PRICE.
000400 INSTALLATION.  PEAK POWER SERVICES - FINANCIAL SYS DEPT.
000500 DATE-WRITTEN.  02/06/1990.
000600 DATE-COMPILED. 09/02/2025.
000700 SECURITY.      NONCONFIDENTIAL.
000800*================================================================
000900* SALES AND USE TAX DETAIL RECORD - TARGET COPY BOOK
001000* ONE RECORD PER INVOICE TAX LINE, AS CHARGED AND AS
001100* INDEPENDENTLY RECALCULATED BY THE TAX ENGINE.  CONSUMED BY
001200* THE TAX RISK VALIDATOR (YE25.R00903).
001300*----------------------------------------------------------------
001400* CHANGE LOG
001500*  DATE       BY   REQUEST/TICKET    DESCRIPTION
001600*  ---------- ---- ----------------- --------------------------
001700*  02/06/1990 MDP  CR-1990-061       ORIGINAL LAYOUT - TAX
001800*                                    ENGINE RECONCILIATION FEED.
001900*  10/14/1996 MDP  CR-1996-288       ADDED RECALC-TAX FOR THE
002000*                                    INDEPENDENT RATE CHECK.
002100*  01/08/1999 CAS  HD-98-233         Y2K REVIEW - NO DATE FIELDS
002200*                                    ON THIS RECORD, NO CHANGE.
002300*  03/19/2012 JKL  CR-2012-094       WIDENED STATE CODE TO X(2)
002400*                                    FOR CANADIAN PROVINCE CODES
002500*                                    (UNUSED DOMESTICALLY).
002600*  09/02/2025 SHN  WO#25-0142        FY2025 YEAR-END RUN - NO
002700*                                    LAYOUT CHANGE, RECOMPILE
002800*                                    ONLY.
002900*================================================================
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600     SELECT TXD-TAX-DETAIL-RECORD ASSIGN TO "TXDETAIL"
003700         ORGANIZATION IS LINE SEQUENTIAL.
003800 DATA DIVISION.
003900 FILE SECTION.
004000 FD  TXD-TAX-DETAIL-RECORD
004100     RECORD CONTAINS 55 CHARACTERS.
004200 01  TXD-TAX-DETAIL-RECORD.
004300     05  TXD-INVOICE-ID                PIC X(12).
004400     05  TXD-STATE-CDE                 PIC X(2).
004500     05  TXD-TAXABLE-AMT               PIC S9(9)V99.
004600     05  TXD-TAX-RATE                  PIC 9(1)V9(4).
004700     05  TXD-CALCULATED-TAX-AMT        PIC S9(9)V99.
004800     05  TXD-RECALC-TAX-AMT            PIC S9(9)V99.
004900     05  FILLER                        PIC X(3).
005000 WORKING-STORAGE SECTION.
005100 PROCEDURE DIVISION.
005200  STOP RUN.
