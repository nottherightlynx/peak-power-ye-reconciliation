000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    AP-GL-RISK-VALIDATOR.
000300 AUTHOR.        R T WALSH.
000400 INSTALLATION.  PEAK POWER SERVICES - FINANCIAL SYS DEPT.
000500 DATE-WRITTEN.  03/14/1988.
000600 DATE-COMPILED. 09/02/2025.
000700 SECURITY.      NONCONFIDENTIAL.
000800*================================================================
000900* YE25.R00901 - AP TO GL RISK VALIDATOR  (MODEL A)
001000* YEAR-END RECONCILIATION BATCH - PEAK POWER SERVICES
001100*
001200* READS THE AP SUBLEDGER EXTRACT (LAYOUT PER COPY BOOK
001300* APS.TIP70), FLAGS EACH INVOICE LINE FOR AMOUNT MISMATCH,
001400* MISSING GL MATCH KEY, LATE POSTING, DUPLICATE INVOICE
001500* NUMBERS AND AN UNUSUAL GL ACCOUNT VERSUS THE VENDOR'S
001600* NORMAL POSTING PATTERN, THEN SCORES AND BANDS EACH RECORD
001700* AND WRITES THE ENRICHED RECORD (LAYOUT PER COPY BOOK
001800* APW.TIP80) TO THE AP-WITH-RISK FILE.  FIRST STEP IN THE
001900* FY2025 YEAR-END RECONCILIATION RUN - FEEDS YE25.R00902.
002000*----------------------------------------------------------------
002100* CHANGE LOG
002200*  DATE       BY   REQUEST/TICKET    DESCRIPTION
002300*  ---------- ---- ----------------- --------------------------
002400*  03/14/1988 RTW  CR-1988-014       ORIGINAL PROGRAM - AMOUNT
002500*                                    MISMATCH AND MISSING-IN-GL
002600*                                    CHECKS ONLY.
002700*  11/02/1991 RTW  CR-1991-077       ADDED DUPLICATE INVOICE
002800*                                    NUMBER DETECTION (TWO-PASS
002900*                                    TABLE LOOKUP).
003000*  06/19/1995 MDP  CR-1995-201       WIDENED VENDOR NAME FIELD
003100*                                    TO MATCH APS.TIP70.
003200*  01/08/1999 CAS  HD-98-233         Y2K - EXPANDED INVOICE DATE
003300*                                    WORK AREA TO 4-DIGIT YEAR,
003400*                                    CUTOFF DATE NOW PARM-DRIVEN
003500*                                    BY RECOMPILE EACH YEAR END.
003600*  04/02/2003 JKL  CR-2003-410       ADDED LATE-POSTING CHECK
003700*                                    (UNPAID AT YE AND POSTED
003800*                                    MORE THAN 60 DAYS BEFORE
003900*                                    YEAR END).
004000*  03/08/2017 JKL  CR-2017-210       ADDED UNUSUAL-GL-ACCOUNT
004100*                                    CHECK AGAINST EACH VENDOR'S
004200*                                    MODE GL ACCOUNT.
004300*  09/02/2025 SHN  WO#25-0142        FY2025 YEAR-END RUN -
004400*                                    CUTOFF DATE RECOMPILED TO
004500*                                    2025-11-01 (60 DAYS BEFORE
004600*                                    2025-12-31 YEAR END).
004700*  10/06/2025 CAS  CR-2025-633       MISSING-IN-GL WAS COMPARING
004800*                                    ONLY THE FIRST 7 BYTES OF
004900*                                    MATCH-KEY AGAINST "MISSING",
005000*                                    SO A GENUINE KEY STARTING
005100*                                    WITH THOSE LETTERS COULD
005200*                                    MISFLAG.  NOW COMPARES THE
005300*                                    WHOLE 20-BYTE FIELD.
005400*================================================================
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700* C01/TOP-OF-FORM IS CARRIED FORWARD FROM THE SHOP'S STANDARD
005800* SPECIAL-NAMES BOILERPLATE - THIS PROGRAM PRODUCES NO PRINTED
005900* REPORT AND NEVER ADVANCES TO IT.  YN-FLAG-VALUE IS NOT
006000* CURRENTLY TESTED BUT DOCUMENTS THE ONLY TWO LEGAL VALUES FOR
006100* EVERY CDE FLAG BYTE IN THIS PROGRAM.
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM
006400     CLASS YN-FLAG-VALUE IS "Y" "N".
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700* APSUBLDG/APWTHRISK ARE LOGICAL NAMES RESOLVED BY THE RUN JCL -
006800* NEVER HARD-CODED PATHS, SO THE SAME LOAD MODULE SERVES TEST
006900* AND PRODUCTION RUNS UNCHANGED.
007000     SELECT AP-SUBLEDGER-FILE ASSIGN TO "APSUBLDG"
007100         ORGANIZATION IS LINE SEQUENTIAL
007200         FILE STATUS IS WS-FILE-STATUS-AP.
007300     SELECT AP-WITH-RISK-FILE ASSIGN TO "APWTHRISK"
007400         ORGANIZATION IS LINE SEQUENTIAL
007500         FILE STATUS IS WS-FILE-STATUS-APW.
007600 DATA DIVISION.
007700 FILE SECTION.
007800* LAYOUT MATCHES COPY BOOK APS.TIP70.  ONE RECORD PER AP
007900* INVOICE LINE AS EXTRACTED FROM THE SUBLEDGER - THIS PROGRAM
008000* READS THE EXTRACT AS-IS AND DOES NOT TOUCH THE SUBLEDGER
008100* ITSELF.
008200 FD  AP-SUBLEDGER-FILE.
008300 01  AP-SUBLEDGER-RECORD.
008400     05  APS-INVOICE-ID                PIC X(12).
008500     05  APS-VENDOR-NME                PIC X(25).
008600     05  APS-INVOICE-DTE               PIC X(10).
008700* GL-ACCT-ID IS THE ACCOUNT THE INVOICE ACTUALLY POSTED TO -
008800* COMPARED AGAINST THE VENDOR'S MODE ACCOUNT IN 4000/5000.
008900     05  APS-GL-ACCT-ID                PIC X(20).
009000     05  APS-TOTAL-INVOICE-AMT         PIC S9(9)V99.
009100* EXPECTED-TOTAL-AMT IS THE PO/CONTRACT AMOUNT THE INVOICE WAS
009200* MATCHED TO - SEE THE AMOUNT-MISMATCH TEST IN 3000.
009300     05  APS-EXPECTED-TOTAL-AMT        PIC S9(9)V99.
009400* MATCH-KEY IS BLANK OR THE LITERAL "Missing" (PADDED) WHEN
009500* GL MATCHING FAILED UPSTREAM - SEE THE MISSING-IN-GL TEST.
009600     05  APS-MATCH-KEY                 PIC X(20).
009700     05  APS-UNPAID-YE-CDE             PIC X(1).
009800     05  FILLER                        PIC X(14).
009900* LAYOUT MATCHES COPY BOOK APW.TIP80.  ALL APS FIELDS ABOVE
010000* PASS THROUGH UNCHANGED, FOLLOWED BY THE FIVE Y/N RISK FLAGS,
010100* THE COMPOSITE SCORE AND ITS BAND LABEL.
010200 FD  AP-WITH-RISK-FILE.
010300 01  AP-WITH-RISK-RECORD.
010400     05  APW-INVOICE-ID                PIC X(12).
010500     05  APW-VENDOR-NME                PIC X(25).
010600     05  APW-INVOICE-DTE               PIC X(10).
010700     05  APW-GL-ACCT-ID                PIC X(20).
010800     05  APW-TOTAL-INVOICE-AMT         PIC S9(9)V99.
010900     05  APW-EXPECTED-TOTAL-AMT        PIC S9(9)V99.
011000     05  APW-MATCH-KEY                 PIC X(20).
011100     05  APW-UNPAID-YE-CDE             PIC X(1).
011200* |AMOUNT - EXPECTED| > $25.00.
011300     05  APW-AMOUNT-MISMATCH-CDE       PIC X(1).
011400* MATCH-KEY BLANK OR THE LITERAL "Missing".
011500     05  APW-MISSING-IN-GL-CDE         PIC X(1).
011600* UNPAID AT YEAR END AND INVOICE-DTE MORE THAN 60 DAYS BEFORE
011700* THE FY CUTOFF (WS-CUTOFF-DTE).
011800     05  APW-LATE-POSTING-CDE          PIC X(1).
011900* SAME (VENDOR, INVOICE-ID) PAIR APPEARS 2+ TIMES IN THE FEED -
012000* EVERY OCCURRENCE IS FLAGGED, NOT JUST THE SECOND.
012100     05  APW-DUP-INVOICE-NBR-CDE       PIC X(1).
012200* GL-ACCT-ID DOES NOT MATCH THE VENDOR'S MODE (MOST FREQUENT)
012300* GL ACCOUNT ACROSS THE WHOLE FEED.
012400     05  APW-UNUSUAL-GL-ACCT-CDE       PIC X(1).
012500     05  APW-RISK-SCORE                PIC 9(3).
012600     05  APW-RISK-LEVEL-TXT            PIC X(17).
012700     05  FILLER                        PIC X(14).
012800 WORKING-STORAGE SECTION.
012900* STANDALONE SCRATCH SWITCHES AND WORK FIELDS - 77 LEVEL PER
013000* SHOP CONVENTION FOR ITEMS THAT DO NOT BELONG TO A GROUP.
013100 77  WS-FOUND-SW                    PIC X VALUE 'N'.
013200     88  WS-FOUND                       VALUE 'Y'.
013300* CARRIES THE RESULT OF A 5100/5200 LOOKUP BACK TO 5000 SEPARATE
013400* FROM WS-FOUND-SW, WHICH ONLY SAYS WHETHER THE ROW WAS LOCATED.
013500 77  WS-DUP-RESULT-SW               PIC X VALUE 'N'.
013600* SIGNED WORK FIELD FOR THE TOTAL-VS-EXPECTED SUBTRACTION IN
013700* 3000 - SIGNED SO AN UNDER-BILLED INVOICE (NEGATIVE DIFFERENCE)
013800* COMPARES THE SAME AS AN OVER-BILLED ONE ONCE ABS'D.
013900 77  WS-DIFF-AMT                    PIC S9(9)V99 VALUE ZERO.
014000* YEAR-END CUTOFF FOR THE LATE-POSTING TEST - 11/01 PER THE
014100* CURRENT FISCAL CALENDAR; MOVE THIS ONE VALUE TO RETUNE ALL
014200* OF MODEL A FOR A DIFFERENT YEAR-END DATE.
014300 77  WS-CUTOFF-DTE                  PIC 9(8) COMP VALUE 20251101.
014400*
014500 01  WS-FILE-STATUS-AP              PIC X(2).
014600 01  WS-FILE-STATUS-APW             PIC X(2).
014700 01  WS-AP-EOF-SW                   PIC X VALUE 'N'.
014800     88  WS-AP-EOF                      VALUE 'Y'.
014900*
015000* WS-AP-REC-CT/WS-AP-IDX DRIVE THE MAIN TABLE; THE VG/VI/VM
015100* COUNTERS AND INDEXES BELOW BELONG TO THE THREE SMALLER
015200* TALLY/RESULT TABLES EACH NAMED AFTER ITS OWN PARAGRAPH GROUP
015300* (3100 TALLIES INTO VG, 3200 INTO VI, 4000 BUILDS VM).
015400 01  WS-COUNTERS.
015500     05  WS-AP-REC-CT                PIC 9(4) COMP VALUE ZERO.
015600     05  WS-APW-WRITE-CT             PIC 9(4) COMP VALUE ZERO.
015700     05  WS-AP-IDX                   PIC 9(4) COMP VALUE ZERO.
015800     05  WS-VG-TALLY-CT              PIC 9(4) COMP VALUE ZERO.
015900     05  WS-VG-IDX                   PIC 9(4) COMP VALUE ZERO.
016000     05  WS-VG-IDX2                  PIC 9(4) COMP VALUE ZERO.
016100     05  WS-VI-TALLY-CT              PIC 9(4) COMP VALUE ZERO.
016200     05  WS-VI-IDX                   PIC 9(4) COMP VALUE ZERO.
016300     05  WS-VM-TALLY-CT              PIC 9(4) COMP VALUE ZERO.
016400     05  WS-VM-IDX                   PIC 9(4) COMP VALUE ZERO.
016500     05  WS-BEST-CT                  PIC 9(4) COMP VALUE ZERO.
016600     05  WS-BEST-GL-IDX              PIC 9(4) COMP VALUE ZERO.
016700     05  WS-RISK-SCORE-WORK          PIC 9(3) COMP VALUE ZERO.
016800*
016900* HOLDS THE CURRENT RECORD'S VENDOR'S MODE GL ACCOUNT WHILE
017000* 5000 DECIDES UNUSUAL-GL-ACCOUNT - SPACES IF THE VENDOR WAS
017100* SOMEHOW NOT FOUND IN WS-VM-TABLE (SHOULD NOT HAPPEN SINCE
017200* EVERY VENDOR IN WS-AP-TABLE WAS ALSO TALLIED INTO WS-VG-
017300* TABLE AND THEREFORE RESOLVED INTO WS-VM-TABLE BY 4000).
017400 01  WS-MATCHED-MODE-GL-ACCT        PIC X(20).
017500*
017600* SCRATCH AREA FOR PARSING APS-INVOICE-DTE (YYYY-MM-DD TEXT)
017700* INTO A COMPARABLE NUMERIC FOR THE LATE-POSTING CUTOFF TEST.
017800 01  WS-DTE-WORK-X                  PIC X(10).
017900 01  WS-DTE-WORK-R REDEFINES WS-DTE-WORK-X.
018000     05  WS-DTE-WORK-YYYY           PIC 9(4).
018100     05  FILLER                     PIC X(1).
018200     05  WS-DTE-WORK-MM             PIC 9(2).
018300     05  FILLER                     PIC X(1).
018400     05  WS-DTE-WORK-DD             PIC 9(2).
018500 01  WS-DTE-WORK-NUM                PIC 9(8) COMP VALUE ZERO.
018600*
018700* ----------------------------------------------------------
018800* RISK SCORING WEIGHTS - MODEL A (WO#25-0142 WEIGHT REVIEW).
018900* WEIGHTS SUM TO 100 SO A RECORD FLAGGED ON EVERY RULE SCORES
019000* THE MAXIMUM WITHOUT NEEDING THE 100-CAP IN 6000 TO FIRE -
019100* THE CAP EXISTS ONLY AS A SAFETY NET IF A FUTURE WEIGHT
019200* REVISION PUSHES THE SUM OVER 100.
019300* ----------------------------------------------------------
019400 01  WS-RISK-WEIGHTS.
019500     05  WS-WT-AMOUNT-MISMATCH       PIC 9(3) COMP VALUE 30.
019600     05  WS-WT-MISSING-IN-GL         PIC 9(3) COMP VALUE 25.
019700     05  WS-WT-LATE-POSTING          PIC 9(3) COMP VALUE 15.
019800     05  WS-WT-DUP-INVOICE           PIC 9(3) COMP VALUE 20.
019900     05  WS-WT-UNUSUAL-GL            PIC 9(3) COMP VALUE 10.
020000*
020100* ----------------------------------------------------------
020200* AP DETAIL TABLE - ONE ENTRY PER INPUT RECORD
020300* ----------------------------------------------------------
020400* WS-MAX-AP-RECS DOCUMENTS THE WS-AP-TABLE OCCURS LIMIT BELOW
020500* FOR ANYONE SIZING A NEW FEED - NOT TESTED IN CODE ANYWHERE.
020600 01  WS-MAX-AP-RECS                 PIC 9(4) COMP VALUE 3000.
020700 01  WS-AP-TABLE.
020800     05  WS-AP-ENTRY OCCURS 3000 TIMES.
020900         10  WS-AP-INVOICE-ID            PIC X(12).
021000         10  WS-AP-VENDOR-NME            PIC X(25).
021100* VI-KEY IS AN UNUSED HOLDOVER FROM AN EARLIER DESIGN THAT
021200* KEYED DUPLICATE DETECTION OFF A COMBINED INVOICE-ID/VENDOR
021300* REGION RATHER THAN THE SEPARATE WS-VI-TABLE USED TODAY.
021400         10  WS-AP-VI-KEY REDEFINES WS-AP-INVOICE-ID
021500                                          PIC X(37).
021600         10  WS-AP-INVOICE-DTE           PIC X(10).
021700         10  WS-AP-GL-ACCT-ID            PIC X(20).
021800         10  WS-AP-TOTAL-INVOICE-AMT     PIC S9(9)V99.
021900         10  WS-AP-EXPECTED-TOTAL-AMT    PIC S9(9)V99.
022000         10  WS-AP-MATCH-KEY             PIC X(20).
022100         10  WS-AP-UNPAID-YE-CDE         PIC X(1).
022200         10  WS-AP-AMOUNT-MISMATCH-CDE   PIC X(1).
022300         10  WS-AP-MISSING-IN-GL-CDE     PIC X(1).
022400         10  WS-AP-LATE-POSTING-CDE      PIC X(1).
022500         10  WS-AP-DUP-INVOICE-NBR-CDE   PIC X(1).
022600         10  WS-AP-UNUSUAL-GL-ACCT-CDE   PIC X(1).
022700* COMBINES THE FOUR FLAG BYTES PLUS UNUSUAL-GL-ACCT INTO ONE
022800* 5-CHARACTER WINDOW SO A SYSOUT DUMP UTILITY CAN PRINT ALL
022900* FIVE Y/N FLAGS IN ONE FIELD REFERENCE WITHOUT FIVE SEPARATE
023000* MOVES - NOT READ BY ANY PARAGRAPH IN THIS PROGRAM.
023100         10  WS-AP-FLAGS-COMBINED REDEFINES
023200                   WS-AP-AMOUNT-MISMATCH-CDE
023300                                          PIC X(5).
023400         10  WS-AP-RISK-SCORE            PIC 9(3).
023500         10  WS-AP-RISK-LEVEL-TXT        PIC X(17).
023600*
023700* ----------------------------------------------------------
023800* VENDOR / GL-ACCOUNT OCCURRENCE TALLY (FOR MODE COMPUTATION)
023900* ONE ROW PER DISTINCT (VENDOR, GL-ACCOUNT) PAIR SEEN SO FAR -
024000* A VENDOR POSTING TO THREE DIFFERENT ACCOUNTS OCCUPIES THREE
024100* ROWS, ONE PER ACCOUNT, EACH WITH ITS OWN OCCURRENCE COUNT.
024200* ----------------------------------------------------------
024300 01  WS-VG-TABLE.
024400     05  WS-VG-ENTRY OCCURS 3000 TIMES.
024500         10  WS-VG-VENDOR                PIC X(25).
024600         10  WS-VG-GL-ACCT                PIC X(20).
024700         10  WS-VG-COUNT                  PIC 9(4) COMP.
024800*
024900* ----------------------------------------------------------
025000* VENDOR / INVOICE-ID OCCURRENCE TALLY (FOR DUPLICATES) - SAME
025100* SHAPE AS WS-VG-TABLE ABOVE BUT KEYED ON INVOICE-ID INSTEAD
025200* OF GL-ACCOUNT.
025300* ----------------------------------------------------------
025400 01  WS-VI-TABLE.
025500     05  WS-VI-ENTRY OCCURS 3000 TIMES.
025600         10  WS-VI-VENDOR                PIC X(25).
025700         10  WS-VI-INVOICE                PIC X(12).
025800         10  WS-VI-COUNT                  PIC 9(4) COMP.
025900*
026000* ----------------------------------------------------------
026100* VENDOR MODE GL-ACCOUNT RESULT TABLE - ONE ROW PER DISTINCT
026200* VENDOR (SMALLER THAN WS-VG-TABLE, WHICH CAN HOLD SEVERAL
026300* ROWS PER VENDOR), HOLDING ONLY THE WINNING ACCOUNT FROM
026400* 4200-FIND-VENDOR-BEST-GL.
026500* ----------------------------------------------------------
026600 01  WS-VM-TABLE.
026700     05  WS-VM-ENTRY OCCURS 1000 TIMES.
026800         10  WS-VM-VENDOR                PIC X(25).
026900         10  WS-VM-GL-ACCT                PIC X(20).
027000*
027100 PROCEDURE DIVISION.
027200*================================================================
027300* 0000-MAINLINE - TWO FULL PASSES OVER THE AP TABLE ARE NEEDED
027400* BECAUSE UNUSUAL-GL-ACCOUNT CANNOT BE TESTED UNTIL EVERY
027500* RECORD HAS BEEN TALLIED AND EACH VENDOR'S MODE ACCOUNT IS
027600* KNOWN (4000) - SO PASS 1 (3000) ONLY COMPUTES THE TALLIES
027700* AND THE THREE FLAGS THAT DO NOT DEPEND ON THE MODE, AND
027800* PASS 2 (5000) FILLS IN DUPLICATE-INVOICE AND UNUSUAL-GL-
027900* ACCOUNT ONCE THE MODE TABLE (WS-VM-TABLE) EXISTS.
028000*================================================================
028100 0000-MAINLINE.
028200     DISPLAY "YE25R901 - AP TO GL RISK VALIDATION - STARTING".
028300     PERFORM 1000-OPEN-FILES THRU 1000-EXIT.
028400     PERFORM 2000-LOAD-AP-TABLE THRU 2000-EXIT.
028500     PERFORM 3000-PASS1-COMPUTE-FLAGS THRU 3000-EXIT
028600         VARYING WS-AP-IDX FROM 1 BY 1
028700         UNTIL WS-AP-IDX > WS-AP-REC-CT.
028800     PERFORM 4000-DERIVE-VENDOR-MODE THRU 4000-EXIT.
028900     PERFORM 5000-PASS2-FINAL-FLAGS THRU 5000-EXIT
029000         VARYING WS-AP-IDX FROM 1 BY 1
029100         UNTIL WS-AP-IDX > WS-AP-REC-CT.
029200     PERFORM 6000-SCORE-AND-WRITE THRU 6000-EXIT
029300         VARYING WS-AP-IDX FROM 1 BY 1
029400         UNTIL WS-AP-IDX > WS-AP-REC-CT.
029500     PERFORM 9000-CLOSE-FILES THRU 9000-EXIT.
029600     DISPLAY "YE25R901 - AP TO GL RISK VALIDATION - COMPLETED, "
029700         WS-APW-WRITE-CT " RECORDS WRITTEN".
029800     GOBACK.
029900*
030000* 1000-OPEN-FILES - SUBLEDGER EXTRACT IN, ENRICHED FILE OUT.
030100 1000-OPEN-FILES.
030200     OPEN INPUT AP-SUBLEDGER-FILE.
030300     IF WS-FILE-STATUS-AP NOT = "00"
030400         DISPLAY "YE25R901 - AP SUBLEDGER OPEN FAILED, STATUS "
030500             WS-FILE-STATUS-AP
030600         STOP RUN
030700     END-IF.
030800     OPEN OUTPUT AP-WITH-RISK-FILE.
030900     IF WS-FILE-STATUS-APW NOT = "00"
031000         DISPLAY "YE25R901 - AP-WITH-RISK OPEN FAILED, STATUS "
031100             WS-FILE-STATUS-APW
031200         STOP RUN
031300     END-IF.
031400 1000-EXIT.
031500     EXIT.
031600*
031700* 2000-LOAD-AP-TABLE - READS THE ENTIRE SUBLEDGER EXTRACT INTO
031800* WS-AP-TABLE BEFORE ANY FLAG LOGIC RUNS, SINCE THE TWO-PASS
031900* DESIGN NEEDS RANDOM ACCESS BY WS-AP-IDX RATHER THAN A SINGLE
032000* SEQUENTIAL READ/PROCESS LOOP.  3000 ENTRIES MAX (WS-AP-TABLE
032100* OCCURS CLAUSE) - A FEED LARGER THAN THAT OVERFLOWS SILENTLY,
032200* WHICH HAS NEVER HAPPENED IN PRODUCTION VOLUMES TO DATE.
032300 2000-LOAD-AP-TABLE.
032400     MOVE ZERO TO WS-AP-REC-CT.
032500     PERFORM 2100-READ-AP-RECORD THRU 2100-EXIT
032600         UNTIL WS-AP-EOF.
032700     GO TO 2000-EXIT.
032800* 2100-READ-AP-RECORD - ONE SUBLEDGER RECORD INTO ONE TABLE
032900* ENTRY.  FLAGS-COMBINED IS CLEARED HERE SO EVERY FLAG BYTE
033000* STARTS THE PASSES AS SPACE, NOT LEFTOVER TABLE GARBAGE FROM
033100* A PRIOR RUN OF THIS SAME PROGRAM EXECUTION.
033200 2100-READ-AP-RECORD.
033300     READ AP-SUBLEDGER-FILE
033400         AT END
033500             MOVE 'Y' TO WS-AP-EOF-SW
033600             GO TO 2100-EXIT
033700     END-READ.
033800     ADD 1 TO WS-AP-REC-CT.
033900     MOVE APS-INVOICE-ID TO WS-AP-INVOICE-ID(WS-AP-REC-CT).
034000     MOVE APS-VENDOR-NME TO WS-AP-VENDOR-NME(WS-AP-REC-CT).
034100     MOVE APS-INVOICE-DTE TO WS-AP-INVOICE-DTE(WS-AP-REC-CT).
034200     MOVE APS-GL-ACCT-ID TO WS-AP-GL-ACCT-ID(WS-AP-REC-CT).
034300     MOVE APS-TOTAL-INVOICE-AMT
034400         TO WS-AP-TOTAL-INVOICE-AMT(WS-AP-REC-CT).
034500     MOVE APS-EXPECTED-TOTAL-AMT
034600         TO WS-AP-EXPECTED-TOTAL-AMT(WS-AP-REC-CT).
034700     MOVE APS-MATCH-KEY TO WS-AP-MATCH-KEY(WS-AP-REC-CT).
034800     MOVE APS-UNPAID-YE-CDE
034900         TO WS-AP-UNPAID-YE-CDE(WS-AP-REC-CT).
035000     MOVE SPACES TO WS-AP-FLAGS-COMBINED(WS-AP-REC-CT).
035100 2100-EXIT.
035200     EXIT.
035300 2000-EXIT.
035400     EXIT.
035500*
035600*================================================================
035700* 3000-PASS1-COMPUTE-FLAGS - PER-RECORD, ORDER-INDEPENDENT
035800* FLAGS: AMOUNT-MISMATCH, MISSING-IN-GL, LATE-POSTING.  ALSO
035900* TALLIES VENDOR/GL-ACCOUNT AND VENDOR/INVOICE-ID OCCURRENCES
036000* (3100/3200) FOR THE MODE COMPUTATION AND DUPLICATE CHECK
036100* THAT PASS 2 NEEDS ONCE ALL RECORDS HAVE BEEN SEEN ONCE.
036200*================================================================
036300 3000-PASS1-COMPUTE-FLAGS.
036400* AMOUNT-MISMATCH: |TOTAL - EXPECTED| > $25.00.
036500     COMPUTE WS-DIFF-AMT =
036600         WS-AP-TOTAL-INVOICE-AMT(WS-AP-IDX) -
036700         WS-AP-EXPECTED-TOTAL-AMT(WS-AP-IDX).
036800     IF WS-DIFF-AMT < 0
036900         COMPUTE WS-DIFF-AMT = 0 - WS-DIFF-AMT
037000     END-IF.
037100     MOVE 'N' TO WS-AP-AMOUNT-MISMATCH-CDE(WS-AP-IDX).
037200     IF WS-DIFF-AMT > 25.00
037300         MOVE 'Y' TO WS-AP-AMOUNT-MISMATCH-CDE(WS-AP-IDX)
037400     END-IF.
037500* MISSING-IN-GL: MATCH-KEY IS BLANK OR THE WHOLE 20-CHARACTER
037600* FIELD EQUALS THE LITERAL "Missing" (COBOL RIGHT-PADS THE
037700* LITERAL TO THE FIELD LENGTH) - A KEY THAT MERELY STARTS
037800* WITH "Missing" BUT CARRIES TRAILING DATA IS NOT THIS FLAG
037900* (CR-2025-633 CORRECTED AN EARLIER 7-CHARACTER PREFIX TEST
038000* THAT OVER-FLAGGED SOME GENUINE MATCH KEYS).
038100     MOVE 'N' TO WS-AP-MISSING-IN-GL-CDE(WS-AP-IDX).
038200     IF WS-AP-MATCH-KEY(WS-AP-IDX) = SPACES
038300        OR WS-AP-MATCH-KEY(WS-AP-IDX) = "Missing"
038400         MOVE 'Y' TO WS-AP-MISSING-IN-GL-CDE(WS-AP-IDX)
038500     END-IF.
038600* LATE-POSTING: STILL UNPAID AT YEAR END AND THE INVOICE DATE
038700* IS MORE THAN 60 DAYS BEFORE THE FY CUTOFF.  A BLANK OR
038800* UNPARSABLE INVOICE DATE NEVER FLAGS (THE NUMERIC TESTS
038900* BELOW FALL THROUGH TO NOT-FLAGGED ON BAD DATA).
039000     MOVE 'N' TO WS-AP-LATE-POSTING-CDE(WS-AP-IDX).
039100     MOVE WS-AP-INVOICE-DTE(WS-AP-IDX) TO WS-DTE-WORK-X.
039200     IF WS-AP-UNPAID-YE-CDE(WS-AP-IDX) = 'Y'
039300        AND WS-DTE-WORK-YYYY IS NUMERIC
039400        AND WS-DTE-WORK-MM IS NUMERIC
039500        AND WS-DTE-WORK-DD IS NUMERIC
039600         COMPUTE WS-DTE-WORK-NUM =
039700             (WS-DTE-WORK-YYYY * 10000) +
039800             (WS-DTE-WORK-MM * 100) + WS-DTE-WORK-DD
039900         IF WS-DTE-WORK-NUM < WS-CUTOFF-DTE
040000             MOVE 'Y' TO WS-AP-LATE-POSTING-CDE(WS-AP-IDX)
040100         END-IF
040200     END-IF.
040300     PERFORM 3100-TALLY-VENDOR-GL THRU 3100-EXIT.
040400     PERFORM 3200-TALLY-VENDOR-INVOICE THRU 3200-EXIT.
040500 3000-EXIT.
040600     EXIT.
040700*
040800* 3100-TALLY-VENDOR-GL - INCREMENTS OR CREATES THE WS-VG-TABLE
040900* ENTRY FOR THIS RECORD'S (VENDOR, GL-ACCOUNT) PAIR - FEEDS
041000* 4000'S MODE-ACCOUNT COMPUTATION.
041100* 3100-TALLY-VENDOR-GL - KEEPS A RUNNING (VENDOR, GL ACCOUNT)
041200* OCCURRENCE COUNT IN WS-VG-TABLE AS EACH AP RECORD LOADS - THIS
041300* IS THE RAW MATERIAL 4000-DERIVE-VENDOR-MODE LATER REDUCES DOWN
041400* TO ONE "MOST-USED ACCOUNT" ROW PER VENDOR.
041500 3100-TALLY-VENDOR-GL.
041600     MOVE 'N' TO WS-FOUND-SW.
041700     PERFORM 3110-SCAN-VG-ENTRY THRU 3110-EXIT
041800         VARYING WS-VG-IDX FROM 1 BY 1
041900         UNTIL WS-VG-IDX > WS-VG-TALLY-CT
042000            OR WS-FOUND.
042100     IF NOT WS-FOUND
042200         ADD 1 TO WS-VG-TALLY-CT
042300         MOVE WS-AP-VENDOR-NME(WS-AP-IDX)
042400             TO WS-VG-VENDOR(WS-VG-TALLY-CT)
042500         MOVE WS-AP-GL-ACCT-ID(WS-AP-IDX)
042600             TO WS-VG-GL-ACCT(WS-VG-TALLY-CT)
042700         MOVE 1 TO WS-VG-COUNT(WS-VG-TALLY-CT)
042800     END-IF.
042900     GO TO 3100-EXIT.
043000 3110-SCAN-VG-ENTRY.
043100     IF WS-VG-VENDOR(WS-VG-IDX) = WS-AP-VENDOR-NME(WS-AP-IDX)
043200        AND WS-VG-GL-ACCT(WS-VG-IDX) =
043300            WS-AP-GL-ACCT-ID(WS-AP-IDX)
043400         ADD 1 TO WS-VG-COUNT(WS-VG-IDX)
043500         MOVE 'Y' TO WS-FOUND-SW
043600     END-IF.
043700 3110-EXIT.
043800     EXIT.
043900 3100-EXIT.
044000     EXIT.
044100*
044200* 3200-TALLY-VENDOR-INVOICE - SAME PATTERN AS 3100 BUT KEYED
044300* ON (VENDOR, INVOICE-ID) - A COUNT OF 2+ HERE IS WHAT PASS 2
044400* (5100) TESTS TO SET DUP-INVOICE-NBR-CDE.
044500 3200-TALLY-VENDOR-INVOICE.
044600     MOVE 'N' TO WS-FOUND-SW.
044700     PERFORM 3210-SCAN-VI-ENTRY THRU 3210-EXIT
044800         VARYING WS-VI-IDX FROM 1 BY 1
044900         UNTIL WS-VI-IDX > WS-VI-TALLY-CT
045000            OR WS-FOUND.
045100     IF NOT WS-FOUND
045200         ADD 1 TO WS-VI-TALLY-CT
045300         MOVE WS-AP-VENDOR-NME(WS-AP-IDX)
045400             TO WS-VI-VENDOR(WS-VI-TALLY-CT)
045500         MOVE WS-AP-INVOICE-ID(WS-AP-IDX)
045600             TO WS-VI-INVOICE(WS-VI-TALLY-CT)
045700         MOVE 1 TO WS-VI-COUNT(WS-VI-TALLY-CT)
045800     END-IF.
045900     GO TO 3200-EXIT.
046000 3210-SCAN-VI-ENTRY.
046100     IF WS-VI-VENDOR(WS-VI-IDX) = WS-AP-VENDOR-NME(WS-AP-IDX)
046200        AND WS-VI-INVOICE(WS-VI-IDX) =
046300            WS-AP-INVOICE-ID(WS-AP-IDX)
046400         ADD 1 TO WS-VI-COUNT(WS-VI-IDX)
046500         MOVE 'Y' TO WS-FOUND-SW
046600     END-IF.
046700 3210-EXIT.
046800     EXIT.
046900 3200-EXIT.
047000     EXIT.
047100*
047200*================================================================
047300* 4000-DERIVE-VENDOR-MODE - BUILDS WS-VM-TABLE, ONE ENTRY PER
047400* DISTINCT VENDOR, HOLDING THE GL ACCOUNT THAT VENDOR POSTED
047500* TO MOST OFTEN ACROSS THE WHOLE FEED (THE "MODE" ACCOUNT).
047600* A VENDOR WITH EVERY INVOICE ON ONE ACCOUNT GETS THAT ACCOUNT
047700* AS ITS MODE AND CAN NEVER FLAG UNUSUAL-GL-ACCOUNT.
047800*================================================================
047900 4000-DERIVE-VENDOR-MODE.
048000     MOVE ZERO TO WS-VM-TALLY-CT.
048100     PERFORM 4100-PROCESS-VG-ENTRY THRU 4100-EXIT
048200         VARYING WS-VG-IDX FROM 1 BY 1
048300         UNTIL WS-VG-IDX > WS-VG-TALLY-CT.
048400     GO TO 4000-EXIT.
048500* 4100-PROCESS-VG-ENTRY - ONE WS-VG-TABLE ROW PER CALL.  SKIPS
048600* VENDORS ALREADY RESOLVED (WS-VM-TABLE HIT) SINCE WS-VG-TABLE
048700* CAN HOLD SEVERAL ROWS FOR THE SAME VENDOR (ONE PER DISTINCT
048800* GL ACCOUNT IT POSTED TO).
048900 4100-PROCESS-VG-ENTRY.
049000     MOVE 'N' TO WS-FOUND-SW.
049100     PERFORM 4110-SCAN-VM-ENTRY THRU 4110-EXIT
049200         VARYING WS-VM-IDX FROM 1 BY 1
049300         UNTIL WS-VM-IDX > WS-VM-TALLY-CT
049400            OR WS-FOUND.
049500     IF NOT WS-FOUND
049600         PERFORM 4200-FIND-VENDOR-BEST-GL THRU 4200-EXIT
049700         ADD 1 TO WS-VM-TALLY-CT
049800         MOVE WS-VG-VENDOR(WS-VG-IDX)
049900             TO WS-VM-VENDOR(WS-VM-TALLY-CT)
050000         MOVE WS-VG-GL-ACCT(WS-BEST-GL-IDX)
050100             TO WS-VM-GL-ACCT(WS-VM-TALLY-CT)
050200     END-IF.
050300 4100-EXIT.
050400     EXIT.
050500 4110-SCAN-VM-ENTRY.
050600     IF WS-VM-VENDOR(WS-VM-IDX) = WS-VG-VENDOR(WS-VG-IDX)
050700         MOVE 'Y' TO WS-FOUND-SW
050800     END-IF.
050900 4110-EXIT.
051000     EXIT.
051100* 4200-FIND-VENDOR-BEST-GL - SCANS FORWARD FROM THE CURRENT
051200* WS-VG-TABLE ROW (ENTRIES FOR THE SAME VENDOR ARE NOT
051300* NECESSARILY ADJACENT, SO THE FULL REMAINDER OF THE TABLE IS
051400* CHECKED) AND KEEPS THE GL ACCOUNT WITH THE HIGHEST TALLY -
051500* TIES KEEP WHICHEVER ACCOUNT WAS TALLIED FIRST.
051600 4200-FIND-VENDOR-BEST-GL.
051700     MOVE ZERO TO WS-BEST-CT.
051800     MOVE WS-VG-IDX TO WS-BEST-GL-IDX.
051900     PERFORM 4210-COMPARE-VG-ENTRY THRU 4210-EXIT
052000         VARYING WS-VG-IDX2 FROM WS-VG-IDX BY 1
052100         UNTIL WS-VG-IDX2 > WS-VG-TALLY-CT.
052200     GO TO 4200-EXIT.
052300 4210-COMPARE-VG-ENTRY.
052400     IF WS-VG-VENDOR(WS-VG-IDX2) = WS-VG-VENDOR(WS-VG-IDX)
052500         IF WS-VG-COUNT(WS-VG-IDX2) > WS-BEST-CT
052600             MOVE WS-VG-COUNT(WS-VG-IDX2) TO WS-BEST-CT
052700             MOVE WS-VG-IDX2 TO WS-BEST-GL-IDX
052800         END-IF
052900     END-IF.
053000 4210-EXIT.
053100     EXIT.
053200 4200-EXIT.
053300     EXIT.
053400 4000-EXIT.
053500     EXIT.
053600*
053700*================================================================
053800* 5000-PASS2-FINAL-FLAGS - THE TWO FLAGS THAT NEEDED A
053900* COMPLETE FIRST PASS TO COMPUTE: DUP-INVOICE-NBR (NEEDS THE
054000* FINAL WS-VI-TABLE COUNTS) AND UNUSUAL-GL-ACCOUNT (NEEDS THE
054100* FINAL WS-VM-TABLE MODE ACCOUNTS FROM 4000).
054200*================================================================
054300 5000-PASS2-FINAL-FLAGS.
054400     MOVE 'N' TO WS-FOUND-SW.
054500     MOVE 'N' TO WS-DUP-RESULT-SW.
054600     PERFORM 5100-SCAN-VI-FOR-DUP THRU 5100-EXIT
054700         VARYING WS-VI-IDX FROM 1 BY 1
054800         UNTIL WS-VI-IDX > WS-VI-TALLY-CT
054900            OR WS-FOUND.
055000     MOVE WS-DUP-RESULT-SW
055100         TO WS-AP-DUP-INVOICE-NBR-CDE(WS-AP-IDX).
055200     MOVE 'N' TO WS-FOUND-SW.
055300     MOVE SPACES TO WS-MATCHED-MODE-GL-ACCT.
055400     PERFORM 5200-SCAN-VM-FOR-VENDOR THRU 5200-EXIT
055500         VARYING WS-VM-IDX FROM 1 BY 1
055600         UNTIL WS-VM-IDX > WS-VM-TALLY-CT
055700            OR WS-FOUND.
055800* UNUSUAL-GL-ACCOUNT ONLY FLAGS WHEN THE VENDOR'S MODE ACCOUNT
055900* WAS FOUND AND THIS RECORD'S ACCOUNT DIFFERS FROM IT.
056000     MOVE 'N' TO WS-AP-UNUSUAL-GL-ACCT-CDE(WS-AP-IDX).
056100     IF WS-FOUND
056200        AND WS-MATCHED-MODE-GL-ACCT NOT =
056300            WS-AP-GL-ACCT-ID(WS-AP-IDX)
056400         MOVE 'Y' TO WS-AP-UNUSUAL-GL-ACCT-CDE(WS-AP-IDX)
056500     END-IF.
056600 5000-EXIT.
056700     EXIT.
056800* 5100-SCAN-VI-FOR-DUP - LOOKS UP THIS RECORD'S (VENDOR,
056900* INVOICE-ID) IN THE FINAL WS-VI-TABLE TALLY - A COUNT OVER 1
057000* MEANS EVERY RECORD SHARING THAT PAIR IS A DUPLICATE.
057100 5100-SCAN-VI-FOR-DUP.
057200     IF WS-VI-VENDOR(WS-VI-IDX) = WS-AP-VENDOR-NME(WS-AP-IDX)
057300        AND WS-VI-INVOICE(WS-VI-IDX) =
057400            WS-AP-INVOICE-ID(WS-AP-IDX)
057500         MOVE 'Y' TO WS-FOUND-SW
057600         IF WS-VI-COUNT(WS-VI-IDX) > 1
057700             MOVE 'Y' TO WS-DUP-RESULT-SW
057800         END-IF
057900     END-IF.
058000 5100-EXIT.
058100     EXIT.
058200* 5200-SCAN-VM-FOR-VENDOR - LOOKS UP THIS RECORD'S VENDOR IN
058300* WS-VM-TABLE AND RETURNS ITS MODE GL ACCOUNT.
058400 5200-SCAN-VM-FOR-VENDOR.
058500     IF WS-VM-VENDOR(WS-VM-IDX) = WS-AP-VENDOR-NME(WS-AP-IDX)
058600         MOVE 'Y' TO WS-FOUND-SW
058700         MOVE WS-VM-GL-ACCT(WS-VM-IDX) TO WS-MATCHED-MODE-GL-ACCT
058800     END-IF.
058900 5200-EXIT.
059000     EXIT.
059100*
059200*================================================================
059300* 6000-SCORE-AND-WRITE - SUMS THE FIVE WEIGHTS FOR WHICHEVER
059400* FLAGS ARE 'Y' ON THIS RECORD (CAPPED AT 100), CLASSIFIES THE
059500* BAND (8100), THEN MOVES THE FULL ENRICHED RECORD OUT.
059600*================================================================
059700 6000-SCORE-AND-WRITE.
059800     MOVE ZERO TO WS-RISK-SCORE-WORK.
059900     IF WS-AP-AMOUNT-MISMATCH-CDE(WS-AP-IDX) = 'Y'
060000         ADD WS-WT-AMOUNT-MISMATCH TO WS-RISK-SCORE-WORK
060100     END-IF.
060200     IF WS-AP-MISSING-IN-GL-CDE(WS-AP-IDX) = 'Y'
060300         ADD WS-WT-MISSING-IN-GL TO WS-RISK-SCORE-WORK
060400     END-IF.
060500     IF WS-AP-LATE-POSTING-CDE(WS-AP-IDX) = 'Y'
060600         ADD WS-WT-LATE-POSTING TO WS-RISK-SCORE-WORK
060700     END-IF.
060800     IF WS-AP-DUP-INVOICE-NBR-CDE(WS-AP-IDX) = 'Y'
060900         ADD WS-WT-DUP-INVOICE TO WS-RISK-SCORE-WORK
061000     END-IF.
061100     IF WS-AP-UNUSUAL-GL-ACCT-CDE(WS-AP-IDX) = 'Y'
061200         ADD WS-WT-UNUSUAL-GL TO WS-RISK-SCORE-WORK
061300     END-IF.
061400     IF WS-RISK-SCORE-WORK > 100
061500         MOVE 100 TO WS-RISK-SCORE-WORK
061600     END-IF.
061700     MOVE WS-RISK-SCORE-WORK TO WS-AP-RISK-SCORE(WS-AP-IDX).
061800     PERFORM 8100-CLASSIFY-RISK-SCORE THRU 8100-EXIT.
061900* ALL TEN TABLE FIELDS FOR THIS RECORD MOVE OUT INDIVIDUALLY -
062000* THE TABLE ENTRY AND THE OUTPUT RECORD ARE NOT GROUP-MOVE
062100* COMPATIBLE BECAUSE WS-AP-TABLE CARRIES THE OCCURS CLAUSE AND
062200* SUBSCRIPT THAT AP-WITH-RISK-RECORD DOES NOT.
062300     MOVE WS-AP-INVOICE-ID(WS-AP-IDX)        TO APW-INVOICE-ID.
062400     MOVE WS-AP-VENDOR-NME(WS-AP-IDX)        TO APW-VENDOR-NME.
062500     MOVE WS-AP-INVOICE-DTE(WS-AP-IDX)       TO APW-INVOICE-DTE.
062600     MOVE WS-AP-GL-ACCT-ID(WS-AP-IDX)        TO APW-GL-ACCT-ID.
062700     MOVE WS-AP-TOTAL-INVOICE-AMT(WS-AP-IDX)
062800         TO APW-TOTAL-INVOICE-AMT.
062900     MOVE WS-AP-EXPECTED-TOTAL-AMT(WS-AP-IDX)
063000         TO APW-EXPECTED-TOTAL-AMT.
063100     MOVE WS-AP-MATCH-KEY(WS-AP-IDX)          TO APW-MATCH-KEY.
063200     MOVE WS-AP-UNPAID-YE-CDE(WS-AP-IDX)      TO APW-UNPAID-YE-CDE.
063300     MOVE WS-AP-AMOUNT-MISMATCH-CDE(WS-AP-IDX)
063400         TO APW-AMOUNT-MISMATCH-CDE.
063500     MOVE WS-AP-MISSING-IN-GL-CDE(WS-AP-IDX)
063600         TO APW-MISSING-IN-GL-CDE.
063700     MOVE WS-AP-LATE-POSTING-CDE(WS-AP-IDX)
063800         TO APW-LATE-POSTING-CDE.
063900     MOVE WS-AP-DUP-INVOICE-NBR-CDE(WS-AP-IDX)
064000         TO APW-DUP-INVOICE-NBR-CDE.
064100     MOVE WS-AP-UNUSUAL-GL-ACCT-CDE(WS-AP-IDX)
064200         TO APW-UNUSUAL-GL-ACCT-CDE.
064300     MOVE WS-AP-RISK-SCORE(WS-AP-IDX)         TO APW-RISK-SCORE.
064400     MOVE WS-AP-RISK-LEVEL-TXT(WS-AP-IDX)     TO APW-RISK-LEVEL-TXT.
064500* FILLER IS BLANKED EXPLICITLY SO A PRIOR RECORD'S RESIDUE NEVER
064600* SURVIVES INTO THE SPARE BYTES OF THIS ONE - THE RECORD AREA IS
064700* REUSED ACROSS WRITE STATEMENTS AND IS NOT RE-INITIALIZED BY
064800* COBOL BETWEEN THEM.
064900     MOVE SPACES TO FILLER OF AP-WITH-RISK-RECORD.
065000     WRITE AP-WITH-RISK-RECORD.
065100     ADD 1 TO WS-APW-WRITE-CT.
065200 6000-EXIT.
065300     EXIT.
065400*
065500* 8100-CLASSIFY-RISK-SCORE - SAME CUTOFFS (<=20/<=40/<=70/>70)
065600* AND BAND LABELS AS THE OTHER THREE YEAR-END VALIDATORS -
065700* KEPT IDENTICAL ACROSS ALL FOUR PROGRAMS ON PURPOSE SO A
065800* "HIGH" IN ONE MODEL MEANS THE SAME SCORE RANGE IN ANOTHER.
065900 8100-CLASSIFY-RISK-SCORE.
066000     IF WS-RISK-SCORE-WORK NOT > 20
066100         MOVE "Low (5-15%)" TO WS-AP-RISK-LEVEL-TXT(WS-AP-IDX)
066200     ELSE
066300         IF WS-RISK-SCORE-WORK NOT > 40
066400             MOVE "Medium (20-40%)"
066500                 TO WS-AP-RISK-LEVEL-TXT(WS-AP-IDX)
066600         ELSE
066700             IF WS-RISK-SCORE-WORK NOT > 70
066800                 MOVE "High (50-80%)"
066900                     TO WS-AP-RISK-LEVEL-TXT(WS-AP-IDX)
067000             ELSE
067100                 MOVE "Critical (85-99%)"
067200                     TO WS-AP-RISK-LEVEL-TXT(WS-AP-IDX)
067300             END-IF
067400         END-IF
067500     END-IF.
067600 8100-EXIT.
067700     EXIT.
067800*
067900* 9000-CLOSE-FILES - BOTH FILES THIS PROGRAM OWNS.
068000 9000-CLOSE-FILES.
068100     CLOSE AP-SUBLEDGER-FILE.
068200     CLOSE AP-WITH-RISK-FILE.
068300 9000-EXIT.
068400     EXIT.
