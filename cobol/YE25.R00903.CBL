000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    TAX-RISK-VALIDATOR.
000300 AUTHOR.        M D PRICE.
000400 INSTALLATION.  PEAK POWER SERVICES - FINANCIAL SYS DEPT.
000500 DATE-WRITTEN.  10/14/1996.
000600 DATE-COMPILED. 09/02/2025.
000700 SECURITY.      NONCONFIDENTIAL.
000800*================================================================
000900* YE25.R00903 - SALES AND USE TAX RISK VALIDATOR  (MODEL C)
001000* YEAR-END RECONCILIATION BATCH - PEAK POWER SERVICES
001100*
001200* READS THE JURISDICTION RATE REFERENCE (TXR.TIP73), THE GL
001300* TRIAL BALANCE SUMMARY (GLB.BALANCE) AND THE TAX DETAIL
001400* EXTRACT (TXD.TIP72).  SUMS GL ACCOUNTS CONTAINING "TAX" AND
001500* COMPARES THE TOTAL TO THE SUM OF CALCULATED TAX ACROSS ALL
001600* INVOICE LINES FOR THE GLOBAL GL TIE-OUT FLAG, THEN FLAGS
001700* EACH TAX LINE FOR MISSING JURISDICTION, RATE MISMATCH,
001800* MISSING TAX AND TAX CHARGED ON A NON-TAXABLE ITEM, SCORES
001900* AND BANDS EACH RECORD AND WRITES THE ENRICHED RECORD
002000* (TXW.TIP82) TO THE TAX-WITH-RISK FILE.  THIRD STEP IN THE
002100* FY2025 YEAR-END RECONCILIATION RUN.
002200*----------------------------------------------------------------
002300* CHANGE LOG
002400*  DATE       BY   REQUEST/TICKET    DESCRIPTION
002500*  ---------- ---- ----------------- --------------------------
002600*  10/14/1996 MDP  CR-1996-289       ORIGINAL PROGRAM - RATE
002700*                                    MISMATCH AND MISSING-TAX
002800*                                    CHECKS ONLY, NO GL TIE-OUT.
002900*  03/19/2012 JKL  CR-2012-095       ADDED TAX-ON-NONTAXABLE-
003000*                                    ITEM FLAG AND THE GLOBAL
003100*                                    GL TAX TIE-OUT FLAG (GL
003200*                                    ACCOUNTS MATCHED BY "TAX"
003300*                                    IN THE ACCOUNT NAME).
003400*  09/02/2025 SHN  WO#25-0142        FY2025 YEAR-END RUN - NO
003500*                                    LOGIC CHANGE, RECOMPILE
003600*                                    ONLY.
003700*================================================================
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000* C01/TOP-OF-FORM IS THE SHOP'S STANDARD SPECIAL-NAMES
004100* BOILERPLATE, CARRIED FORWARD UNUSED - THIS PROGRAM PRINTS NO
004200* REPORT.  YN-FLAG-VALUE DOCUMENTS THE ONLY TWO LEGAL VALUES
004300* FOR EVERY CDE FLAG BYTE BELOW.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM
004600     CLASS YN-FLAG-VALUE IS "Y" "N".
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900* FOUR LOGICAL NAMES RESOLVED BY THE RUN JCL - THREE INPUTS,
005000* ONE OUTPUT.  TAX-DETAIL-FILE IS READ TWICE (ONCE FOR THE
005100* 4000 GL TIE-OUT TOTAL, ONCE FOR THE 5000 PER-RECORD PASS) -
005200* SEE THE REWIND IN 4100.
005300     SELECT TAX-RATE-REF-FILE ASSIGN TO "TAXRATEREF"
005400         ORGANIZATION IS LINE SEQUENTIAL
005500         FILE STATUS IS WS-FILE-STATUS-TXR.
005600     SELECT GL-BALANCE-FILE ASSIGN TO "GLBALANCE"
005700         ORGANIZATION IS LINE SEQUENTIAL
005800         FILE STATUS IS WS-FILE-STATUS-GLB.
005900     SELECT TAX-DETAIL-FILE ASSIGN TO "TAXDETAIL"
006000         ORGANIZATION IS LINE SEQUENTIAL
006100         FILE STATUS IS WS-FILE-STATUS-TXD.
006200     SELECT TAX-WITH-RISK-FILE ASSIGN TO "TXWTHRISK"
006300         ORGANIZATION IS LINE SEQUENTIAL
006400         FILE STATUS IS WS-FILE-STATUS-TXW.
006500 DATA DIVISION.
006600 FILE SECTION.
006700* LAYOUT MATCHES COPY BOOK TXR.TIP73 - ONE ROW PER STATE
006800* JURISDICTION, LOADED ENTIRELY INTO WS-TXR-TABLE (2000) FOR
006900* LOOKUP BY 5100.
007000 FD  TAX-RATE-REF-FILE.
007100 01  TAX-RATE-REF-RECORD.
007200     05  TXR-JURISDICTION-CDE           PIC X(2).
007300     05  TXR-TOTAL-TAX-RATE-2025        PIC 9(1)V9(4).
007400     05  FILLER                         PIC X(5).
007500* LAYOUT MATCHES COPY BOOK GLB.BALANCE - THE YEAR-END TRIAL
007600* BALANCE EXTRACT, ONE ROW PER GL ACCOUNT.  ONLY ACCOUNTS WHOSE
007700* NAME CONTAINS "TAX" CONTRIBUTE TO THE 3000 GL TIE-OUT TOTAL.
007800 FD  GL-BALANCE-FILE.
007900 01  GL-BALANCE-RECORD.
008000     05  GLB-ACCOUNT-NME                PIC X(40).
008100     05  GLB-ENDING-BALANCE-AMT         PIC S9(11)V99.
008200     05  FILLER                         PIC X(7).
008300* LAYOUT MATCHES COPY BOOK TXD.TIP72 - ONE ROW PER TAXABLE
008400* INVOICE LINE.  RECALC-TAX-AMT IS AN INDEPENDENT RECOMPUTATION
008500* OF THE TAX (BY A DIFFERENT UPSTREAM CALCULATION PATH) USED
008600* ONLY FOR THE TAX-DIFF-ABS-AMT SCORING CONTRIBUTION IN 5000 -
008700* IT DOES NOT DRIVE ANY OF THE FOUR Y/N FLAGS.
008800 FD  TAX-DETAIL-FILE.
008900 01  TAX-DETAIL-RECORD.
009000     05  TXD-INVOICE-ID                 PIC X(12).
009100     05  TXD-STATE-CDE                  PIC X(2).
009200     05  TXD-TAXABLE-AMT                PIC S9(9)V99.
009300     05  TXD-TAX-RATE                   PIC 9(1)V9(4).
009400     05  TXD-CALCULATED-TAX-AMT         PIC S9(9)V99.
009500     05  TXD-RECALC-TAX-AMT             PIC S9(9)V99.
009600     05  FILLER                         PIC X(3).
009700* LAYOUT MATCHES COPY BOOK TXW.TIP82 - EVERY TXD FIELD ABOVE
009800* PASSES THROUGH UNCHANGED, FOLLOWED BY THE MATCHED REFERENCE
009900* RATE, THE FOUR PER-RECORD RISK FLAGS, THE GLOBAL GL TIE-OUT
010000* FLAG (SAME VALUE ON EVERY OUTPUT RECORD), COMPOSITE SCORE
010100* AND BAND LABEL.
010200 FD  TAX-WITH-RISK-FILE.
010300 01  TAX-WITH-RISK-RECORD.
010400     05  TXW-INVOICE-ID                 PIC X(12).
010500     05  TXW-STATE-CDE                  PIC X(2).
010600     05  TXW-TAXABLE-AMT                PIC S9(9)V99.
010700     05  TXW-TAX-RATE                   PIC 9(1)V9(4).
010800     05  TXW-CALCULATED-TAX-AMT         PIC S9(9)V99.
010900     05  TXW-RECALC-TAX-AMT             PIC S9(9)V99.
011000* THE RATE 5100 MATCHED FOR TXD-STATE-CDE, OR ZERO WHEN NO
011100* JURISDICTION ROW WAS FOUND.
011200     05  TXW-REF-TAX-RATE               PIC 9(1)V9(4).
011300* TXD-STATE-CDE IS BLANK.
011400     05  TXW-JURISDICTION-MISSING-CDE   PIC X(1).
011500* |TXD-TAX-RATE - REF-TAX-RATE| > 0.0001, OR A RATE CHARGED
011600* WITH NO JURISDICTION MATCH AT ALL.
011700     05  TXW-RATE-MISMATCH-CDE          PIC X(1).
011800* TAXABLE-AMT > 0 BUT CALCULATED-TAX-AMT = 0.
011900     05  TXW-TAX-MISSING-CDE            PIC X(1).
012000* TAXABLE-AMT = 0 BUT CALCULATED-TAX-AMT > 0.
012100     05  TXW-TAX-ON-NONTAX-ITEM-CDE     PIC X(1).
012200     05  TXW-FLAGS-COMBINED REDEFINES
012300               TXW-JURISDICTION-MISSING-CDE
012400                                         PIC X(4).
012500* |CALCULATED-TAX-AMT - RECALC-TAX-AMT|.
012600     05  TXW-TAX-DIFF-ABS-AMT           PIC 9(9)V99.
012700* THE GLOBAL GL-TO-INVOICE TIE-OUT RESULT FROM 4100 - IDENTICAL
012800* ON EVERY RECORD IN THIS RUN.
012900     05  TXW-GL-TAX-DIFF-CDE            PIC X(1).
013000     05  TXW-RISK-SCORE                 PIC 9(3).
013100     05  TXW-RISK-LEVEL-TXT             PIC X(17).
013200     05  FILLER                         PIC X(8).
013300 WORKING-STORAGE SECTION.
013400* STANDALONE SCRATCH SWITCHES AND WORK FIELDS - 77 LEVEL PER
013500* SHOP CONVENTION FOR ITEMS THAT DO NOT BELONG TO A GROUP.
013600 77  WS-FOUND-SW                      PIC X VALUE 'N'.
013700     88  WS-FOUND                         VALUE 'Y'.
013800* THE JURISDICTION RATE 5100 MATCHED FOR THE CURRENT TAX
013900* DETAIL RECORD - COMPARED AGAINST TXD-TAX-RATE FOR THE
014000* RATE-MISMATCH TEST.
014100 77  WS-MATCHED-REF-RATE               PIC 9(1)V9(4) VALUE ZERO.
014200 77  WS-RATE-DIFF                      PIC S9(1)V9(4) VALUE ZERO.
014300* SIGNED WORK FIELD FOR THE CALCULATED-VS-RECALC SUBTRACTION
014400* IN 5000, BEFORE THE ABSOLUTE VALUE STEP.
014500 77  WS-TAX-DIFF                       PIC S9(9)V99 VALUE ZERO.
014600*
014700 01  WS-FILE-STATUS-TXR               PIC X(2).
014800 01  WS-FILE-STATUS-GLB               PIC X(2).
014900 01  WS-FILE-STATUS-TXD               PIC X(2).
015000 01  WS-FILE-STATUS-TXW               PIC X(2).
015100 01  WS-TXR-EOF-SW                    PIC X VALUE 'N'.
015200     88  WS-TXR-EOF                       VALUE 'Y'.
015300 01  WS-GLB-EOF-SW                    PIC X VALUE 'N'.
015400     88  WS-GLB-EOF                       VALUE 'Y'.
015500 01  WS-TXD-EOF-SW                    PIC X VALUE 'N'.
015600     88  WS-TXD-EOF                       VALUE 'Y'.
015700*
015800* TXR-TALLY-CT/TXR-IDX BELONG TO THE JURISDICTION RATE TABLE.
015900* TAX-CT IS REUSED PER GL RECORD BY THE 3100 INSPECT TALLYING
016000* CLAUSE, NOT A RUNNING TOTAL.
016100 01  WS-COUNTERS.
016200     05  WS-TXR-TALLY-CT               PIC 9(4) COMP VALUE ZERO.
016300     05  WS-TXR-IDX                    PIC 9(4) COMP VALUE ZERO.
016400     05  WS-TXW-WRITE-CT               PIC 9(4) COMP VALUE ZERO.
016500     05  WS-TAX-CT                     PIC 9(4) COMP VALUE ZERO.
016600     05  WS-RISK-SCORE-WORK            PIC 9(3) COMP VALUE ZERO.
016700*
016800* ACCUMULATED BY 3000 ACROSS EVERY GL ACCOUNT WHOSE NAME
016900* CONTAINS "TAX".
017000 01  WS-GL-TAX-BALANCE                 PIC S9(11)V99 VALUE ZERO.
017100* ACCUMULATED BY 4000 ACROSS EVERY TAX DETAIL RECORD'S
017200* CALCULATED-TAX-AMT.
017300 01  WS-INVOICE-TAX-TOTAL              PIC S9(11)V99 VALUE ZERO.
017400* |GL-TAX-BALANCE - INVOICE-TAX-TOTAL| COMPUTED ONCE BY 4100.
017500 01  WS-GL-TAX-DIFF                    PIC S9(11)V99 VALUE ZERO.
017600*
017700* ----------------------------------------------------------
017800* GLOBAL GL-TO-INVOICE TAX TIE-OUT FLAG - COMPUTED ONCE
017900* FROM THE GL TRIAL BALANCE AND THE TAX DETAIL TOTAL, THEN
018000* STAMPED ON EVERY OUTPUT ROW.  REDEFINED TO A DISPLAY VIEW
018100* FOR THE PROGRESS DISPLAY LINE.
018200* ----------------------------------------------------------
018300 01  WS-GL-TAX-DIFF-SW                 PIC X VALUE 'N'.
018400 01  WS-GL-TAX-DIFF-SW-R REDEFINES WS-GL-TAX-DIFF-SW.
018500     05  WS-GL-TAX-DIFF-PRINT          PIC X(1).
018600*
018700* ----------------------------------------------------------
018800* RISK SCORING WEIGHTS - MODEL C (WO#25-0142 WEIGHT REVIEW)
018900* ----------------------------------------------------------
019000 01  WS-RISK-WEIGHTS.
019100     05  WS-WT-JURISDICTION-MISSING    PIC 9(3) COMP VALUE 20.
019200     05  WS-WT-RATE-MISMATCH           PIC 9(3) COMP VALUE 25.
019300     05  WS-WT-TAX-MISSING             PIC 9(3) COMP VALUE 25.
019400     05  WS-WT-TAX-ON-NONTAX-ITEM      PIC 9(3) COMP VALUE 20.
019500     05  WS-WT-GL-TAX-DIFF             PIC 9(3) COMP VALUE 10.
019600     05  WS-WT-TAX-DIFF-OVER-1DLR      PIC 9(3) COMP VALUE 15.
019700*
019800* ----------------------------------------------------------
019900* JURISDICTION RATE LOOKUP TABLE
020000* ----------------------------------------------------------
020100 01  WS-TXR-TABLE.
020200     05  WS-TXR-ENTRY OCCURS 200 TIMES.
020300         10  WS-TXR-JURISDICTION-CDE    PIC X(2).
020400         10  WS-TXR-TOTAL-TAX-RATE      PIC 9(1)V9(4).
020500         10  WS-TXR-ENTRY-ALL REDEFINES
020600                   WS-TXR-JURISDICTION-CDE
020700                                         PIC X(7).
020800*
020900 PROCEDURE DIVISION.
021000*================================================================
021100* 0000-MAINLINE - UNLIKE THE OTHER THREE VALIDATORS, MODEL C
021200* MUST COMPUTE ONE GLOBAL FLAG (THE GL TAX TIE-OUT, 3000/4000/
021300* 4100) BEFORE IT CAN WRITE ANY OUTPUT RECORD, BECAUSE THAT
021400* FLAG IS STAMPED IDENTICALLY ON EVERY ROW.  THE TAX DETAIL
021500* FILE IS THEREFORE READ TWICE - ONCE FOR ITS TOTAL (4000),
021600* ONCE PER-RECORD FOR THE FOUR FLAGS (5000) - SEE THE REWIND
021700* AT THE END OF 4100.
021800*================================================================
021900 0000-MAINLINE.
022000     DISPLAY "YE25R903 - SALES AND USE TAX RISK VALIDATION - "
022100         "STARTING".
022200     PERFORM 1000-OPEN-FILES THRU 1000-EXIT.
022300     PERFORM 2000-LOAD-RATE-TABLE THRU 2000-EXIT.
022400     PERFORM 3000-SUM-GL-TAX-BALANCE THRU 3000-EXIT.
022500     PERFORM 4000-SUM-INVOICE-TAX THRU 4000-EXIT.
022600     PERFORM 4100-SET-GL-TAX-DIFF-FLAG THRU 4100-EXIT.
022700     PERFORM 5000-PROCESS-TAX-DETAIL THRU 5000-EXIT
022800         UNTIL WS-TXD-EOF.
022900     PERFORM 9000-CLOSE-FILES THRU 9000-EXIT.
023000     DISPLAY "YE25R903 - SALES AND USE TAX RISK VALIDATION - "
023100         "COMPLETED, " WS-TXW-WRITE-CT " RECORDS WRITTEN".
023200     GOBACK.
023300*
023400* 1000-OPEN-FILES - THREE FILES IN (RATE REFERENCE, GL BALANCE,
023500* TAX DETAIL), ONE OUT (THE ENRICHED TAX RECORD).
023600 1000-OPEN-FILES.
023700     OPEN INPUT TAX-RATE-REF-FILE.
023800     IF WS-FILE-STATUS-TXR NOT = "00"
023900         DISPLAY "YE25R903 - RATE REF OPEN FAILED, STATUS "
024000             WS-FILE-STATUS-TXR
024100         STOP RUN
024200     END-IF.
024300     OPEN INPUT GL-BALANCE-FILE.
024400     IF WS-FILE-STATUS-GLB NOT = "00"
024500         DISPLAY "YE25R903 - GL BALANCE OPEN FAILED, STATUS "
024600             WS-FILE-STATUS-GLB
024700         STOP RUN
024800     END-IF.
024900     OPEN INPUT TAX-DETAIL-FILE.
025000     IF WS-FILE-STATUS-TXD NOT = "00"
025100         DISPLAY "YE25R903 - TAX DETAIL OPEN FAILED, STATUS "
025200             WS-FILE-STATUS-TXD
025300         STOP RUN
025400     END-IF.
025500     OPEN OUTPUT TAX-WITH-RISK-FILE.
025600     IF WS-FILE-STATUS-TXW NOT = "00"
025700         DISPLAY "YE25R903 - TAX-WITH-RISK OPEN FAILED, STATUS "
025800             WS-FILE-STATUS-TXW
025900         STOP RUN
026000     END-IF.
026100 1000-EXIT.
026200     EXIT.
026300*
026400* 2000-LOAD-RATE-TABLE - READS THE ENTIRE JURISDICTION RATE
026500* REFERENCE INTO WS-TXR-TABLE SO 5100 CAN SCAN IT BY STATE
026600* CODE FOR EACH TAX DETAIL RECORD.  200 ENTRIES MAX (OCCURS
026700* CLAUSE) - COMFORTABLY ABOVE THE NUMBER OF US JURISDICTIONS.
026800 2000-LOAD-RATE-TABLE.
026900     MOVE ZERO TO WS-TXR-TALLY-CT.
027000     PERFORM 2100-READ-RATE-RECORD THRU 2100-EXIT
027100         UNTIL WS-TXR-EOF.
027200     GO TO 2000-EXIT.
027300* 2100-READ-RATE-RECORD - ONE JURISDICTION ROW INTO ONE TABLE
027400* ENTRY.
027500 2100-READ-RATE-RECORD.
027600     READ TAX-RATE-REF-FILE
027700         AT END
027800             MOVE 'Y' TO WS-TXR-EOF-SW
027900             GO TO 2100-EXIT
028000     END-READ.
028100     ADD 1 TO WS-TXR-TALLY-CT.
028200     MOVE TXR-JURISDICTION-CDE
028300         TO WS-TXR-JURISDICTION-CDE(WS-TXR-TALLY-CT).
028400     MOVE TXR-TOTAL-TAX-RATE-2025
028500         TO WS-TXR-TOTAL-TAX-RATE(WS-TXR-TALLY-CT).
028600 2100-EXIT.
028700     EXIT.
028800 2000-EXIT.
028900     EXIT.
029000*
029100*================================================================
029200* 3000-SUM-GL-TAX-BALANCE - SUMS GLB-ENDING-BALANCE-AMT ACROSS
029300* EVERY GL ACCOUNT WHOSE NAME CONTAINS "TAX" (3100), GIVING THE
029400* GL SIDE OF THE TIE-OUT COMPARISON 4100 WILL MAKE AGAINST THE
029500* INVOICE SIDE (4000).  GL ACCOUNTS ARE MAINTAINED IN UPPER
029600* CASE SHOP-WIDE, SO A PLAIN INSPECT TALLY FOR "TAX" IN THE
029700* ACCOUNT NAME IS A RELIABLE MATCH FOR THIS FILE.
029800*================================================================
029900 3000-SUM-GL-TAX-BALANCE.
030000     MOVE ZERO TO WS-GL-TAX-BALANCE.
030100     PERFORM 3100-READ-GL-RECORD THRU 3100-EXIT
030200         UNTIL WS-GLB-EOF.
030300     GO TO 3000-EXIT.
030400* 3100-READ-GL-RECORD - ONE GL TRIAL BALANCE ROW; ADDS ITS
030500* ENDING BALANCE TO THE RUNNING TOTAL ONLY WHEN "TAX" APPEARS
030600* SOMEWHERE IN THE ACCOUNT NAME.
030700 3100-READ-GL-RECORD.
030800     READ GL-BALANCE-FILE
030900         AT END
031000             MOVE 'Y' TO WS-GLB-EOF-SW
031100             GO TO 3100-EXIT
031200     END-READ.
031300     MOVE ZERO TO WS-TAX-CT.
031400     INSPECT GLB-ACCOUNT-NME TALLYING WS-TAX-CT FOR ALL "TAX".
031500     IF WS-TAX-CT > 0
031600         ADD GLB-ENDING-BALANCE-AMT TO WS-GL-TAX-BALANCE
031700     END-IF.
031800 3100-EXIT.
031900     EXIT.
032000 3000-EXIT.
032100     EXIT.
032200*
032300* 4000-SUM-INVOICE-TAX - FIRST OF THE TWO PASSES OVER THE TAX
032400* DETAIL FILE; SUMS TXD-CALCULATED-TAX-AMT ACROSS EVERY LINE
032500* FOR THE INVOICE SIDE OF THE GL TIE-OUT.
032600 4000-SUM-INVOICE-TAX.
032700     MOVE ZERO TO WS-INVOICE-TAX-TOTAL.
032800     PERFORM 4010-ACCUM-TAX-RECORD THRU 4010-EXIT
032900         UNTIL WS-TXD-EOF.
033000     GO TO 4000-EXIT.
033100 4010-ACCUM-TAX-RECORD.
033200     READ TAX-DETAIL-FILE
033300         AT END
033400             MOVE 'Y' TO WS-TXD-EOF-SW
033500             GO TO 4010-EXIT
033600     END-READ.
033700     ADD TXD-CALCULATED-TAX-AMT TO WS-INVOICE-TAX-TOTAL.
033800 4010-EXIT.
033900     EXIT.
034000 4000-EXIT.
034100     EXIT.
034200*
034300* 4100-SET-GL-TAX-DIFF-FLAG - FLAGS 'Y' WHEN THE GL AND INVOICE
034400* TAX TOTALS DIFFER BY MORE THAN $100.00 - A WIDER TOLERANCE
034500* THAN THE PER-RECORD $1.00 TAX-DIFF TEST SINCE ROUNDING ACROSS
034600* THOUSANDS OF LINES IS EXPECTED TO DRIFT SLIGHTLY.
034700 4100-SET-GL-TAX-DIFF-FLAG.
034800     COMPUTE WS-GL-TAX-DIFF =
034900         WS-GL-TAX-BALANCE - WS-INVOICE-TAX-TOTAL.
035000     IF WS-GL-TAX-DIFF < 0
035100         COMPUTE WS-GL-TAX-DIFF = 0 - WS-GL-TAX-DIFF
035200     END-IF.
035300     MOVE 'N' TO WS-GL-TAX-DIFF-SW.
035400     IF WS-GL-TAX-DIFF > 100.00
035500         MOVE 'Y' TO WS-GL-TAX-DIFF-SW
035600     END-IF.
035700     DISPLAY "YE25R903 - GL TAX TIE-OUT FLAG IS "
035800         WS-GL-TAX-DIFF-PRINT.
035900* REWIND THE TAX DETAIL FILE SO THE DETAIL PASS IN 5000 CAN
036000* READ IT AGAIN FROM THE TOP FOR THE PER-RECORD FLAGS.
036100     CLOSE TAX-DETAIL-FILE.
036200     OPEN INPUT TAX-DETAIL-FILE.
036300     MOVE 'N' TO WS-TXD-EOF-SW.
036400 4100-EXIT.
036500     EXIT.
036600*
036700*================================================================
036800* 5000-PROCESS-TAX-DETAIL - SECOND PASS OVER THE TAX DETAIL
036900* FILE.  ONE RECORD PER CALL: SETS THE FOUR PER-RECORD FLAGS,
037000* STAMPS THE GLOBAL GL-TIE-OUT FLAG FROM 4100, SCORES AND
037100* WRITES.
037200*================================================================
037300 5000-PROCESS-TAX-DETAIL.
037400     READ TAX-DETAIL-FILE
037500         AT END
037600             MOVE 'Y' TO WS-TXD-EOF-SW
037700             GO TO 5000-EXIT
037800     END-READ.
037900* JURISDICTION-MISSING: NO STATE CODE ON THE LINE AT ALL.
038000     MOVE 'N' TO TXW-JURISDICTION-MISSING-CDE.
038100     IF TXD-STATE-CDE = SPACES
038200         MOVE 'Y' TO TXW-JURISDICTION-MISSING-CDE
038300     END-IF.
038400     MOVE 'N' TO WS-FOUND-SW.
038500     PERFORM 5100-SCAN-RATE-TABLE THRU 5100-EXIT
038600         VARYING WS-TXR-IDX FROM 1 BY 1
038700         UNTIL WS-TXR-IDX > WS-TXR-TALLY-CT
038800            OR WS-FOUND.
038900* RATE-MISMATCH: THE CHARGED RATE DIFFERS FROM THE REFERENCE
039000* RATE BY MORE THAN A ROUNDING HAIR (0.0001), OR A RATE WAS
039100* CHARGED WITH NO JURISDICTION MATCH TO VALIDATE IT AGAINST.
039200     MOVE 'N' TO TXW-RATE-MISMATCH-CDE.
039300     IF WS-FOUND
039400         MOVE WS-MATCHED-REF-RATE TO TXW-REF-TAX-RATE
039500         COMPUTE WS-RATE-DIFF =
039600             TXD-TAX-RATE - WS-MATCHED-REF-RATE
039700         IF WS-RATE-DIFF < 0
039800             COMPUTE WS-RATE-DIFF = 0 - WS-RATE-DIFF
039900         END-IF
040000         IF WS-RATE-DIFF > 0.0001
040100             MOVE 'Y' TO TXW-RATE-MISMATCH-CDE
040200         END-IF
040300     ELSE
040400         MOVE ZERO TO TXW-REF-TAX-RATE
040500         IF TXD-TAX-RATE NOT = ZERO
040600             MOVE 'Y' TO TXW-RATE-MISMATCH-CDE
040700         END-IF
040800     END-IF.
040900* TAX-MISSING: AN AMOUNT WAS TAXABLE BUT NO TAX WAS CALCULATED.
041000     MOVE 'N' TO TXW-TAX-MISSING-CDE.
041100     IF TXD-TAXABLE-AMT > 0 AND TXD-CALCULATED-TAX-AMT = 0
041200         MOVE 'Y' TO TXW-TAX-MISSING-CDE
041300     END-IF.
041400* TAX-ON-NONTAXABLE-ITEM: THE MIRROR CASE - TAX WAS CHARGED ON
041500* AN AMOUNT THAT WAS NOT TAXABLE AT ALL.
041600     MOVE 'N' TO TXW-TAX-ON-NONTAX-ITEM-CDE.
041700     IF TXD-TAXABLE-AMT = 0 AND TXD-CALCULATED-TAX-AMT > 0
041800         MOVE 'Y' TO TXW-TAX-ON-NONTAX-ITEM-CDE
041900     END-IF.
042000* TAX-DIFF-ABS-AMT FEEDS THE SCORING CONTRIBUTION BELOW BUT IS
042100* NOT ITSELF A Y/N FLAG - IT IS THE RAW ABSOLUTE DOLLAR GAP
042200* BETWEEN THE TWO INDEPENDENT TAX CALCULATIONS.
042300     COMPUTE WS-TAX-DIFF =
042400         TXD-CALCULATED-TAX-AMT - TXD-RECALC-TAX-AMT.
042500     IF WS-TAX-DIFF < 0
042600         COMPUTE WS-TAX-DIFF = 0 - WS-TAX-DIFF
042700     END-IF.
042800     MOVE WS-TAX-DIFF TO TXW-TAX-DIFF-ABS-AMT.
042900     MOVE WS-GL-TAX-DIFF-SW TO TXW-GL-TAX-DIFF-CDE.
043000     MOVE ZERO TO WS-RISK-SCORE-WORK.
043100     IF TXW-JURISDICTION-MISSING-CDE = 'Y'
043200         ADD WS-WT-JURISDICTION-MISSING TO WS-RISK-SCORE-WORK
043300     END-IF.
043400     IF TXW-RATE-MISMATCH-CDE = 'Y'
043500         ADD WS-WT-RATE-MISMATCH TO WS-RISK-SCORE-WORK
043600     END-IF.
043700     IF TXW-TAX-MISSING-CDE = 'Y'
043800         ADD WS-WT-TAX-MISSING TO WS-RISK-SCORE-WORK
043900     END-IF.
044000     IF TXW-TAX-ON-NONTAX-ITEM-CDE = 'Y'
044100         ADD WS-WT-TAX-ON-NONTAX-ITEM TO WS-RISK-SCORE-WORK
044200     END-IF.
044300     IF TXW-GL-TAX-DIFF-CDE = 'Y'
044400         ADD WS-WT-GL-TAX-DIFF TO WS-RISK-SCORE-WORK
044500     END-IF.
044600     IF TXW-TAX-DIFF-ABS-AMT > 1.00
044700         ADD WS-WT-TAX-DIFF-OVER-1DLR TO WS-RISK-SCORE-WORK
044800     END-IF.
044900     IF WS-RISK-SCORE-WORK > 100
045000         MOVE 100 TO WS-RISK-SCORE-WORK
045100     END-IF.
045200     MOVE WS-RISK-SCORE-WORK TO TXW-RISK-SCORE.
045300     PERFORM 8100-CLASSIFY-RISK-SCORE THRU 8100-EXIT.
045400     MOVE TXD-INVOICE-ID                 TO TXW-INVOICE-ID.
045500     MOVE TXD-STATE-CDE                  TO TXW-STATE-CDE.
045600     MOVE TXD-TAXABLE-AMT                TO TXW-TAXABLE-AMT.
045700     MOVE TXD-TAX-RATE                   TO TXW-TAX-RATE.
045800     MOVE TXD-CALCULATED-TAX-AMT         TO TXW-CALCULATED-TAX-AMT.
045900     MOVE TXD-RECALC-TAX-AMT             TO TXW-RECALC-TAX-AMT.
046000* FILLER IS BLANKED EXPLICITLY SO A PRIOR RECORD'S RESIDUE IN
046100* THE REUSED RECORD AREA NEVER SURVIVES INTO THIS ONE.
046200     MOVE SPACES TO FILLER OF TAX-WITH-RISK-RECORD.
046300     WRITE TAX-WITH-RISK-RECORD.
046400     ADD 1 TO WS-TXW-WRITE-CT.
046500 5000-EXIT.
046600     EXIT.
046700* 5100-SCAN-RATE-TABLE - EXACT STATE-CODE LOOKUP AGAINST THE
046800* JURISDICTION TABLE BUILT BY 2000.
046900 5100-SCAN-RATE-TABLE.
047000     IF WS-TXR-JURISDICTION-CDE(WS-TXR-IDX) = TXD-STATE-CDE
047100         MOVE 'Y' TO WS-FOUND-SW
047200         MOVE WS-TXR-TOTAL-TAX-RATE(WS-TXR-IDX)
047300             TO WS-MATCHED-REF-RATE
047400     END-IF.
047500 5100-EXIT.
047600     EXIT.
047700*
047800* 8100-CLASSIFY-RISK-SCORE - SAME CUTOFFS (<=20/<=40/<=70/>70)
047900* AND BAND LABELS AS THE OTHER THREE YEAR-END VALIDATORS, KEPT
048000* IDENTICAL ON PURPOSE SO A BAND MEANS THE SAME SCORE RANGE IN
048100* EVERY MODEL.
048200 8100-CLASSIFY-RISK-SCORE.
048300     IF WS-RISK-SCORE-WORK NOT > 20
048400         MOVE "Low (5-15%)" TO TXW-RISK-LEVEL-TXT
048500     ELSE
048600         IF WS-RISK-SCORE-WORK NOT > 40
048700             MOVE "Medium (20-40%)" TO TXW-RISK-LEVEL-TXT
048800         ELSE
048900             IF WS-RISK-SCORE-WORK NOT > 70
049000                 MOVE "High (50-80%)" TO TXW-RISK-LEVEL-TXT
049100             ELSE
049200                 MOVE "Critical (85-99%)" TO TXW-RISK-LEVEL-TXT
049300             END-IF
049400         END-IF
049500     END-IF.
049600 8100-EXIT.
049700     EXIT.
049800*
049900* 9000-CLOSE-FILES - ALL FOUR FILES THIS PROGRAM OWNS.
050000 9000-CLOSE-FILES.
050100     CLOSE TAX-RATE-REF-FILE.
050200     CLOSE GL-BALANCE-FILE.
050300     CLOSE TAX-DETAIL-FILE.
050400     CLOSE TAX-WITH-RISK-FILE.
050500 9000-EXIT.
050600     EXIT.
