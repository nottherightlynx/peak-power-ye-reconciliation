000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    TXW-ENRICHED-RECORD.
000300 AUTHOR.        M D PRICE.
000400 INSTALLATION.  PEAK POWER SERVICES - FINANCIAL SYS DEPT.
000500 DATE-WRITTEN.  10/14/1996.
000600 DATE-COMPILED. 09/02/2025.
000700 SECURITY.      NONCONFIDENTIAL.
000800*================================================================
000900* TAX-WITH-RISK ENRICHED OUTPUT RECORD - TARGET COPY BOOK
001000* CARRIES EVERY FIELD OF THE TAX DETAIL INPUT RECORD
001100* (TXD.TIP72) PLUS THE REFERENCE RATE, THE FLAGS, THE GLOBAL
001200* GL TIE-OUT FLAG AND THE RISK SCORE ASSIGNED BY THE TAX RISK
001300* VALIDATOR (YE25.R00903).
001400*----------------------------------------------------------------
001500* CHANGE LOG
001600*  DATE       BY   REQUEST/TICKET    DESCRIPTION
001700*  ---------- ---- ----------------- --------------------------
001800*  10/14/1996 MDP  CR-1996-289       ORIGINAL LAYOUT - RATE
001900*                                    MISMATCH AND MISSING-TAX
002000*                                    CHECKS ONLY.
002100*  03/19/2012 JKL  CR-2012-095       ADDED TAX-ON-NONTAXABLE-
002200*                                    ITEM FLAG AND THE GL
002300*                                    TAX TIE-OUT FLAG.
002400*  09/02/2025 SHN  WO#25-0142        FY2025 YEAR-END RUN - NO
002500*                                    LAYOUT CHANGE, RECOMPILE
002600*                                    ONLY.
002700*================================================================
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SPECIAL-NAMES.
003100     C01 IS TOP-OF-FORM.
003200 INPUT-OUTPUT SECTION.
003300 FILE-CONTROL.
003400     SELECT TXW-ENRICHED-RECORD ASSIGN TO "TXWTHRISK"
003500         ORGANIZATION IS LINE SEQUENTIAL.
003600 DATA DIVISION.
003700 FILE SECTION.
003800 FD  TXW-ENRICHED-RECORD
003900     RECORD CONTAINS 101 CHARACTERS.
004000 01  TXW-ENRICHED-RECORD.
004100* --- CARRIED FORWARD FROM TXD.TIP72 ---------------------------
004200     05  TXW-INVOICE-ID                 PIC X(12).
004300     05  TXW-STATE-CDE                  PIC X(2).
004400     05  TXW-TAXABLE-AMT                PIC S9(9)V99.
004500     05  TXW-TAX-RATE                   PIC 9(1)V9(4).
004600     05  TXW-CALCULATED-TAX-AMT         PIC S9(9)V99.
004700     05  TXW-RECALC-TAX-AMT             PIC S9(9)V99.
004800* --- REFERENCE LOOKUP AND RISK FLAGS ADDED BY YE25.R00903 ---
004900     05  TXW-REF-TAX-RATE               PIC 9(1)V9(4).
005000     05  TXW-JURISDICTION-MISSING-CDE   PIC X(1).
005100         88  TXW-JURISDICTION-MISSING-YES  VALUE 'Y'.
005200         88  TXW-JURISDICTION-MISSING-NO   VALUE 'N'.
005300     05  TXW-RATE-MISMATCH-CDE          PIC X(1).
005400         88  TXW-RATE-MISMATCH-YES         VALUE 'Y'.
005500         88  TXW-RATE-MISMATCH-NO          VALUE 'N'.
005600     05  TXW-TAX-MISSING-CDE            PIC X(1).
005700         88  TXW-TAX-MISSING-YES           VALUE 'Y'.
005800         88  TXW-TAX-MISSING-NO            VALUE 'N'.
005900     05  TXW-TAX-ON-NONTAX-ITEM-CDE     PIC X(1).
006000         88  TXW-TAX-ON-NONTAX-ITEM-YES    VALUE 'Y'.
006100         88  TXW-TAX-ON-NONTAX-ITEM-NO     VALUE 'N'.
006200     05  TXW-TAX-DIFF-ABS-AMT           PIC 9(9)V99.
006300     05  TXW-GL-TAX-DIFF-CDE            PIC X(1).
006400         88  TXW-GL-TAX-DIFF-YES           VALUE 'Y'.
006500         88  TXW-GL-TAX-DIFF-NO            VALUE 'N'.
006600* --- SCORE AND BAND -------------------------------------------
006700     05  TXW-RISK-SCORE                 PIC 9(3).
006800     05  TXW-RISK-LEVEL-TXT             PIC X(17).
006900     05  FILLER                         PIC X(8).
007000 WORKING-STORAGE SECTION.
007100 PROCEDURE DIVISION.
007200  STOP RUN.
