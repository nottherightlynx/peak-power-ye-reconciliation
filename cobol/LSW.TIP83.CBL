000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    LSW-ENRICHED-RECORD.
000300 AUTHOR.        J K LYLE.
000400 INSTALLATION.  PEAK POWER SERVICES - FINANCIAL SYS DEPT.
000500 DATE-WRITTEN.  04/01/2019.
000600 DATE-COMPILED. 09/02/2025.
000700 SECURITY.      NONCONFIDENTIAL.
000800*================================================================
000900* LEASE-WITH-RISK ENRICHED OUTPUT RECORD - TARGET COPY BOOK
001000* CARRIES EVERY FIELD OF THE LEASE SCHEDULE INPUT RECORD
001100* (LSE.TIP74) PLUS THE FLAGS, THE GLOBAL SCHEDULE-TO-GL
001200* TIE-OUT FLAGS AND THE RISK SCORE ASSIGNED BY THE LEASE RISK
001300* VALIDATOR (YE25.R00904).
001400*----------------------------------------------------------------
001500* CHANGE LOG
001600*  DATE       BY   REQUEST/TICKET    DESCRIPTION
001700*  ---------- ---- ----------------- --------------------------
001800*  04/01/2019 JKL  CR-2019-449       ORIGINAL LAYOUT - ASC 842
001900*                                    CONVERSION, FIRST LEASE
002000*                                    RISK SCORING PASS.
002100*  08/14/2022 MCN  CR-2022-361       ADDED INCORRECT-OPENING-
002200*                                    ENTRY AND CLASSIFICATION-
002300*                                    FLAG PLACEHOLDER COLUMNS -
002400*                                    LOGIC DEFERRED PENDING THE
002500*                                    LEASE SUBLEDGER REWRITE.
002600*  09/02/2025 SHN  WO#25-0142        FY2025 YEAR-END RUN - NO
002700*                                    LAYOUT CHANGE, RECOMPILE
002800*                                    ONLY.
002900*================================================================
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600     SELECT LSW-ENRICHED-RECORD ASSIGN TO "LSWTHRISK"
003700         ORGANIZATION IS LINE SEQUENTIAL.
003800 DATA DIVISION.
003900 FILE SECTION.
004000 FD  LSW-ENRICHED-RECORD
004100     RECORD CONTAINS 91 CHARACTERS.
004200 01  LSW-ENRICHED-RECORD.
004300* --- CARRIED FORWARD FROM LSE.TIP74 ---------------------------
004400     05  LSW-LEASE-ID                   PIC X(12).
004500     05  LSW-PERIOD-NBR                 PIC 9(3).
004600     05  LSW-END-LIABILITY-AMT          PIC S9(11)V99.
004700     05  LSW-ROU-ASSET-AMT              PIC S9(11)V99.
004800     05  LSW-IP-SUM-MISMATCH-CDE        PIC X(1).
004900         88  LSW-IP-SUM-MISMATCH-YES        VALUE 'Y'.
005000         88  LSW-IP-SUM-MISMATCH-NO         VALUE 'N'.
005100     05  LSW-SEQUENCE-CHECK-TXT         PIC X(14).
005200         88  LSW-SEQUENCE-OK                VALUE 'OK'.
005300         88  LSW-SEQUENCE-ERROR             VALUE 'Sequence Error'.
005400* --- RISK FLAGS ADDED BY YE25.R00904 ---------------------------
005500     05  LSW-IP-SUM-MISMATCH-FLG-CDE    PIC X(1).
005600         88  LSW-IP-SUM-MISMATCH-FLG-YES    VALUE 'Y'.
005700         88  LSW-IP-SUM-MISMATCH-FLG-NO     VALUE 'N'.
005800     05  LSW-MISSING-PERIODS-CDE        PIC X(1).
005900         88  LSW-MISSING-PERIODS-YES        VALUE 'Y'.
006000         88  LSW-MISSING-PERIODS-NO         VALUE 'N'.
006100     05  LSW-SCHED-GL-LIAB-DIFF-CDE     PIC X(1).
006200         88  LSW-SCHED-GL-LIAB-DIFF-YES     VALUE 'Y'.
006300         88  LSW-SCHED-GL-LIAB-DIFF-NO      VALUE 'N'.
006400     05  LSW-SCHED-GL-ROU-DIFF-CDE      PIC X(1).
006500         88  LSW-SCHED-GL-ROU-DIFF-YES      VALUE 'Y'.
006600         88  LSW-SCHED-GL-ROU-DIFF-NO       VALUE 'N'.
006700     05  LSW-INCORRECT-OPENING-CDE      PIC X(1).
006800         88  LSW-INCORRECT-OPENING-YES      VALUE 'Y'.
006900         88  LSW-INCORRECT-OPENING-NO       VALUE 'N'.
007000     05  LSW-CLASSIFICATION-FLG-CDE     PIC X(1).
007100         88  LSW-CLASSIFICATION-FLG-YES     VALUE 'Y'.
007200         88  LSW-CLASSIFICATION-FLG-NO      VALUE 'N'.
007300* --- SCORE AND BAND -------------------------------------------
007400     05  LSW-RISK-SCORE                 PIC 9(3).
007500     05  LSW-RISK-LEVEL-TXT             PIC X(17).
007600     05  FILLER                         PIC X(9).
007700 WORKING-STORAGE SECTION.
007800 PROCEDURE DIVISION.
007900  STOP RUN.
