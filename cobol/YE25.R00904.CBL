000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    LEASE-RISK-VALIDATOR.
000300 AUTHOR.        J K LYLE.
000400 INSTALLATION.  PEAK POWER SERVICES - FINANCIAL SYS DEPT.
000500 DATE-WRITTEN.  04/01/2019.
000600 DATE-COMPILED. 09/02/2025.
000700 SECURITY.      NONCONFIDENTIAL.
000800*================================================================
000900* YE25.R00904 - ASC 842 LEASE RISK VALIDATOR  (MODEL D)
001000* YEAR-END RECONCILIATION BATCH - PEAK POWER SERVICES
001100*
001200* READS THE GL TRIAL BALANCE SUMMARY (GLB.BALANCE) AND SUMS
001300* THE ACCOUNTS CONTAINING "LEASE" AND "ROU"; READS THE LEASE
001400* SCHEDULE EXTRACT (LSE.TIP74), TAKES EACH LEASE'S MAXIMUM
001500* ENDING LIABILITY AND MAXIMUM ROU ASSET BALANCE ACROSS ITS
001600* PERIODS AND SUMS THOSE MAXIMA FOR THE GLOBAL SCHEDULE-TO-GL
001700* TIE-OUT FLAGS, THEN FLAGS EACH SCHEDULE ROW FOR AN INTEREST
001800* PLUS PRINCIPAL MISMATCH AND A PERIOD SEQUENCE ERROR, SCORES
001900* AND BANDS EACH RECORD AND WRITES THE ENRICHED RECORD
002000* (LSW.TIP83) TO THE LEASE-WITH-RISK FILE.  FOURTH AND LAST
002100* STEP IN THE FY2025 YEAR-END RECONCILIATION RUN.
002200*----------------------------------------------------------------
002300* CHANGE LOG
002400*  DATE       BY   REQUEST/TICKET    DESCRIPTION
002500*  ---------- ---- ----------------- --------------------------
002600*  04/01/2019 JKL  CR-2019-449       ORIGINAL PROGRAM - ASC 842
002700*                                    CONVERSION, IP-SUM-MISMATCH
002800*                                    AND SEQUENCE-CHECK FLAGS
002900*                                    CARRIED FORWARD FROM THE
003000*                                    SCHEDULE EXTRACT ONLY.
003100*  08/14/2022 MCN  CR-2022-361       ADDED THE GLOBAL SCHEDULE-
003200*                                    TO-GL LIABILITY AND ROU
003300*                                    TIE-OUT FLAGS (PER-LEASE
003400*                                    MAXIMUM VERSUS GL TRIAL
003500*                                    BALANCE).  INCORRECT-
003600*                                    OPENING-ENTRY AND
003700*                                    CLASSIFICATION-FLAG ADDED
003800*                                    AS PLACEHOLDERS, LOGIC
003900*                                    DEFERRED PENDING THE LEASE
004000*                                    SUBLEDGER REWRITE.
004100*  09/02/2025 SHN  WO#25-0142        FY2025 YEAR-END RUN - NO
004200*                                    LOGIC CHANGE, RECOMPILE
004300*                                    ONLY.
004400*================================================================
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700* C01/TOP-OF-FORM IS THE SHOP'S STANDARD SPECIAL-NAMES
004800* BOILERPLATE, CARRIED FORWARD UNUSED - THIS PROGRAM PRINTS NO
004900* REPORT.  YN-FLAG-VALUE DOCUMENTS THE ONLY TWO LEGAL VALUES
005000* FOR EVERY CDE FLAG BYTE BELOW.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM
005300     CLASS YN-FLAG-VALUE IS "Y" "N".
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600* THREE LOGICAL NAMES RESOLVED BY THE RUN JCL.  GLBALANCE IS
005700* THE SAME TRIAL BALANCE EXTRACT YE25.R00903 ALSO READS -
005800* OPENED SEPARATELY HERE SINCE THE TWO PROGRAMS RUN AS
005900* SEPARATE JOB STEPS.
006000     SELECT GL-BALANCE-FILE ASSIGN TO "GLBALANCE"
006100         ORGANIZATION IS LINE SEQUENTIAL
006200         FILE STATUS IS WS-FILE-STATUS-GLB.
006300     SELECT LEASE-SCHEDULE-FILE ASSIGN TO "LEASESCHED"
006400         ORGANIZATION IS LINE SEQUENTIAL
006500         FILE STATUS IS WS-FILE-STATUS-LSE.
006600     SELECT LEASE-WITH-RISK-FILE ASSIGN TO "LSWTHRISK"
006700         ORGANIZATION IS LINE SEQUENTIAL
006800         FILE STATUS IS WS-FILE-STATUS-LSW.
006900 DATA DIVISION.
007000 FILE SECTION.
007100* LAYOUT MATCHES COPY BOOK GLB.BALANCE - THE YEAR-END TRIAL
007200* BALANCE EXTRACT.  ACCOUNTS NAMED WITH "LEASE" OR "ROU"
007300* CONTRIBUTE TO THE 2000 GL TOTALS.
007400 FD  GL-BALANCE-FILE.
007500 01  GL-BALANCE-RECORD.
007600     05  GLB-ACCOUNT-NME                PIC X(40).
007700     05  GLB-ENDING-BALANCE-AMT         PIC S9(11)V99.
007800     05  FILLER                         PIC X(7).
007900* LAYOUT MATCHES COPY BOOK LSE.TIP74 - ONE ROW PER LEASE PER
008000* AMORTIZATION PERIOD.  IP-SUM-MISMATCH-CDE AND SEQUENCE-CHECK-
008100* TXT ARRIVE ALREADY COMPUTED BY THE UPSTREAM LEASE
008200* AMORTIZATION SYSTEM AND ARE PASSED THROUGH, NOT RECOMPUTED
008300* HERE - SEE 5000.
008400 FD  LEASE-SCHEDULE-FILE.
008500 01  LEASE-SCHEDULE-RECORD.
008600     05  LSE-LEASE-ID                   PIC X(12).
008700     05  LSE-PERIOD-NBR                 PIC 9(3).
008800     05  LSE-END-LIABILITY-AMT          PIC S9(11)V99.
008900     05  LSE-ROU-ASSET-AMT              PIC S9(11)V99.
009000     05  LSE-IP-SUM-MISMATCH-CDE        PIC X(1).
009100     05  LSE-SEQUENCE-CHECK-TXT         PIC X(14).
009200     05  FILLER                         PIC X(4).
009300* LAYOUT MATCHES COPY BOOK LSW.TIP83 - EVERY LSE FIELD ABOVE
009400* PASSES THROUGH UNCHANGED, FOLLOWED BY THE SIX MODEL D RISK
009500* FLAGS, COMPOSITE SCORE AND BAND LABEL.
009600 FD  LEASE-WITH-RISK-FILE.
009700 01  LEASE-WITH-RISK-RECORD.
009800     05  LSW-LEASE-ID                   PIC X(12).
009900     05  LSW-PERIOD-NBR                 PIC 9(3).
010000     05  LSW-END-LIABILITY-AMT          PIC S9(11)V99.
010100     05  LSW-ROU-ASSET-AMT              PIC S9(11)V99.
010200     05  LSW-IP-SUM-MISMATCH-CDE        PIC X(1).
010300     05  LSW-SEQUENCE-CHECK-TXT         PIC X(14).
010400* PASS-THROUGH OF LSE-IP-SUM-MISMATCH-CDE.
010500     05  LSW-IP-SUM-MISMATCH-FLG-CDE    PIC X(1).
010600* SEQUENCE-CHECK-TXT CARRIED THE LITERAL "Sequence Error".
010700     05  LSW-MISSING-PERIODS-CDE        PIC X(1).
010800* THIS LEASE'S MAXIMUM ENDING LIABILITY, SUMMED ACROSS ALL
010900* LEASES, DOES NOT TIE TO THE GL LEASE LIABILITY TOTAL - SAME
011000* VALUE ON EVERY OUTPUT ROW (SEE 4000).
011100     05  LSW-SCHED-GL-LIAB-DIFF-CDE     PIC X(1).
011200* SAME AS ABOVE BUT FOR THE ROU ASSET SIDE.
011300     05  LSW-SCHED-GL-ROU-DIFF-CDE      PIC X(1).
011400* PLACEHOLDER - ALWAYS 'N' PENDING THE LEASE SUBLEDGER REWRITE
011500* (CR-2022-361).  CARRIES NO SCORING WEIGHT.
011600     05  LSW-INCORRECT-OPENING-CDE      PIC X(1).
011700* PLACEHOLDER - ALWAYS 'N', SAME DEFERRAL AS ABOVE.
011800     05  LSW-CLASSIFICATION-FLG-CDE     PIC X(1).
011900     05  LSW-FLAGS-COMBINED REDEFINES
012000               LSW-IP-SUM-MISMATCH-FLG-CDE
012100                                        PIC X(6).
012200     05  LSW-RISK-SCORE                 PIC 9(3).
012300     05  LSW-RISK-LEVEL-TXT             PIC X(17).
012400     05  FILLER                         PIC X(9).
012500 WORKING-STORAGE SECTION.
012600* STANDALONE SCRATCH SWITCHES AND WORK FIELDS - 77 LEVEL PER
012700* SHOP CONVENTION FOR ITEMS THAT DO NOT BELONG TO A GROUP.
012800 77  WS-FOUND-SW                      PIC X VALUE 'N'.
012900     88  WS-FOUND                         VALUE 'Y'.
013000* ACCUMULATED BY 2000 ACROSS EVERY GL ACCOUNT WHOSE NAME
013100* CONTAINS "LEASE".
013200 77  WS-GL-LEASE-TOTAL                 PIC S9(11)V99 VALUE ZERO.
013300* ACCUMULATED BY 2000 ACROSS EVERY GL ACCOUNT WHOSE NAME
013400* CONTAINS "ROU".
013500 77  WS-GL-ROU-TOTAL                   PIC S9(11)V99 VALUE ZERO.
013600* |GL-LEASE-TOTAL - SCHED-LIAB-TOTAL| COMPUTED ONCE BY 4000.
013700 77  WS-LIAB-DIFF                      PIC S9(11)V99 VALUE ZERO.
013800*
013900 01  WS-FILE-STATUS-GLB               PIC X(2).
014000 01  WS-FILE-STATUS-LSE               PIC X(2).
014100 01  WS-FILE-STATUS-LSW               PIC X(2).
014200 01  WS-GLB-EOF-SW                    PIC X VALUE 'N'.
014300     88  WS-GLB-EOF                       VALUE 'Y'.
014400 01  WS-LSE-EOF-SW                    PIC X VALUE 'N'.
014500     88  WS-LSE-EOF                       VALUE 'Y'.
014600*
014700* LSE-REC-CT/LSE-IDX DRIVE THE MAIN SCHEDULE TABLE.  LM-TALLY-
014800* CT/LM-IDX BELONG TO THE PER-LEASE MAXIMUM TABLE (3200).
014900* LEASE-CT/ROU-CT ARE REUSED PER GL RECORD BY THE 2100 INSPECT
015000* TALLYING CLAUSES, NOT RUNNING TOTALS.
015100 01  WS-COUNTERS.
015200     05  WS-LSE-REC-CT                 PIC 9(4) COMP VALUE ZERO.
015300     05  WS-LSE-IDX                    PIC 9(4) COMP VALUE ZERO.
015400     05  WS-LSW-WRITE-CT               PIC 9(4) COMP VALUE ZERO.
015500     05  WS-LM-TALLY-CT                PIC 9(4) COMP VALUE ZERO.
015600     05  WS-LM-IDX                     PIC 9(4) COMP VALUE ZERO.
015700     05  WS-LEASE-CT                   PIC 9(4) COMP VALUE ZERO.
015800     05  WS-ROU-CT                     PIC 9(4) COMP VALUE ZERO.
015900     05  WS-RISK-SCORE-WORK            PIC 9(3) COMP VALUE ZERO.
016000*
016100* SUMMED BY 4100 ACROSS EVERY WS-LM-TABLE ROW'S MAXIMUM ENDING
016200* LIABILITY - THE SCHEDULE SIDE OF THE LIABILITY TIE-OUT.
016300 01  WS-SCHED-LIAB-TOTAL               PIC S9(11)V99 VALUE ZERO.
016400* SAME AS ABOVE BUT FOR THE MAXIMUM ROU ASSET BALANCE.
016500 01  WS-SCHED-ROU-TOTAL                PIC S9(11)V99 VALUE ZERO.
016600* |GL-ROU-TOTAL - SCHED-ROU-TOTAL| COMPUTED ONCE BY 4000.
016700 01  WS-ROU-DIFF                       PIC S9(11)V99 VALUE ZERO.
016800*
016900* ----------------------------------------------------------
017000* GLOBAL SCHEDULE-TO-GL TIE-OUT FLAGS, SAME VALUE STAMPED ON
017100* EVERY OUTPUT ROW.  THE COMBINED VIEW IS USED FOR THE SINGLE
017200* START-OF-DETAIL-PASS PROGRESS LINE.
017300* ----------------------------------------------------------
017400 01  WS-LIAB-DIFF-SW                   PIC X VALUE 'N'.
017500 01  WS-ROU-DIFF-SW                    PIC X VALUE 'N'.
017600 01  WS-GLOBAL-FLAGS-COMBINED REDEFINES WS-LIAB-DIFF-SW
017700                                        PIC X(1).
017800*
017900* ----------------------------------------------------------
018000* RISK SCORING WEIGHTS - MODEL D (WO#25-0142 WEIGHT REVIEW)
018100* ----------------------------------------------------------
018200 01  WS-RISK-WEIGHTS.
018300     05  WS-WT-IP-SUM-MISMATCH          PIC 9(3) COMP VALUE 30.
018400     05  WS-WT-MISSING-PERIODS          PIC 9(3) COMP VALUE 30.
018500     05  WS-WT-SCHED-GL-LIAB-DIFF       PIC 9(3) COMP VALUE 20.
018600     05  WS-WT-SCHED-GL-ROU-DIFF        PIC 9(3) COMP VALUE 20.
018700*
018800* ----------------------------------------------------------
018900* LEASE SCHEDULE DETAIL TABLE - ONE ENTRY PER INPUT RECORD
019000* ----------------------------------------------------------
019100 01  WS-LSE-TABLE.
019200     05  WS-LSE-ENTRY OCCURS 3000 TIMES.
019300         10  WS-LSE-LEASE-ID              PIC X(12).
019400         10  WS-LSE-PERIOD-NBR            PIC 9(3).
019500         10  WS-LSE-LEASE-PER-KEY REDEFINES
019600                   WS-LSE-LEASE-ID         PIC X(15).
019700         10  WS-LSE-END-LIABILITY-AMT     PIC S9(11)V99.
019800         10  WS-LSE-ROU-ASSET-AMT         PIC S9(11)V99.
019900         10  WS-LSE-IP-SUM-MISMATCH-CDE   PIC X(1).
020000         10  WS-LSE-SEQUENCE-CHECK-TXT    PIC X(14).
020100*
020200* ----------------------------------------------------------
020300* PER-LEASE MAXIMUM LIABILITY AND ROU BALANCE TABLE
020400* ----------------------------------------------------------
020500 01  WS-LM-TABLE.
020600     05  WS-LM-ENTRY OCCURS 1000 TIMES.
020700         10  WS-LM-LEASE-ID                PIC X(12).
020800         10  WS-LM-MAX-LIABILITY           PIC S9(11)V99.
020900         10  WS-LM-MAX-ROU                 PIC S9(11)V99.
021000*
021100 PROCEDURE DIVISION.
021200*================================================================
021300* 0000-MAINLINE - LIKE THE MODEL C TAX VALIDATOR, MODEL D MUST
021400* COMPUTE TWO GLOBAL FLAGS (THE SCHEDULE-TO-GL LIABILITY AND
021500* ROU TIE-OUTS, 2000/3000/4000) BEFORE IT CAN WRITE ANY OUTPUT
021600* ROW, SINCE BOTH FLAGS ARE STAMPED IDENTICALLY ON EVERY
021700* RECORD.  UNLIKE MODEL C, THE LEASE SCHEDULE NEEDS ONLY ONE
021800* READ PASS (3000) BECAUSE IT IS LOADED INTO WS-LSE-TABLE
021900* ANYWAY FOR THE PER-LEASE MAXIMUM COMPUTATION (3200) THAT THE
022000* TIE-OUT ITSELF DEPENDS ON.
022100*================================================================
022200 0000-MAINLINE.
022300     DISPLAY "YE25R904 - ASC 842 LEASE RISK VALIDATION - "
022400         "STARTING".
022500     PERFORM 1000-OPEN-FILES THRU 1000-EXIT.
022600     PERFORM 2000-SUM-GL-LEASE-ROU THRU 2000-EXIT.
022700     PERFORM 3000-LOAD-LEASE-TABLE-MAXIMA THRU 3000-EXIT.
022800     PERFORM 4000-SET-GLOBAL-TIEOUT-FLAGS THRU 4000-EXIT.
022900     PERFORM 5000-PROCESS-LEASE-SCHEDULE THRU 5000-EXIT
023000         VARYING WS-LSE-IDX FROM 1 BY 1
023100         UNTIL WS-LSE-IDX > WS-LSE-REC-CT.
023200     PERFORM 9000-CLOSE-FILES THRU 9000-EXIT.
023300     DISPLAY "YE25R904 - ASC 842 LEASE RISK VALIDATION - "
023400         "COMPLETED, " WS-LSW-WRITE-CT " RECORDS WRITTEN".
023500     GOBACK.
023600*
023700* 1000-OPEN-FILES - TWO FILES IN (GL BALANCE, LEASE SCHEDULE),
023800* ONE OUT (THE ENRICHED LEASE SCHEDULE RECORD).
023900 1000-OPEN-FILES.
024000     OPEN INPUT GL-BALANCE-FILE.
024100     IF WS-FILE-STATUS-GLB NOT = "00"
024200         DISPLAY "YE25R904 - GL BALANCE OPEN FAILED, STATUS "
024300             WS-FILE-STATUS-GLB
024400         STOP RUN
024500     END-IF.
024600     OPEN INPUT LEASE-SCHEDULE-FILE.
024700     IF WS-FILE-STATUS-LSE NOT = "00"
024800         DISPLAY "YE25R904 - LEASE SCHEDULE OPEN FAILED, STATUS "
024900             WS-FILE-STATUS-LSE
025000         STOP RUN
025100     END-IF.
025200     OPEN OUTPUT LEASE-WITH-RISK-FILE.
025300     IF WS-FILE-STATUS-LSW NOT = "00"
025400         DISPLAY "YE25R904 - LEASE-WITH-RISK OPEN FAILED, STATUS "
025500             WS-FILE-STATUS-LSW
025600         STOP RUN
025700     END-IF.
025800 1000-EXIT.
025900     EXIT.
026000*================================================================
026100* GL ACCOUNTS ARE MAINTAINED IN UPPER CASE SHOP-WIDE, SO A
026200* PLAIN INSPECT TALLY FOR "LEASE" / "ROU" IN THE ACCOUNT NAME
026300* IS A CASE-INSENSITIVE MATCH FOR THIS FILE.  AN ACCOUNT
026400* NAMED SOMETHING LIKE "ROU LEASE ASSET" TALLIES BOTH TOTALS.
026500* THIS PASS READS GL-BALANCE-FILE TO EXHAUSTION - 3000 BELOW
026600* REOPENS NO FILE OF ITS OWN, SO THE TWO PASSES NEVER COLLIDE.
026700*================================================================
026800 2000-SUM-GL-LEASE-ROU.
026900     MOVE ZERO TO WS-GL-LEASE-TOTAL.
027000     MOVE ZERO TO WS-GL-ROU-TOTAL.
027100     PERFORM 2100-READ-GL-RECORD THRU 2100-EXIT
027200         UNTIL WS-GLB-EOF.
027300     GO TO 2000-EXIT.
027400* WS-LEASE-CT/WS-ROU-CT ARE RESET AND RE-TALLIED EVERY RECORD -
027500* THEY ARE INSPECT COUNTERS, NOT RUNNING TOTALS, SO DO NOT
027600* CONFUSE THEM WITH WS-SCHED-LIAB-TOTAL/WS-SCHED-ROU-TOTAL.
027700 2100-READ-GL-RECORD.
027800     READ GL-BALANCE-FILE
027900         AT END
028000             MOVE 'Y' TO WS-GLB-EOF-SW
028100             GO TO 2100-EXIT
028200     END-READ.
028300     MOVE ZERO TO WS-LEASE-CT.
028400     MOVE ZERO TO WS-ROU-CT.
028500     INSPECT GLB-ACCOUNT-NME TALLYING WS-LEASE-CT FOR ALL "LEASE".
028600     INSPECT GLB-ACCOUNT-NME TALLYING WS-ROU-CT FOR ALL "ROU".
028700     IF WS-LEASE-CT > 0
028800         ADD GLB-ENDING-BALANCE-AMT TO WS-GL-LEASE-TOTAL
028900     END-IF.
029000     IF WS-ROU-CT > 0
029100         ADD GLB-ENDING-BALANCE-AMT TO WS-GL-ROU-TOTAL
029200     END-IF.
029300 2100-EXIT.
029400     EXIT.
029500 2000-EXIT.
029600     EXIT.
029700*================================================================
029800* 3000-LOAD-LEASE-TABLE-MAXIMA - LOADS EVERY SCHEDULE ROW INTO
029900* WS-LSE-TABLE (NEEDED BY 5000'S LATER RE-PASS) WHILE ALSO
030000* BUILDING THE PER-LEASE MAXIMUM-BALANCE TABLE IN 3200 - ONE
030100* READ OF LEASE-SCHEDULE-FILE SERVES BOTH JOBS.
030200*================================================================
030300 3000-LOAD-LEASE-TABLE-MAXIMA.
030400     MOVE ZERO TO WS-LSE-REC-CT.
030500     MOVE ZERO TO WS-LM-TALLY-CT.
030600     PERFORM 3100-READ-LEASE-RECORD THRU 3100-EXIT
030700         UNTIL WS-LSE-EOF.
030800     GO TO 3000-EXIT.
030900 3000-EXIT.
031000     EXIT.
031100*
031200* IP-SUM-MISMATCH-CDE AND SEQUENCE-CHECK-TXT ARRIVE ALREADY
031300* COMPUTED BY THE UPSTREAM LEASE SUBLEDGER EXTRACT - THIS
031400* PROGRAM PASSES BOTH THROUGH UNCHANGED (SEE 5000) RATHER
031500* THAN RECALCULATING THEM FROM THE RAW PAYMENT SCHEDULE.
031600 3100-READ-LEASE-RECORD.
031700     READ LEASE-SCHEDULE-FILE
031800         AT END
031900             MOVE 'Y' TO WS-LSE-EOF-SW
032000             GO TO 3100-EXIT
032100     END-READ.
032200     ADD 1 TO WS-LSE-REC-CT.
032300     MOVE LSE-LEASE-ID TO WS-LSE-LEASE-ID(WS-LSE-REC-CT).
032400     MOVE LSE-PERIOD-NBR TO WS-LSE-PERIOD-NBR(WS-LSE-REC-CT).
032500     MOVE LSE-END-LIABILITY-AMT
032600         TO WS-LSE-END-LIABILITY-AMT(WS-LSE-REC-CT).
032700     MOVE LSE-ROU-ASSET-AMT
032800         TO WS-LSE-ROU-ASSET-AMT(WS-LSE-REC-CT).
032900     MOVE LSE-IP-SUM-MISMATCH-CDE
033000         TO WS-LSE-IP-SUM-MISMATCH-CDE(WS-LSE-REC-CT).
033100     MOVE LSE-SEQUENCE-CHECK-TXT
033200         TO WS-LSE-SEQUENCE-CHECK-TXT(WS-LSE-REC-CT).
033300     PERFORM 3200-UPDATE-LEASE-MAXIMA THRU 3200-EXIT.
033400 3100-EXIT.
033500     EXIT.
033600* ONE WS-LM-TABLE ROW PER DISTINCT LEASE-ID, HOLDING THE
033700* HIGHEST LIABILITY/ROU BALANCE SEEN ACROSS ALL OF THAT
033800* LEASE'S MONTHLY PERIODS - THIS IS THE "MAXIMUM ENDING
033900* BALANCE" FIGURE THE GL TIE-OUT (4000) COMPARES AGAINST.
034000 3200-UPDATE-LEASE-MAXIMA.
034100     MOVE 'N' TO WS-FOUND-SW.
034200     PERFORM 3210-SCAN-LM-ENTRY THRU 3210-EXIT
034300         VARYING WS-LM-IDX FROM 1 BY 1
034400         UNTIL WS-LM-IDX > WS-LM-TALLY-CT
034500            OR WS-FOUND.
034600     IF NOT WS-FOUND
034700         ADD 1 TO WS-LM-TALLY-CT
034800         MOVE WS-LSE-LEASE-ID(WS-LSE-REC-CT)
034900             TO WS-LM-LEASE-ID(WS-LM-TALLY-CT)
035000         MOVE WS-LSE-END-LIABILITY-AMT(WS-LSE-REC-CT)
035100             TO WS-LM-MAX-LIABILITY(WS-LM-TALLY-CT)
035200         MOVE WS-LSE-ROU-ASSET-AMT(WS-LSE-REC-CT)
035300             TO WS-LM-MAX-ROU(WS-LM-TALLY-CT)
035400     END-IF.
035500 3200-EXIT.
035600     EXIT.
035700* LINEAR SCAN FOR THE LEASE-ID - WS-LM-TALLY-CT TOPS OUT AT A
035800* FEW HUNDRED DISTINCT LEASES IN PRACTICE, SO AN INDEXED OR
035900* BINARY SEARCH WAS NEVER JUSTIFIED HERE.
036000 3210-SCAN-LM-ENTRY.
036100     IF WS-LM-LEASE-ID(WS-LM-IDX) = WS-LSE-LEASE-ID(WS-LSE-REC-CT)
036200         MOVE 'Y' TO WS-FOUND-SW
036300         IF WS-LSE-END-LIABILITY-AMT(WS-LSE-REC-CT) >
036400            WS-LM-MAX-LIABILITY(WS-LM-IDX)
036500             MOVE WS-LSE-END-LIABILITY-AMT(WS-LSE-REC-CT)
036600                 TO WS-LM-MAX-LIABILITY(WS-LM-IDX)
036700         END-IF
036800         IF WS-LSE-ROU-ASSET-AMT(WS-LSE-REC-CT) >
036900            WS-LM-MAX-ROU(WS-LM-IDX)
037000             MOVE WS-LSE-ROU-ASSET-AMT(WS-LSE-REC-CT)
037100                 TO WS-LM-MAX-ROU(WS-LM-IDX)
037200         END-IF
037300     END-IF.
037400 3210-EXIT.
037500     EXIT.
037600*================================================================
037700* 4000-SET-GLOBAL-TIEOUT-FLAGS - SUMS WS-LM-TABLE'S MAXIMUM-
037800* BALANCE COLUMN ACROSS ALL DISTINCT LEASES (4100) AND COMPARES
037900* THE RESULT TO THE GL TOTALS 2000 ALREADY COMPUTED.  BOTH
038000* DIFFS ARE ABSOLUTE VALUES WITH A ZERO TOLERANCE - ANY NONZERO
038100* DIFFERENCE SETS THE SWITCH, SINCE UNLIKE MODEL C THERE IS NO
038200* SPEC-DEFINED ROUNDING TOLERANCE FOR LEASE LIABILITY OR ROU.
038300* BOTH WS-LIAB-DIFF-SW/WS-ROU-DIFF-SW ARE GLOBAL FOR THE RUN -
038400* EVERY LEASE SCHEDULE RECORD WRITTEN BY 5000 GETS THE SAME
038500* VALUE IN LSW-SCHED-GL-LIAB-DIFF-CDE/LSW-SCHED-GL-ROU-DIFF-CDE.
038600*================================================================
038700 4000-SET-GLOBAL-TIEOUT-FLAGS.
038800     MOVE ZERO TO WS-SCHED-LIAB-TOTAL.
038900     MOVE ZERO TO WS-SCHED-ROU-TOTAL.
039000     PERFORM 4100-ACCUM-LM-ENTRY THRU 4100-EXIT
039100         VARYING WS-LM-IDX FROM 1 BY 1
039200         UNTIL WS-LM-IDX > WS-LM-TALLY-CT.
039300     COMPUTE WS-LIAB-DIFF =
039400         WS-GL-LEASE-TOTAL - WS-SCHED-LIAB-TOTAL.
039500     IF WS-LIAB-DIFF < 0
039600         COMPUTE WS-LIAB-DIFF = 0 - WS-LIAB-DIFF
039700     END-IF.
039800     MOVE 'N' TO WS-LIAB-DIFF-SW.
039900     IF WS-LIAB-DIFF > 0
040000         MOVE 'Y' TO WS-LIAB-DIFF-SW
040100     END-IF.
040200     COMPUTE WS-ROU-DIFF = WS-GL-ROU-TOTAL - WS-SCHED-ROU-TOTAL.
040300     IF WS-ROU-DIFF < 0
040400         COMPUTE WS-ROU-DIFF = 0 - WS-ROU-DIFF
040500     END-IF.
040600     MOVE 'N' TO WS-ROU-DIFF-SW.
040700     IF WS-ROU-DIFF > 0
040800         MOVE 'Y' TO WS-ROU-DIFF-SW
040900     END-IF.
041000     DISPLAY "YE25R904 - SCHEDULE TO GL LIABILITY DIFF FLAG IS "
041100         WS-LIAB-DIFF-SW ", ROU DIFF FLAG IS " WS-ROU-DIFF-SW.
041200 4000-EXIT.
041300     EXIT.
041400* ONE PASS OVER WS-LM-TABLE, ADDING EACH DISTINCT LEASE'S
041500* MAXIMUM LIABILITY/ROU INTO THE TWO RUNNING SCHEDULE TOTALS.
041600 4100-ACCUM-LM-ENTRY.
041700     ADD WS-LM-MAX-LIABILITY(WS-LM-IDX) TO WS-SCHED-LIAB-TOTAL.
041800     ADD WS-LM-MAX-ROU(WS-LM-IDX) TO WS-SCHED-ROU-TOTAL.
041900 4100-EXIT.
042000     EXIT.
042100*================================================================
042200* 5000-PROCESS-LEASE-SCHEDULE - ONE CALL PER LEASE SCHEDULE
042300* ROW, DRIVEN OFF WS-LSE-TABLE (NOT A FRESH READ) SINCE THE
042400* FILE WAS ALREADY CONSUMED BUILDING THE MAXIMUM TABLE IN 3000.
042500* SETS ALL SIX MODEL D FLAGS, SCORES, CLASSIFIES, AND WRITES.
042600*================================================================
042700 5000-PROCESS-LEASE-SCHEDULE.
042800* PASS-THROUGH - THE SUBLEDGER EXTRACT ALREADY DECIDED WHETHER
042900* THIS PERIOD'S INTEREST + PRINCIPAL COMPONENTS SUM TO THE
043000* REPORTED PAYMENT AMOUNT.
043100     MOVE WS-LSE-IP-SUM-MISMATCH-CDE(WS-LSE-IDX)
043200         TO LSW-IP-SUM-MISMATCH-FLG-CDE.
043300* A GAP IN THE MONTHLY PERIOD SEQUENCE FOR THIS LEASE - THE
043400* EXTRACT STAMPS THE LITERAL TEXT "Sequence Error" INTO
043500* SEQUENCE-CHECK-TXT WHEN ITS OWN PERIOD-NUMBER WALK FINDS ONE.
043600     MOVE 'N' TO LSW-MISSING-PERIODS-CDE.
043700     IF WS-LSE-SEQUENCE-CHECK-TXT(WS-LSE-IDX) = "Sequence Error"
043800         MOVE 'Y' TO LSW-MISSING-PERIODS-CDE
043900     END-IF.
044000* THE TWO GLOBAL TIE-OUT FLAGS COMPUTED ONCE BY 4000 - STAMPED
044100* IDENTICALLY ON EVERY OUTPUT RECORD THIS RUN WRITES.
044200     MOVE WS-LIAB-DIFF-SW TO LSW-SCHED-GL-LIAB-DIFF-CDE.
044300     MOVE WS-ROU-DIFF-SW  TO LSW-SCHED-GL-ROU-DIFF-CDE.
044400* INCORRECT-OPENING AND CLASSIFICATION CHECKS ARE DEFERRED PER
044500* CR-2022-361 - THE LEASE INCEPTION/MODIFICATION HISTORY AND
044600* THE OPERATING-VS-FINANCE CLASSIFICATION CRITERIA NEEDED TO
044700* TEST THEM ARE NOT PRESENT ON THIS EXTRACT.  BOTH ALWAYS
044800* REPORT 'N' UNTIL A FUTURE RELEASE ADDS THE SOURCE DATA.
044900     MOVE 'N' TO LSW-INCORRECT-OPENING-CDE.
045000     MOVE 'N' TO LSW-CLASSIFICATION-FLG-CDE.
045100     MOVE ZERO TO WS-RISK-SCORE-WORK.
045200     IF LSW-IP-SUM-MISMATCH-FLG-CDE = 'Y'
045300         ADD WS-WT-IP-SUM-MISMATCH TO WS-RISK-SCORE-WORK
045400     END-IF.
045500     IF LSW-MISSING-PERIODS-CDE = 'Y'
045600         ADD WS-WT-MISSING-PERIODS TO WS-RISK-SCORE-WORK
045700     END-IF.
045800     IF LSW-SCHED-GL-LIAB-DIFF-CDE = 'Y'
045900         ADD WS-WT-SCHED-GL-LIAB-DIFF TO WS-RISK-SCORE-WORK
046000     END-IF.
046100     IF LSW-SCHED-GL-ROU-DIFF-CDE = 'Y'
046200         ADD WS-WT-SCHED-GL-ROU-DIFF TO WS-RISK-SCORE-WORK
046300     END-IF.
046400     IF WS-RISK-SCORE-WORK > 100
046500         MOVE 100 TO WS-RISK-SCORE-WORK
046600     END-IF.
046700     MOVE WS-RISK-SCORE-WORK TO LSW-RISK-SCORE.
046800     PERFORM 8100-CLASSIFY-RISK-SCORE THRU 8100-EXIT.
046900* OUTPUT RECORD AND WS-LSE-TABLE ARE NOT GROUP-MOVE COMPATIBLE
047000* (THE TABLE ENTRY IS A SUBORDINATE OF AN OCCURS CLAUSE) - EACH
047100* SOURCE FIELD IS MOVED OUT BY NAME, SAME AS THE OTHER THREE
047200* MODEL PROGRAMS.
047300     MOVE WS-LSE-LEASE-ID(WS-LSE-IDX)          TO LSW-LEASE-ID.
047400     MOVE WS-LSE-PERIOD-NBR(WS-LSE-IDX)        TO LSW-PERIOD-NBR.
047500     MOVE WS-LSE-END-LIABILITY-AMT(WS-LSE-IDX)
047600         TO LSW-END-LIABILITY-AMT.
047700     MOVE WS-LSE-ROU-ASSET-AMT(WS-LSE-IDX)      TO LSW-ROU-ASSET-AMT.
047800     MOVE WS-LSE-IP-SUM-MISMATCH-CDE(WS-LSE-IDX)
047900         TO LSW-IP-SUM-MISMATCH-CDE.
048000     MOVE WS-LSE-SEQUENCE-CHECK-TXT(WS-LSE-IDX)
048100         TO LSW-SEQUENCE-CHECK-TXT.
048200* BLANKED EXPLICITLY - THE RECORD AREA IS REUSED ACROSS WRITES
048300* AND COBOL DOES NOT RE-INITIALIZE IT BETWEEN THEM.
048400     MOVE SPACES TO FILLER OF LEASE-WITH-RISK-RECORD.
048500     IF LSW-RISK-LEVEL-TXT = "Critical (85-99%)"
048600         DISPLAY "YE25R904 - CRITICAL LEASE " LSW-LEASE-ID
048700             " FLAGS " LSW-FLAGS-COMBINED
048800     END-IF.
048900     WRITE LEASE-WITH-RISK-RECORD.
049000     ADD 1 TO WS-LSW-WRITE-CT.
049100 5000-EXIT.
049200     EXIT.
049300*
049400* SAME FOUR CUTOFFS (<=20/<=40/<=70/>70) AND BAND LABELS AS
049500* THE OTHER THREE RISK MODELS (R00901/R00902/R00903), KEPT
049600* IDENTICAL SO A BAND MEANS THE SAME SCORE RANGE EVERYWHERE.
049700 8100-CLASSIFY-RISK-SCORE.
049800     IF WS-RISK-SCORE-WORK NOT > 20
049900         MOVE "Low (5-15%)" TO LSW-RISK-LEVEL-TXT
050000     ELSE
050100         IF WS-RISK-SCORE-WORK NOT > 40
050200             MOVE "Medium (20-40%)" TO LSW-RISK-LEVEL-TXT
050300         ELSE
050400             IF WS-RISK-SCORE-WORK NOT > 70
050500                 MOVE "High (50-80%)" TO LSW-RISK-LEVEL-TXT
050600             ELSE
050700                 MOVE "Critical (85-99%)" TO LSW-RISK-LEVEL-TXT
050800             END-IF
050900         END-IF
051000     END-IF.
051100 8100-EXIT.
051200     EXIT.
051300*
051400* ALL THREE FILES THIS PROGRAM OWNS.
051500 9000-CLOSE-FILES.
051600     CLOSE GL-BALANCE-FILE.
051700     CLOSE LEASE-SCHEDULE-FILE.
051800     CLOSE LEASE-WITH-RISK-FILE.
051900 9000-EXIT.
052000     EXIT.
