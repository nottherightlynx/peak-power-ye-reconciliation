000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    GLB-BALANCING-DATA.
000300 AUTHOR.        R T WALSH.  MODIFIED BY SHN.
000400 INSTALLATION.  PEAK POWER SERVICES - FINANCIAL SYS DEPT.
000500 DATE-WRITTEN.  03/14/1988.
000600 DATE-COMPILED. 09/02/2025.
000700 SECURITY.      NONCONFIDENTIAL.
000800*================================================================
000900* GENERAL LEDGER TRIAL BALANCE SUMMARY - TARGET COPY BOOK
001000* ONE RECORD PER GL ACCOUNT, CARRYING THE ACCOUNT NAME AND THE
001100* YEAR-END ENDING BALANCE.  READ BY BOTH THE TAX RISK VALIDATOR
001200* (YE25.R00903) AND THE LEASE RISK VALIDATOR (YE25.R00904) TO
001300* TIE SUBLEDGER TOTALS BACK TO THE GL.  NO HEADER/TRAILER
001400* RECORDS ON THIS EXTRACT - DETAIL ONLY, ONE ACCOUNT PER LINE.
001500*----------------------------------------------------------------
001600* CHANGE LOG
001700*  DATE       BY   REQUEST/TICKET    DESCRIPTION
001800*  ---------- ---- ----------------- --------------------------
001900*  03/14/1988 RTW  CR-1988-015       ORIGINAL LAYOUT - GL
002000*                                    TRIAL BALANCE EXTRACT FOR
002100*                                    SUBLEDGER BALANCING.
002200*  11/02/1991 RTW  CR-1991-078       DROPPED THE HEADER/TRAILER
002300*                                    CONTROL RECORDS - SUBLEDGER
002400*                                    BALANCING MOVED TO A
002500*                                    RECORD-COUNT JOB STEP.
002600*  06/19/1995 MDP  CR-1995-202       WIDENED ACCOUNT NAME FIELD
002700*                                    FROM X(30) TO X(40).
002800*  04/01/2019 JKL  CR-2019-448       ASC 842 CONVERSION - THIS
002900*                                    EXTRACT NOW ALSO FEEDS THE
003000*                                    LEASE LIABILITY / ROU
003100*                                    TIE-OUT.
003200*  09/02/2025 SHN  WO#25-0142        FY2025 YEAR-END RUN - NO
003300*                                    LAYOUT CHANGE, RECOMPILE
003400*                                    ONLY.
003500*================================================================
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT GLB-BALANCING-DATA ASSIGN TO "GLTRIALBAL"
004300         ORGANIZATION IS LINE SEQUENTIAL.
004400 DATA DIVISION.
004500 FILE SECTION.
004600 FD  GLB-BALANCING-DATA
004700     RECORD CONTAINS 60 CHARACTERS.
004800 01  GLB-BALANCING-DATA.
004900     05  GLB-ACCOUNT-NME               PIC X(40).
005000     05  GLB-ENDING-BALANCE-AMT        PIC S9(11)V99.
005100     05  FILLER                        PIC X(7).
005200 WORKING-STORAGE SECTION.
005300 PROCEDURE DIVISION.
005400  STOP RUN.
