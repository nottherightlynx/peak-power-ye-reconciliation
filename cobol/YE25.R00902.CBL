000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    BANK-AP-RISK-VALIDATOR.
000300 AUTHOR.        D NOLTE.
000400 INSTALLATION.  PEAK POWER SERVICES - FINANCIAL SYS DEPT.
000500 DATE-WRITTEN.  07/30/2008.
000600 DATE-COMPILED. 09/02/2025.
000700 SECURITY.      NONCONFIDENTIAL.
000800*================================================================
000900* YE25.R00902 - BANK TO AP RISK VALIDATOR  (MODEL B)
001000* YEAR-END RECONCILIATION BATCH - PEAK POWER SERVICES
001100*
001200* READS THE BANK TRANSACTION EXTRACT (LAYOUT PER COPY BOOK
001300* BKT.TIP71) AND THE AP-WITH-RISK FILE WRITTEN BY YE25.R00901
001400* (LAYOUT PER COPY BOOK APW.TIP80), MATCHES EACH BANK LINE TO
001500* ITS AP INVOICE BY MATCH KEY, FLAGS NO-MATCH, DUPLICATE
001600* PAYMENT, AMOUNT MISMATCH AND UNUSUAL VENDOR PAYMENT SIZE
001700* (90TH PERCENTILE OF THE VENDOR'S OWN PAYMENTS), SCORES AND
001800* BANDS EACH RECORD AND WRITES THE ENRICHED RECORD (LAYOUT
001900* PER COPY BOOK BKW.TIP81) TO THE BANK-WITH-RISK FILE.  SECOND
002000* STEP IN THE FY2025 YEAR-END RECONCILIATION RUN.
002100*----------------------------------------------------------------
002200* CHANGE LOG
002300*  DATE       BY   REQUEST/TICKET    DESCRIPTION
002400*  ---------- ---- ----------------- --------------------------
002500*  07/30/2008 DNT  CR-2008-267       ORIGINAL PROGRAM - MATCH
002600*                                    TO AP BY MATCH KEY, FLAG
002700*                                    NO-MATCH AND AMOUNT
002800*                                    MISMATCH.
002900*  04/11/2011 DNT  CR-2011-188       ADDED DUPLICATE PAYMENT
003000*                                    DETECTION (VENDOR PLUS
003100*                                    MATCH KEY OCCURRING MORE
003200*                                    THAN ONCE).
003300*  11/19/2015 JKL  CR-2015-334       ADDED UNUSUAL-VENDOR-
003400*                                    PAYMENT FLAG - VENDOR'S
003500*                                    OWN 90TH PERCENTILE PAYMENT
003600*                                    AMOUNT VIA IN-MEMORY SORT
003700*                                    AND LINEAR INTERPOLATION.
003800*  06/02/2021 MCN  CR-2021-552       INVOICE-MARKED-PAID-BUT-
003900*                                    NO-BANK-TXN CHECK DEFERRED
004000*                                    PENDING AP CASH-APPLICATION
004100*                                    REWRITE - FLAG FORCED 'N'.
004200*  09/02/2025 SHN  WO#25-0142        FY2025 YEAR-END RUN - NO
004300*                                    LOGIC CHANGE, RECOMPILE
004400*                                    ONLY.
004500*================================================================
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800* C01/TOP-OF-FORM IS THE SHOP'S STANDARD SPECIAL-NAMES
004900* BOILERPLATE - THIS PROGRAM PRINTS NOTHING AND NEVER USES IT.
005000* YN-FLAG-VALUE DOCUMENTS THE ONLY TWO LEGAL VALUES FOR EVERY
005100* CDE FLAG BYTE BELOW.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM
005400     CLASS YN-FLAG-VALUE IS "Y" "N".
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700* BANKTXN/APWTHRISK/BKWTHRISK ARE LOGICAL NAMES RESOLVED BY THE
005800* RUN JCL.  APWTHRISK IS THE SAME DD THE PRIOR STEP (YE25.R00901)
005900* WROTE AS ITS OWN OUTPUT - OPENED HERE AS INPUT ONLY.
006000     SELECT BANK-TXN-FILE ASSIGN TO "BANKTXN"
006100         ORGANIZATION IS LINE SEQUENTIAL
006200         FILE STATUS IS WS-FILE-STATUS-BK.
006300     SELECT AP-WITH-RISK-FILE ASSIGN TO "APWTHRISK"
006400         ORGANIZATION IS LINE SEQUENTIAL
006500         FILE STATUS IS WS-FILE-STATUS-APW.
006600     SELECT BANK-WITH-RISK-FILE ASSIGN TO "BKWTHRISK"
006700         ORGANIZATION IS LINE SEQUENTIAL
006800         FILE STATUS IS WS-FILE-STATUS-BKW.
006900 DATA DIVISION.
007000 FILE SECTION.
007100* LAYOUT MATCHES COPY BOOK BKT.TIP71 - ONE RECORD PER BANK
007200* CLEARING LINE AS EXTRACTED FROM THE CASH MANAGEMENT SYSTEM.
007300* DUP-PYMT-CDE ARRIVES ALREADY SET BY THE BANK'S OWN DUPLICATE
007400* DETECTION AND IS PASSED THROUGH UNCHANGED - SEE 4000.
007500 FD  BANK-TXN-FILE.
007600 01  BANK-TXN-RECORD.
007700     05  BKT-TXN-ID                    PIC X(12).
007800     05  BKT-VENDOR-NME                PIC X(25).
007900     05  BKT-TXN-DTE                   PIC X(10).
008000     05  BKT-AMOUNT                    PIC S9(9)V99.
008100* MATCHED AGAINST APW-MATCH-KEY FROM THE PRIOR STEP TO LOCATE
008200* THE AP INVOICE THIS PAYMENT SETTLED - SEE 4000/4100.
008300     05  BKT-MATCH-KEY                 PIC X(20).
008400* THE BANK'S OWN DUPLICATE_PAYMENT_FLAG - 'Y' MEANS THE BANK'S
008500* OWN CLEARING LOGIC ALREADY IDENTIFIED THIS AS A DUPLICATE
008600* PAYMENT (CR-2024-301).
008700     05  BKT-DUP-PYMT-CDE              PIC X(1).
008800     05  FILLER                        PIC X(5).
008900* LAYOUT MATCHES COPY BOOK APW.TIP80 - READ AS LOOKUP INPUT ONLY.
009000* ONLY MATCH-KEY AND TOTAL-INVOICE-AMT ARE CARRIED INTO
009100* WS-AP-TABLE (2100) - THE FIVE MODEL A RISK FLAGS ARE NOT
009200* NEEDED BY THIS PROGRAM'S OWN SCORING.
009300 FD  AP-WITH-RISK-FILE.
009400 01  AP-WITH-RISK-RECORD.
009500     05  APW-INVOICE-ID                PIC X(12).
009600     05  APW-VENDOR-NME                PIC X(25).
009700     05  APW-INVOICE-DTE               PIC X(10).
009800     05  APW-GL-ACCT-ID                PIC X(20).
009900     05  APW-TOTAL-INVOICE-AMT         PIC S9(9)V99.
010000     05  APW-EXPECTED-TOTAL-AMT        PIC S9(9)V99.
010100     05  APW-MATCH-KEY                 PIC X(20).
010200     05  APW-UNPAID-YE-CDE             PIC X(1).
010300     05  APW-AMOUNT-MISMATCH-CDE       PIC X(1).
010400     05  APW-MISSING-IN-GL-CDE         PIC X(1).
010500     05  APW-LATE-POSTING-CDE          PIC X(1).
010600     05  APW-DUP-INVOICE-NBR-CDE       PIC X(1).
010700     05  APW-UNUSUAL-GL-ACCT-CDE       PIC X(1).
010800     05  APW-RISK-SCORE                PIC 9(3).
010900     05  APW-RISK-LEVEL-TXT            PIC X(17).
011000     05  FILLER                        PIC X(14).
011100* LAYOUT MATCHES COPY BOOK BKW.TIP81 - EVERY BKT FIELD ABOVE
011200* PASSES THROUGH UNCHANGED, FOLLOWED BY THE MATCHED AP INVOICE
011300* AMOUNT AND THE FIVE MODEL B RISK FLAGS, COMPOSITE SCORE AND
011400* BAND LABEL.
011500 FD  BANK-WITH-RISK-FILE.
011600 01  BANK-WITH-RISK-RECORD.
011700     05  BKW-TXN-ID                    PIC X(12).
011800     05  BKW-VENDOR-NME                PIC X(25).
011900     05  BKW-TXN-DTE                   PIC X(10).
012000     05  BKW-AMOUNT                    PIC S9(9)V99.
012100     05  BKW-MATCH-KEY                 PIC X(20).
012200     05  BKW-DUP-PYMT-CDE              PIC X(1).
012300* INVOICE-AMT IS THE MATCHED AP INVOICE'S TOTAL-INVOICE-AMT, OR
012400* ZERO WHEN NO-MATCH-INVOICE-CDE IS 'Y'.
012500     05  BKW-INVOICE-AMT               PIC S9(9)V99.
012600* BKT-MATCH-KEY FOUND NO AP INVOICE IN WS-AP-TABLE - SEE 4000.
012700     05  BKW-NO-MATCH-INVOICE-CDE      PIC X(1).
012800* PASS-THROUGH OF BKT-DUP-PYMT-CDE - SEE THE 4000 COMMENTARY.
012900     05  BKW-DUP-PAYMENT-CDE           PIC X(1).
013000* |PAYMENT AMOUNT - MATCHED INVOICE AMOUNT| > $1.00.
013100     05  BKW-AMOUNT-MISMATCH-CDE       PIC X(1).
013200* PAYMENT EXCEEDS THIS VENDOR'S OWN 90TH PERCENTILE PAYMENT
013300* AMOUNT ACROSS THE WHOLE BANK FEED - SEE 5000.
013400     05  BKW-UNUSUAL-VENDOR-PYMT-CDE   PIC X(1).
013500* ALWAYS 'N' IN THIS RELEASE - SEE CR-2021-552 IN THE HEADER.
013600     05  BKW-INV-PAID-NO-TXN-CDE       PIC X(1).
013700     05  BKW-RISK-SCORE                PIC 9(3).
013800     05  BKW-RISK-LEVEL-TXT            PIC X(17).
013900     05  FILLER                        PIC X(10).
014000 WORKING-STORAGE SECTION.
014100* STANDALONE SCRATCH SWITCHES AND WORK FIELDS - 77 LEVEL PER
014200* SHOP CONVENTION FOR ITEMS THAT DO NOT BELONG TO A GROUP.
014300 77  WS-FOUND-SW                     PIC X VALUE 'N'.
014400     88  WS-FOUND                        VALUE 'Y'.
014500* UNUSED SINCE CR-2024-301 REMOVED THE VENDOR/MATCH-KEY TALLY
014600* APPROACH TO DUPLICATE DETECTION - RETAINED RATHER THAN
014700* RENUMBERING EVERY 77-LEVEL BELOW IT.
014800 77  WS-DUP-RESULT-SW                PIC X VALUE 'N'.
014900* SWAP TEMP FOR THE 5300 BUBBLE SORT.
015000 77  WS-SWAP-AMT                     PIC S9(9)V99 VALUE ZERO.
015100* HOLDS THE CURRENT VENDOR'S COMPUTED 90TH PERCENTILE PAYMENT
015200* WHILE 6000 TESTS THIS RECORD'S AMOUNT AGAINST IT.
015300 77  WS-VENDOR-P90                   PIC S9(9)V99 VALUE ZERO.
015400*
015500 01  WS-FILE-STATUS-BK               PIC X(2).
015600 01  WS-FILE-STATUS-APW              PIC X(2).
015700 01  WS-FILE-STATUS-BKW              PIC X(2).
015800 01  WS-BK-EOF-SW                    PIC X VALUE 'N'.
015900     88  WS-BK-EOF                       VALUE 'Y'.
016000 01  WS-APW-EOF-SW                   PIC X VALUE 'N'.
016100     88  WS-APW-EOF                      VALUE 'Y'.
016200*
016300* WS-BK-REC-CT/WS-BK-IDX DRIVE THE MAIN BANK TABLE.  AP-TALLY-CT/
016400* AP-IDX BELONG TO THE AP LOOKUP TABLE (2000).  VP-* AND VAMT-*
016500* BELONG TO THE VENDOR 90TH PERCENTILE MACHINERY (5000) - VP IS
016600* THE ONE-ROW-PER-VENDOR RESULT TABLE, VAMT IS THE SCRATCH ARRAY
016700* OF A SINGLE VENDOR'S PAYMENT AMOUNTS REBUILT AND SORTED FRESH
016800* FOR EACH VENDOR.
016900 01  WS-COUNTERS.
017000     05  WS-BK-REC-CT                 PIC 9(4) COMP VALUE ZERO.
017100     05  WS-BKW-WRITE-CT              PIC 9(4) COMP VALUE ZERO.
017200     05  WS-BK-IDX                    PIC 9(4) COMP VALUE ZERO.
017300     05  WS-AP-TALLY-CT               PIC 9(4) COMP VALUE ZERO.
017400     05  WS-AP-IDX                    PIC 9(4) COMP VALUE ZERO.
017500     05  WS-VP-TALLY-CT               PIC 9(4) COMP VALUE ZERO.
017600     05  WS-VP-IDX                    PIC 9(4) COMP VALUE ZERO.
017700     05  WS-VAMT-CT                   PIC 9(4) COMP VALUE ZERO.
017800     05  WS-VAMT-IDX                  PIC 9(4) COMP VALUE ZERO.
017900     05  WS-VAMT-IDX2                 PIC 9(4) COMP VALUE ZERO.
018000     05  WS-SORT-SWAP-CT              PIC 9(4) COMP VALUE ZERO.
018100     05  WS-H-INT                     PIC 9(4) COMP VALUE ZERO.
018200     05  WS-RISK-SCORE-WORK           PIC 9(3) COMP VALUE ZERO.
018300*
018400* SET BY 4100 WHEN A MATCHING AP INVOICE IS FOUND FOR THE
018500* CURRENT BANK RECORD - ZERO WHEN NO-MATCH-INVOICE-CDE IS 'Y'.
018600 01  WS-MATCHED-INVOICE-AMT          PIC S9(9)V99 VALUE ZERO.
018700* SIGNED SO THE AMOUNT-MISMATCH SUBTRACTION IN 4000 COMPARES
018800* CORRECTLY REGARDLESS OF WHICH SIDE IS LARGER, BEFORE THE
018900* ABSOLUTE VALUE STEP.
019000 01  WS-DIFF-AMT                     PIC S9(9)V99 VALUE ZERO.
019100*
019200* ----------------------------------------------------------
019300* 90TH PERCENTILE WORK AREA - H = 0.90 * (N - 1), LINEAR
019400* INTERPOLATE BETWEEN THE SORTED AMOUNTS AT FLOOR(H) AND
019500* FLOOR(H) + 1 (ZERO BASED).  REDEFINES THE FRACTIONAL PART
019600* OF H OUT OF THE ZONED WORK FIELD SO NO INTRINSIC FUNCTION
019700* IS NEEDED TO GET THE INTEGER PORTION.
019800* ----------------------------------------------------------
019900 01  WS-H-WORK                       PIC 9(4)V9(4) VALUE ZERO.
020000 01  WS-H-WORK-R REDEFINES WS-H-WORK.
020100     05  WS-H-WORK-INT                PIC 9(4).
020200     05  WS-H-WORK-FRAC               PIC 9(4).
020300*
020400* ----------------------------------------------------------
020500* RISK SCORING WEIGHTS - MODEL B (WO#25-0142 WEIGHT REVIEW)
020600* ----------------------------------------------------------
020700 01  WS-RISK-WEIGHTS.
020800     05  WS-WT-NO-MATCH-INVOICE        PIC 9(3) COMP VALUE 30.
020900     05  WS-WT-DUP-PAYMENT             PIC 9(3) COMP VALUE 30.
021000     05  WS-WT-AMOUNT-MISMATCH         PIC 9(3) COMP VALUE 25.
021100     05  WS-WT-UNUSUAL-VENDOR-PYMT     PIC 9(3) COMP VALUE 15.
021200* INV-PAID-NO-TXN IS NOT IMPLEMENTED IN THIS RELEASE (ALWAYS
021300* 'N' - SEE CR-2021-552) AND CARRIES NO SCORING WEIGHT.
021400*
021500* ----------------------------------------------------------
021600* BANK DETAIL TABLE - ONE ENTRY PER INPUT RECORD
021700* ----------------------------------------------------------
021800 01  WS-BK-TABLE.
021900     05  WS-BK-ENTRY OCCURS 3000 TIMES.
022000         10  WS-BK-TXN-ID                PIC X(12).
022100         10  WS-BK-VENDOR-NME            PIC X(25).
022200         10  WS-BK-VB-KEY REDEFINES WS-BK-TXN-ID
022300                                          PIC X(37).
022400         10  WS-BK-TXN-DTE               PIC X(10).
022500         10  WS-BK-AMOUNT                PIC S9(9)V99.
022600         10  WS-BK-MATCH-KEY             PIC X(20).
022700         10  WS-BK-DUP-PYMT-CDE          PIC X(1).
022800         10  WS-BK-INVOICE-AMT           PIC S9(9)V99.
022900         10  WS-BK-NO-MATCH-INVOICE-CDE  PIC X(1).
023000         10  WS-BK-DUP-PAYMENT-CDE       PIC X(1).
023100         10  WS-BK-AMOUNT-MISMATCH-CDE   PIC X(1).
023200         10  WS-BK-UNUSUAL-VENDOR-CDE    PIC X(1).
023300         10  WS-BK-FLAGS-COMBINED REDEFINES
023400                   WS-BK-NO-MATCH-INVOICE-CDE
023500                                          PIC X(4).
023600         10  WS-BK-INV-PAID-NO-TXN-CDE   PIC X(1).
023700         10  WS-BK-RISK-SCORE            PIC 9(3).
023800         10  WS-BK-RISK-LEVEL-TXT        PIC X(17).
023900*
024000* ----------------------------------------------------------
024100* AP MATCH-KEY LOOKUP TABLE - BUILT FROM YE25.R00901 OUTPUT
024200* ----------------------------------------------------------
024300 01  WS-AP-TABLE.
024400     05  WS-AP-ENTRY OCCURS 3000 TIMES.
024500         10  WS-AP-MATCH-KEY             PIC X(20).
024600         10  WS-AP-TOTAL-INVOICE-AMT     PIC S9(9)V99.
024700*
024800* ----------------------------------------------------------
024900* VENDOR 90TH PERCENTILE RESULT TABLE
025000* ----------------------------------------------------------
025100 01  WS-VP-TABLE.
025200     05  WS-VP-ENTRY OCCURS 1000 TIMES.
025300         10  WS-VP-VENDOR                 PIC X(25).
025400         10  WS-VP-AMOUNT                 PIC S9(9)V99.
025500*
025600* ----------------------------------------------------------
025700* SCRATCH ARRAY OF ONE VENDOR'S PAYMENT AMOUNTS FOR SORT
025800* ----------------------------------------------------------
025900 01  WS-VENDOR-AMT-TABLE.
026000     05  WS-VENDOR-AMT OCCURS 1000 TIMES PIC S9(9)V99.
026100*
026200 PROCEDURE DIVISION.
026300*================================================================
026400* 0000-MAINLINE - THE AP LOOKUP TABLE (2000) MUST BE BUILT
026500* BEFORE THE BANK TABLE LOADS SO 3000 COULD, IN PRINCIPLE, MATCH
026600* AS IT READS - IT DOESN'T (MATCHING IS DEFERRED TO 4000) BUT
026700* THE LOAD ORDER IS STILL SIGNIFICANT BECAUSE 5000'S VENDOR P90
026800* COMPUTATION NEEDS EVERY BANK RECORD IN WS-BK-TABLE FIRST, SO
026900* ALL LOADING HAPPENS BEFORE ANY SCORING.
027000*================================================================
027100 0000-MAINLINE.
027200     DISPLAY "YE25R902 - BANK TO AP RISK VALIDATION - STARTING".
027300     PERFORM 1000-OPEN-FILES THRU 1000-EXIT.
027400     PERFORM 2000-LOAD-AP-MATCH-TABLE THRU 2000-EXIT.
027500     PERFORM 3000-LOAD-BANK-TABLE THRU 3000-EXIT.
027600     PERFORM 4000-MATCH-TO-AP THRU 4000-EXIT
027700         VARYING WS-BK-IDX FROM 1 BY 1
027800         UNTIL WS-BK-IDX > WS-BK-REC-CT.
027900     PERFORM 5000-COMPUTE-VENDOR-P90 THRU 5000-EXIT.
028000     PERFORM 6000-FINAL-FLAGS-SCORE-WRITE THRU 6000-EXIT
028100         VARYING WS-BK-IDX FROM 1 BY 1
028200         UNTIL WS-BK-IDX > WS-BK-REC-CT.
028300     PERFORM 9000-CLOSE-FILES THRU 9000-EXIT.
028400     DISPLAY "YE25R902 - BANK TO AP RISK VALIDATION - COMPLETED, "
028500         WS-BKW-WRITE-CT " RECORDS WRITTEN".
028600     GOBACK.
028700*
028800* 1000-OPEN-FILES - TWO FILES IN (BANK EXTRACT, MODEL A OUTPUT),
028900* ONE OUT (THIS PROGRAM'S ENRICHED BANK RECORD).
029000 1000-OPEN-FILES.
029100     OPEN INPUT BANK-TXN-FILE.
029200     IF WS-FILE-STATUS-BK NOT = "00"
029300         DISPLAY "YE25R902 - BANK TXN OPEN FAILED, STATUS "
029400             WS-FILE-STATUS-BK
029500         STOP RUN
029600     END-IF.
029700     OPEN INPUT AP-WITH-RISK-FILE.
029800     IF WS-FILE-STATUS-APW NOT = "00"
029900         DISPLAY "YE25R902 - AP-WITH-RISK OPEN FAILED, STATUS "
030000             WS-FILE-STATUS-APW
030100         STOP RUN
030200     END-IF.
030300     OPEN OUTPUT BANK-WITH-RISK-FILE.
030400     IF WS-FILE-STATUS-BKW NOT = "00"
030500         DISPLAY "YE25R902 - BANK-WITH-RISK OPEN FAILED, STATUS "
030600             WS-FILE-STATUS-BKW
030700         STOP RUN
030800     END-IF.
030900 1000-EXIT.
031000     EXIT.
031100*
031200* 2000-LOAD-AP-MATCH-TABLE - READS YE25.R00901'S ENTIRE OUTPUT
031300* INTO WS-AP-TABLE SO 4100 CAN SCAN IT BY MATCH KEY FOR EACH
031400* BANK RECORD.  ONLY THE TWO FIELDS THIS PROGRAM NEEDS ARE
031500* CARRIED OVER.
031600 2000-LOAD-AP-MATCH-TABLE.
031700     MOVE ZERO TO WS-AP-TALLY-CT.
031800     PERFORM 2100-READ-AP-RECORD THRU 2100-EXIT
031900         UNTIL WS-APW-EOF.
032000     GO TO 2000-EXIT.
032100* 2100-READ-AP-RECORD - ONE YE25.R00901 OUTPUT RECORD INTO ONE
032200* WS-AP-TABLE ENTRY.
032300 2100-READ-AP-RECORD.
032400     READ AP-WITH-RISK-FILE
032500         AT END
032600             MOVE 'Y' TO WS-APW-EOF-SW
032700             GO TO 2100-EXIT
032800     END-READ.
032900     ADD 1 TO WS-AP-TALLY-CT.
033000     MOVE APW-MATCH-KEY TO WS-AP-MATCH-KEY(WS-AP-TALLY-CT).
033100     MOVE APW-TOTAL-INVOICE-AMT
033200         TO WS-AP-TOTAL-INVOICE-AMT(WS-AP-TALLY-CT).
033300 2100-EXIT.
033400     EXIT.
033500 2000-EXIT.
033600     EXIT.
033700*
033800* 3000-LOAD-BANK-TABLE - READS THE ENTIRE BANK EXTRACT INTO
033900* WS-BK-TABLE BEFORE ANY MATCHING OR SCORING RUNS, SINCE 5000'S
034000* VENDOR P90 COMPUTATION NEEDS RANDOM ACCESS ACROSS EVERY
034100* RECORD FOR A GIVEN VENDOR RATHER THAN A SINGLE SEQUENTIAL
034200* PASS.  3000 ENTRIES MAX (WS-BK-TABLE OCCURS CLAUSE).
034300 3000-LOAD-BANK-TABLE.
034400     MOVE ZERO TO WS-BK-REC-CT.
034500     PERFORM 3100-READ-BANK-RECORD THRU 3100-EXIT
034600         UNTIL WS-BK-EOF.
034700     GO TO 3000-EXIT.
034800* 3100-READ-BANK-RECORD - ONE BANK LINE INTO ONE TABLE ENTRY.
034900* THE FIVE RISK-RELATED FIELDS ARE INITIALIZED HERE (NOT LEFT
035000* TO WHATEVER 4000/6000 HAPPEN TO SET) SO A RECORD THAT SKIPS A
035100* LATER TEST STILL STARTS FROM A KNOWN STATE.
035200 3100-READ-BANK-RECORD.
035300     READ BANK-TXN-FILE
035400         AT END
035500             MOVE 'Y' TO WS-BK-EOF-SW
035600             GO TO 3100-EXIT
035700     END-READ.
035800     ADD 1 TO WS-BK-REC-CT.
035900     MOVE BKT-TXN-ID TO WS-BK-TXN-ID(WS-BK-REC-CT).
036000     MOVE BKT-VENDOR-NME TO WS-BK-VENDOR-NME(WS-BK-REC-CT).
036100     MOVE BKT-TXN-DTE TO WS-BK-TXN-DTE(WS-BK-REC-CT).
036200     MOVE BKT-AMOUNT TO WS-BK-AMOUNT(WS-BK-REC-CT).
036300     MOVE BKT-MATCH-KEY TO WS-BK-MATCH-KEY(WS-BK-REC-CT).
036400     MOVE BKT-DUP-PYMT-CDE TO WS-BK-DUP-PYMT-CDE(WS-BK-REC-CT).
036500     MOVE ZERO TO WS-BK-INVOICE-AMT(WS-BK-REC-CT).
036600     MOVE SPACES TO WS-BK-FLAGS-COMBINED(WS-BK-REC-CT).
036700     MOVE 'N' TO WS-BK-INV-PAID-NO-TXN-CDE(WS-BK-REC-CT).
036800 3100-EXIT.
036900     EXIT.
037000 3000-EXIT.
037100     EXIT.
037200*
037300*================================================================
037400* 4000-MATCH-TO-AP - FOR EACH BANK RECORD, LOCATES THE AP
037500* INVOICE WITH THE SAME MATCH KEY (4100) AND DERIVES
037600* NO-MATCH-INVOICE AND AMOUNT-MISMATCH FROM THE RESULT.
037700*================================================================
037800 4000-MATCH-TO-AP.
037900     MOVE 'N' TO WS-FOUND-SW.
038000     MOVE ZERO TO WS-MATCHED-INVOICE-AMT.
038100     PERFORM 4100-SCAN-AP-ENTRY THRU 4100-EXIT
038200         VARYING WS-AP-IDX FROM 1 BY 1
038300         UNTIL WS-AP-IDX > WS-AP-TALLY-CT
038400            OR WS-FOUND.
038500     IF WS-FOUND
038600         MOVE 'N' TO WS-BK-NO-MATCH-INVOICE-CDE(WS-BK-IDX)
038700         MOVE WS-MATCHED-INVOICE-AMT TO
038800             WS-BK-INVOICE-AMT(WS-BK-IDX)
038900     ELSE
039000         MOVE 'Y' TO WS-BK-NO-MATCH-INVOICE-CDE(WS-BK-IDX)
039100         MOVE ZERO TO WS-BK-INVOICE-AMT(WS-BK-IDX)
039200         MOVE ZERO TO WS-MATCHED-INVOICE-AMT
039300     END-IF.
039400     COMPUTE WS-DIFF-AMT =
039500         WS-BK-AMOUNT(WS-BK-IDX) - WS-MATCHED-INVOICE-AMT.
039600     IF WS-DIFF-AMT < 0
039700         COMPUTE WS-DIFF-AMT = 0 - WS-DIFF-AMT
039800     END-IF.
039900     MOVE 'N' TO WS-BK-AMOUNT-MISMATCH-CDE(WS-BK-IDX).
040000     IF WS-DIFF-AMT > 1.00
040100         MOVE 'Y' TO WS-BK-AMOUNT-MISMATCH-CDE(WS-BK-IDX)
040200     END-IF.
040300* DUPLICATE_PAYMENT IS A STRAIGHT PASS-THROUGH OF THE BANK
040400* FEED'S OWN DUPLICATE_PAYMENT_FLAG (CR-2024-301 - THE PRIOR
040500* RELEASE RE-DERIVED THIS FROM A VENDOR/MATCH-KEY OCCURRENCE
040600* COUNT, WHICH DOUBLE-FLAGGED LEGITIMATE RECURRING PAYMENTS
040700* THE BANK HAD ALREADY CLEARED AS NOT DUPLICATE).
040800     MOVE WS-BK-DUP-PYMT-CDE(WS-BK-IDX)
040900         TO WS-BK-DUP-PAYMENT-CDE(WS-BK-IDX).
041000 4000-EXIT.
041100     EXIT.
041200* 4100-SCAN-AP-ENTRY - EXACT MATCH-KEY LOOKUP AGAINST THE AP
041300* TABLE BUILT BY 2000.
041400 4100-SCAN-AP-ENTRY.
041500     IF WS-AP-MATCH-KEY(WS-AP-IDX) = WS-BK-MATCH-KEY(WS-BK-IDX)
041600         MOVE 'Y' TO WS-FOUND-SW
041700         MOVE WS-AP-TOTAL-INVOICE-AMT(WS-AP-IDX)
041800             TO WS-MATCHED-INVOICE-AMT
041900     END-IF.
042000 4100-EXIT.
042100     EXIT.
042200*
042300*================================================================
042400* 5000-COMPUTE-VENDOR-P90 - BUILDS WS-VP-TABLE, ONE ENTRY PER
042500* DISTINCT VENDOR, HOLDING THE 90TH PERCENTILE PAYMENT AMOUNT
042600* ACROSS EVERY BANK RECORD FOR THAT VENDOR.  A VENDOR'S P90 IS
042700* COMPUTED ONCE, THE FIRST TIME THAT VENDOR IS ENCOUNTERED
042800* WHILE SCANNING WS-BK-TABLE IN BANK-RECORD ORDER.
042900*================================================================
043000 5000-COMPUTE-VENDOR-P90.
043100     MOVE ZERO TO WS-VP-TALLY-CT.
043200     PERFORM 5100-PROCESS-BK-FOR-VENDOR THRU 5100-EXIT
043300         VARYING WS-BK-IDX FROM 1 BY 1
043400         UNTIL WS-BK-IDX > WS-BK-REC-CT.
043500     GO TO 5000-EXIT.
043600 5000-EXIT.
043700     EXIT.
043800*
043900* 5100-PROCESS-BK-FOR-VENDOR - SKIPS VENDORS ALREADY RESOLVED
044000* INTO WS-VP-TABLE (5110 HIT); OTHERWISE COLLECTS THE VENDOR'S
044100* FULL PAYMENT ARRAY (5200), SORTS IT (5300) AND INTERPOLATES
044200* THE 90TH PERCENTILE (5400).
044300 5100-PROCESS-BK-FOR-VENDOR.
044400     MOVE 'N' TO WS-FOUND-SW.
044500     PERFORM 5110-SCAN-VP-ENTRY THRU 5110-EXIT
044600         VARYING WS-VP-IDX FROM 1 BY 1
044700         UNTIL WS-VP-IDX > WS-VP-TALLY-CT
044800            OR WS-FOUND.
044900     IF NOT WS-FOUND
045000         PERFORM 5200-BUILD-VENDOR-AMT-ARRAY THRU 5200-EXIT
045100         PERFORM 5300-SORT-VENDOR-AMT-ARRAY THRU 5300-EXIT
045200         PERFORM 5400-INTERPOLATE-P90 THRU 5400-EXIT
045300         ADD 1 TO WS-VP-TALLY-CT
045400         MOVE WS-BK-VENDOR-NME(WS-BK-IDX)
045500             TO WS-VP-VENDOR(WS-VP-TALLY-CT)
045600         MOVE WS-VENDOR-P90 TO WS-VP-AMOUNT(WS-VP-TALLY-CT)
045700     END-IF.
045800 5100-EXIT.
045900     EXIT.
046000* 5110-SCAN-VP-ENTRY - HAS THIS VENDOR'S P90 ALREADY BEEN
046100* COMPUTED ON AN EARLIER BANK RECORD?
046200 5110-SCAN-VP-ENTRY.
046300     IF WS-VP-VENDOR(WS-VP-IDX) = WS-BK-VENDOR-NME(WS-BK-IDX)
046400         MOVE 'Y' TO WS-FOUND-SW
046500     END-IF.
046600 5110-EXIT.
046700     EXIT.
046800* 5200-BUILD-VENDOR-AMT-ARRAY - COLLECTS EVERY PAYMENT AMOUNT
046900* IN WS-BK-TABLE BELONGING TO THE CURRENT VENDOR (WS-BK-IDX'S
047000* VENDOR) INTO WS-VENDOR-AMT-TABLE FOR THE 5300 SORT.
047100 5200-BUILD-VENDOR-AMT-ARRAY.
047200     MOVE ZERO TO WS-VAMT-CT.
047300     PERFORM 5210-COLLECT-VENDOR-AMT THRU 5210-EXIT
047400         VARYING WS-VAMT-IDX2 FROM 1 BY 1
047500         UNTIL WS-VAMT-IDX2 > WS-BK-REC-CT.
047600 5200-EXIT.
047700     EXIT.
047800* 5210-COLLECT-VENDOR-AMT - ONE WS-BK-TABLE ROW PER CALL.
047900 5210-COLLECT-VENDOR-AMT.
048000     IF WS-BK-VENDOR-NME(WS-VAMT-IDX2) = WS-BK-VENDOR-NME(WS-BK-IDX)
048100         ADD 1 TO WS-VAMT-CT
048200         MOVE WS-BK-AMOUNT(WS-VAMT-IDX2) TO
048300             WS-VENDOR-AMT(WS-VAMT-CT)
048400     END-IF.
048500 5210-EXIT.
048600     EXIT.
048700*
048800* BUBBLE SORT THE VENDOR'S PAYMENT AMOUNTS INTO ASCENDING
048900* SEQUENCE - TABLE IS SMALL (ONE VENDOR'S PAYMENTS ONLY) SO
049000* A SIMPLE EXCHANGE SORT IS USED RATHER THAN THE SORT VERB.
049100 5300-SORT-VENDOR-AMT-ARRAY.
049200     MOVE 1 TO WS-SORT-SWAP-CT.
049300     PERFORM 5310-SORT-PASS THRU 5310-EXIT
049400         UNTIL WS-SORT-SWAP-CT = ZERO.
049500 5300-EXIT.
049600     EXIT.
049700 5310-SORT-PASS.
049800     MOVE ZERO TO WS-SORT-SWAP-CT.
049900     PERFORM 5320-SORT-COMPARE THRU 5320-EXIT
050000         VARYING WS-VAMT-IDX FROM 1 BY 1
050100         UNTIL WS-VAMT-IDX > WS-VAMT-CT - 1.
050200 5310-EXIT.
050300     EXIT.
050400 5320-SORT-COMPARE.
050500     IF WS-VENDOR-AMT(WS-VAMT-IDX) > WS-VENDOR-AMT(WS-VAMT-IDX + 1)
050600         MOVE WS-VENDOR-AMT(WS-VAMT-IDX) TO WS-SWAP-AMT
050700         MOVE WS-VENDOR-AMT(WS-VAMT-IDX + 1)
050800             TO WS-VENDOR-AMT(WS-VAMT-IDX)
050900         MOVE WS-SWAP-AMT TO WS-VENDOR-AMT(WS-VAMT-IDX + 1)
051000         ADD 1 TO WS-SORT-SWAP-CT
051100     END-IF.
051200 5320-EXIT.
051300     EXIT.
051400*
051500* LINEAR INTERPOLATION AT THE 90TH PERCENTILE, H = 0.90 *
051600* (N - 1), ZERO BASED RANK.  WITH ONLY ONE PAYMENT THE LONE
051700* AMOUNT IS ITS OWN P90 AND NEVER FLAGS.
051800 5400-INTERPOLATE-P90.
051900     IF WS-VAMT-CT = 1
052000         MOVE WS-VENDOR-AMT(1) TO WS-VENDOR-P90
052100     ELSE
052200         COMPUTE WS-H-WORK = 0.9 * (WS-VAMT-CT - 1)
052300         MOVE WS-H-WORK-INT TO WS-H-INT
052400         COMPUTE WS-VENDOR-P90 =
052500             WS-VENDOR-AMT(WS-H-INT + 1) +
052600             (WS-H-WORK-FRAC / 10000) *
052700             (WS-VENDOR-AMT(WS-H-INT + 2) -
052800              WS-VENDOR-AMT(WS-H-INT + 1))
052900     END-IF.
053000 5400-EXIT.
053100     EXIT.
053200*
053300*================================================================
053400* 6000-FINAL-FLAGS-SCORE-WRITE - LOOKS UP THE CURRENT RECORD'S
053500* VENDOR P90 (6100), SETS UNUSUAL-VENDOR-PAYMENT, SUMS THE FOUR
053600* IMPLEMENTED WEIGHTS FOR WHICHEVER FLAGS ARE 'Y' (CAPPED AT
053700* 100), CLASSIFIES THE BAND (8100), THEN MOVES THE FULL
053800* ENRICHED RECORD OUT.
053900*================================================================
054000 6000-FINAL-FLAGS-SCORE-WRITE.
054100     MOVE 'N' TO WS-FOUND-SW.
054200     PERFORM 6100-SCAN-VP-FOR-VENDOR THRU 6100-EXIT
054300         VARYING WS-VP-IDX FROM 1 BY 1
054400         UNTIL WS-VP-IDX > WS-VP-TALLY-CT
054500            OR WS-FOUND.
054600     MOVE 'N' TO WS-BK-UNUSUAL-VENDOR-CDE(WS-BK-IDX).
054700     IF WS-FOUND
054800        AND WS-BK-AMOUNT(WS-BK-IDX) > WS-VENDOR-P90
054900         MOVE 'Y' TO WS-BK-UNUSUAL-VENDOR-CDE(WS-BK-IDX)
055000     END-IF.
055100     MOVE ZERO TO WS-RISK-SCORE-WORK.
055200     IF WS-BK-NO-MATCH-INVOICE-CDE(WS-BK-IDX) = 'Y'
055300         ADD WS-WT-NO-MATCH-INVOICE TO WS-RISK-SCORE-WORK
055400     END-IF.
055500     IF WS-BK-DUP-PAYMENT-CDE(WS-BK-IDX) = 'Y'
055600         ADD WS-WT-DUP-PAYMENT TO WS-RISK-SCORE-WORK
055700     END-IF.
055800     IF WS-BK-AMOUNT-MISMATCH-CDE(WS-BK-IDX) = 'Y'
055900         ADD WS-WT-AMOUNT-MISMATCH TO WS-RISK-SCORE-WORK
056000     END-IF.
056100     IF WS-BK-UNUSUAL-VENDOR-CDE(WS-BK-IDX) = 'Y'
056200         ADD WS-WT-UNUSUAL-VENDOR-PYMT TO WS-RISK-SCORE-WORK
056300     END-IF.
056400* INV-PAID-NO-TXN IS ALWAYS 'N' IN THIS RELEASE (CR-2021-552)
056500* AND DOES NOT CONTRIBUTE TO THE SCORE.
056600     IF WS-RISK-SCORE-WORK > 100
056700         MOVE 100 TO WS-RISK-SCORE-WORK
056800     END-IF.
056900     MOVE WS-RISK-SCORE-WORK TO WS-BK-RISK-SCORE(WS-BK-IDX).
057000     PERFORM 8100-CLASSIFY-RISK-SCORE THRU 8100-EXIT.
057100     MOVE WS-BK-TXN-ID(WS-BK-IDX)           TO BKW-TXN-ID.
057200     MOVE WS-BK-VENDOR-NME(WS-BK-IDX)       TO BKW-VENDOR-NME.
057300     MOVE WS-BK-TXN-DTE(WS-BK-IDX)          TO BKW-TXN-DTE.
057400     MOVE WS-BK-AMOUNT(WS-BK-IDX)           TO BKW-AMOUNT.
057500     MOVE WS-BK-MATCH-KEY(WS-BK-IDX)        TO BKW-MATCH-KEY.
057600     MOVE WS-BK-DUP-PYMT-CDE(WS-BK-IDX)     TO BKW-DUP-PYMT-CDE.
057700     MOVE WS-BK-INVOICE-AMT(WS-BK-IDX)      TO BKW-INVOICE-AMT.
057800     MOVE WS-BK-NO-MATCH-INVOICE-CDE(WS-BK-IDX)
057900         TO BKW-NO-MATCH-INVOICE-CDE.
058000     MOVE WS-BK-DUP-PAYMENT-CDE(WS-BK-IDX)  TO BKW-DUP-PAYMENT-CDE.
058100     MOVE WS-BK-AMOUNT-MISMATCH-CDE(WS-BK-IDX)
058200         TO BKW-AMOUNT-MISMATCH-CDE.
058300     MOVE WS-BK-UNUSUAL-VENDOR-CDE(WS-BK-IDX)
058400         TO BKW-UNUSUAL-VENDOR-PYMT-CDE.
058500     MOVE WS-BK-INV-PAID-NO-TXN-CDE(WS-BK-IDX)
058600         TO BKW-INV-PAID-NO-TXN-CDE.
058700     MOVE WS-BK-RISK-SCORE(WS-BK-IDX)       TO BKW-RISK-SCORE.
058800     MOVE WS-BK-RISK-LEVEL-TXT(WS-BK-IDX)   TO BKW-RISK-LEVEL-TXT.
058900* FILLER IS BLANKED EXPLICITLY SO A PRIOR RECORD'S RESIDUE IN
059000* THE REUSED RECORD AREA NEVER SURVIVES INTO THIS ONE'S SPARE
059100* BYTES - THE AREA IS NOT RE-INITIALIZED BY COBOL BETWEEN
059200* WRITE STATEMENTS.
059300     MOVE SPACES TO FILLER OF BANK-WITH-RISK-RECORD.
059400     WRITE BANK-WITH-RISK-RECORD.
059500     ADD 1 TO WS-BKW-WRITE-CT.
059600 6000-EXIT.
059700     EXIT.
059800* 6100-SCAN-VP-FOR-VENDOR - LOOKS UP THIS RECORD'S VENDOR IN
059900* WS-VP-TABLE AND RETURNS ITS 90TH PERCENTILE AMOUNT.
060000 6100-SCAN-VP-FOR-VENDOR.
060100     IF WS-VP-VENDOR(WS-VP-IDX) = WS-BK-VENDOR-NME(WS-BK-IDX)
060200         MOVE 'Y' TO WS-FOUND-SW
060300         MOVE WS-VP-AMOUNT(WS-VP-IDX) TO WS-VENDOR-P90
060400     END-IF.
060500 6100-EXIT.
060600     EXIT.
060700*
060800* 8100-CLASSIFY-RISK-SCORE - SAME CUTOFFS (<=20/<=40/<=70/>70)
060900* AND BAND LABELS AS THE OTHER THREE YEAR-END VALIDATORS, KEPT
061000* IDENTICAL ON PURPOSE SO A BAND MEANS THE SAME SCORE RANGE IN
061100* EVERY MODEL.
061200 8100-CLASSIFY-RISK-SCORE.
061300     IF WS-RISK-SCORE-WORK NOT > 20
061400         MOVE "Low (5-15%)" TO WS-BK-RISK-LEVEL-TXT(WS-BK-IDX)
061500     ELSE
061600         IF WS-RISK-SCORE-WORK NOT > 40
061700             MOVE "Medium (20-40%)"
061800                 TO WS-BK-RISK-LEVEL-TXT(WS-BK-IDX)
061900         ELSE
062000             IF WS-RISK-SCORE-WORK NOT > 70
062100                 MOVE "High (50-80%)"
062200                     TO WS-BK-RISK-LEVEL-TXT(WS-BK-IDX)
062300             ELSE
062400                 MOVE "Critical (85-99%)"
062500                     TO WS-BK-RISK-LEVEL-TXT(WS-BK-IDX)
062600             END-IF
062700         END-IF
062800     END-IF.
062900 8100-EXIT.
063000     EXIT.
063100*
063200* 9000-CLOSE-FILES - ALL THREE FILES THIS PROGRAM OWNS.
063300 9000-CLOSE-FILES.
063400     CLOSE BANK-TXN-FILE.
063500     CLOSE AP-WITH-RISK-FILE.
063600     CLOSE BANK-WITH-RISK-FILE.
063700 9000-EXIT.
063800     EXIT.
