000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    LSE-SCHEDULE-RECORD.
000300 AUTHOR.        C A STONE.
000400 INSTALLATION.  PEAK POWER SERVICES - FINANCIAL SYS DEPT.
000500 DATE-WRITTEN.  11/13/2001.
000600 DATE-COMPILED. 09/02/2025.
000700 SECURITY.      NONCONFIDENTIAL.
000800*================================================================
000900* LEASE AMORTIZATION SCHEDULE RECORD - TARGET COPY BOOK
001000* ONE RECORD PER LEASE PER AMORTIZATION PERIOD, CARRYING THE
001100* PERIOD-END LIABILITY AND ROU ASSET BALANCES UNDER ASC 842.
001200* CONSUMED BY THE LEASE RISK VALIDATOR (YE25.R00904).
001300* LAID DOWN AFTER THE ASC 842 TRANSITION PROJECT - THIS SHOP
001400* HAS NO LEASE SYSTEM OLDER THAN THE 2001 REWRITE.
001500*----------------------------------------------------------------
001600* CHANGE LOG
001700*  DATE       BY   REQUEST/TICKET    DESCRIPTION
001800*  ---------- ---- ----------------- --------------------------
001900*  11/13/2001 CAS  CR-2001-305       ORIGINAL LAYOUT - LEASE
002000*                                    AMORTIZATION EXTRACT.
002100*  05/27/2009 DNT  CR-2009-188       ADDED SEQUENCE-CHECK FLAG
002200*                                    FOR GAP/OVERLAP DETECTION.
002300*  04/01/2019 JKL  CR-2019-447       ASC 842 CONVERSION - ADDED
002400*                                    ROU-ASSET-BALANCE AND
002500*                                    IP-SUM-MISMATCH-FLAG.
002600*  09/02/2025 SHN  WO#25-0142        FY2025 YEAR-END RUN - NO
002700*                                    LAYOUT CHANGE, RECOMPILE
002800*                                    ONLY.
002900*================================================================
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600     SELECT LSE-SCHEDULE-RECORD ASSIGN TO "LSESCHED"
003700         ORGANIZATION IS LINE SEQUENTIAL.
003800 DATA DIVISION.
003900 FILE SECTION.
004000 FD  LSE-SCHEDULE-RECORD
004100     RECORD CONTAINS 60 CHARACTERS.
004200 01  LSE-SCHEDULE-RECORD.
004300     05  LSE-LEASE-ID                  PIC X(12).
004400     05  LSE-PERIOD-NBR                PIC 9(3).
004500     05  LSE-END-LIABILITY-AMT         PIC S9(11)V99.
004600     05  LSE-ROU-ASSET-AMT             PIC S9(11)V99.
004700     05  LSE-IP-SUM-MISMATCH-CDE       PIC X(1).
004800         88  LSE-IP-SUM-MISMATCH-YES       VALUE 'Y'.
004900         88  LSE-IP-SUM-MISMATCH-NO        VALUE 'N'.
005000     05  LSE-SEQUENCE-CHECK-TXT        PIC X(14).
005100         88  LSE-SEQUENCE-OK               VALUE 'OK'.
005200         88  LSE-SEQUENCE-ERROR            VALUE 'Sequence Error'.
005300     05  FILLER                        PIC X(4).
005400 WORKING-STORAGE SECTION.
005500 PROCEDURE DIVISION.
005600  STOP RUN.
