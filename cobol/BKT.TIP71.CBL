000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    BKT-TRANSACTION-RECORD.
000300 AUTHOR.        R T WALSH.
000400 INSTALLATION.  PEAK POWER SERVICES - FINANCIAL SYS DEPT.
000500 DATE-WRITTEN.  08/22/1989.
000600 DATE-COMPILED. 09/02/2025.
000700 SECURITY.      NONCONFIDENTIAL.
000800*================================================================
000900* BANK TRANSACTION DETAIL RECORD - TARGET COPY BOOK
001000* ONE RECORD PER CLEARED BANK DISBURSEMENT EXTRACTED FROM THE
001100* OPERATING ACCOUNT STATEMENT FOR THE YEAR-END RECONCILIATION
001200* VALIDATION RUN.  CONSUMED BY THE BANK-AP RISK VALIDATOR
001300* (YE25.R00902).
001400*----------------------------------------------------------------
001500* CHANGE LOG
001600*  DATE       BY   REQUEST/TICKET    DESCRIPTION
001700*  ---------- ---- ----------------- --------------------------
001800*  08/22/1989 RTW  CR-1989-033       ORIGINAL LAYOUT - BANK
001900*                                    STATEMENT EXTRACT.
002000*  05/04/1993 RTW  CR-1993-152       ADDED MATCH-KEY TO LINK
002100*                                    PAYMENTS BACK TO AP.
002200*  01/08/1999 CAS  HD-98-233         Y2K - EXPANDED TXN DATE
002300*                                    WORK AREA TO 4-DIGIT YEAR.
002400*  07/30/2008 DNT  CR-2008-266       ADDED BANK-SIDE DUPLICATE
002500*                                    PAYMENT PRE-FLAG FROM THE
002600*                                    POSITIVE-PAY FEED.
002700*  09/02/2025 SHN  WO#25-0142        FY2025 YEAR-END RUN - NO
002800*                                    LAYOUT CHANGE, RECOMPILE
002900*                                    ONLY.
003000*================================================================
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700     SELECT BKT-TRANSACTION-RECORD ASSIGN TO "BKTRANS"
003800         ORGANIZATION IS LINE SEQUENTIAL.
003900 DATA DIVISION.
004000 FILE SECTION.
004100 FD  BKT-TRANSACTION-RECORD
004200     RECORD CONTAINS 84 CHARACTERS.
004300 01  BKT-TRANSACTION-RECORD.
004400     05  BKT-TXN-ID                    PIC X(12).
004500     05  BKT-VENDOR-NME                PIC X(25).
004600     05  BKT-TXN-DTE                   PIC X(10).
004700     05  BKT-TXN-DTE-R REDEFINES BKT-TXN-DTE.
004800         10  BKT-TXN-DTE-YYYY          PIC 9(4).
004900         10  FILLER                    PIC X(1).
005000         10  BKT-TXN-DTE-MM            PIC 9(2).
005100         10  FILLER                    PIC X(1).
005200         10  BKT-TXN-DTE-DD            PIC 9(2).
005300     05  BKT-AMOUNT                    PIC S9(9)V99.
005400     05  BKT-MATCH-KEY                 PIC X(20).
005500     05  BKT-DUP-PYMT-CDE              PIC X(1).
005600         88  BKT-DUP-PYMT-YES              VALUE 'Y'.
005700         88  BKT-DUP-PYMT-NO               VALUE 'N'.
005800     05  FILLER                        PIC X(5).
005900 WORKING-STORAGE SECTION.
006000 PROCEDURE DIVISION.
006100  STOP RUN.
