000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    APW-ENRICHED-RECORD.
000300 AUTHOR.        D NOLTE.
000400 INSTALLATION.  PEAK POWER SERVICES - FINANCIAL SYS DEPT.
000500 DATE-WRITTEN.  02/11/2014.
000600 DATE-COMPILED. 09/02/2025.
000700 SECURITY.      NONCONFIDENTIAL.
000800*================================================================
000900* AP-WITH-RISK ENRICHED OUTPUT RECORD - TARGET COPY BOOK
001000* CARRIES EVERY FIELD OF THE AP SUBLEDGER INPUT RECORD
001100* (APS.TIP70) PLUS THE FLAGS AND RISK SCORE ASSIGNED BY THE
001200* AP-GL RISK VALIDATOR (YE25.R00901).  WRITTEN ONE RECORD PER
001300* INPUT INVOICE, SAME SEQUENCE AS READ.
001400*----------------------------------------------------------------
001500* CHANGE LOG
001600*  DATE       BY   REQUEST/TICKET    DESCRIPTION
001700*  ---------- ---- ----------------- --------------------------
001800*  02/11/2014 DNT  CR-2014-119       ORIGINAL LAYOUT - FIRST
001900*                                    AUTOMATED AP RISK SCORING
002000*                                    PASS (4-FLAG MODEL).
002100*  03/08/2017 JKL  CR-2017-210       ADDED UNUSUAL-GL-ACCOUNT
002200*                                    FLAG FROM THE VENDOR MODE
002300*                                    ANALYSIS.
002400*  09/02/2025 SHN  WO#25-0142        FY2025 YEAR-END RUN -
002500*                                    RISK-LEVEL BAND WIDTHS
002600*                                    REVIEWED, NO LAYOUT
002700*                                    CHANGE.
002800*================================================================
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM.
003300 INPUT-OUTPUT SECTION.
003400 FILE-CONTROL.
003500     SELECT APW-ENRICHED-RECORD ASSIGN TO "APWTHRISK"
003600         ORGANIZATION IS LINE SEQUENTIAL.
003700 DATA DIVISION.
003800 FILE SECTION.
003900 FD  APW-ENRICHED-RECORD
004000     RECORD CONTAINS 149 CHARACTERS.
004100 01  APW-ENRICHED-RECORD.
004200* --- CARRIED FORWARD FROM APS.TIP70 -------------------------
004300     05  APW-INVOICE-ID                PIC X(12).
004400     05  APW-VENDOR-NME                PIC X(25).
004500     05  APW-INVOICE-DTE               PIC X(10).
004600     05  APW-GL-ACCT-ID                PIC X(20).
004700     05  APW-TOTAL-INVOICE-AMT         PIC S9(9)V99.
004800     05  APW-EXPECTED-TOTAL-AMT        PIC S9(9)V99.
004900     05  APW-MATCH-KEY                 PIC X(20).
005000     05  APW-UNPAID-YE-CDE             PIC X(1).
005100         88  APW-UNPAID-YE-YES             VALUE 'Y'.
005200         88  APW-UNPAID-YE-NO              VALUE 'N'.
005300* --- RISK FLAGS ADDED BY YE25.R00901 -------------------------
005400     05  APW-AMOUNT-MISMATCH-CDE       PIC X(1).
005500         88  APW-AMOUNT-MISMATCH-YES       VALUE 'Y'.
005600         88  APW-AMOUNT-MISMATCH-NO        VALUE 'N'.
005700     05  APW-MISSING-IN-GL-CDE         PIC X(1).
005800         88  APW-MISSING-IN-GL-YES         VALUE 'Y'.
005900         88  APW-MISSING-IN-GL-NO          VALUE 'N'.
006000     05  APW-LATE-POSTING-CDE          PIC X(1).
006100         88  APW-LATE-POSTING-YES          VALUE 'Y'.
006200         88  APW-LATE-POSTING-NO           VALUE 'N'.
006300     05  APW-DUP-INVOICE-NBR-CDE       PIC X(1).
006400         88  APW-DUP-INVOICE-NBR-YES       VALUE 'Y'.
006500         88  APW-DUP-INVOICE-NBR-NO        VALUE 'N'.
006600     05  APW-UNUSUAL-GL-ACCT-CDE       PIC X(1).
006700         88  APW-UNUSUAL-GL-ACCT-YES       VALUE 'Y'.
006800         88  APW-UNUSUAL-GL-ACCT-NO        VALUE 'N'.
006900* --- SCORE AND BAND ------------------------------------------
007000     05  APW-RISK-SCORE                PIC 9(3).
007100     05  APW-RISK-LEVEL-TXT            PIC X(17).
007200     05  FILLER                        PIC X(14).
007300 WORKING-STORAGE SECTION.
007400 PROCEDURE DIVISION.
007500  STOP RUN.
