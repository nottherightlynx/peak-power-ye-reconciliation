000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    TXR-RATE-REFERENCE-RECORD.
000300 AUTHOR.        M D PRICE.
000400 INSTALLATION.  PEAK POWER SERVICES - FINANCIAL SYS DEPT.
000500 DATE-WRITTEN.  02/06/1990.
000600 DATE-COMPILED. 09/02/2025.
000700 SECURITY.      NONCONFIDENTIAL.
000800*================================================================
000900* TAX JURISDICTION RATE REFERENCE RECORD - TARGET COPY BOOK
001000* SMALL LOOKUP TABLE, ONE RECORD PER TAXING JURISDICTION,
001100* CARRYING THE CURRENT-YEAR AUTHORITATIVE COMBINED RATE.
001200* LOADED ENTIRELY TO MEMORY BY THE TAX RISK VALIDATOR
001300* (YE25.R00903) BEFORE THE TAX DETAIL PASS.
001400*----------------------------------------------------------------
001500* CHANGE LOG
001600*  DATE       BY   REQUEST/TICKET    DESCRIPTION
001700*  ---------- ---- ----------------- --------------------------
001800*  02/06/1990 MDP  CR-1990-062       ORIGINAL LAYOUT - STATE
001900*                                    RATE TABLE.
002000*  03/19/2012 JKL  CR-2012-094       WIDENED JURISDICTION CODE
002100*                                    TO X(2) TO MATCH TXD.TIP72.
002200*  09/02/2025 SHN  WO#25-0142        RATE FIELD RENAMED FOR THE
002300*                                    FY2025 TABLE REFRESH - NO
002400*                                    WIDTH CHANGE.
002500*================================================================
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SPECIAL-NAMES.
002900     C01 IS TOP-OF-FORM.
003000 INPUT-OUTPUT SECTION.
003100 FILE-CONTROL.
003200     SELECT TXR-RATE-REFERENCE-RECORD ASSIGN TO "TXRATEREF"
003300         ORGANIZATION IS LINE SEQUENTIAL.
003400 DATA DIVISION.
003500 FILE SECTION.
003600 FD  TXR-RATE-REFERENCE-RECORD
003700     RECORD CONTAINS 12 CHARACTERS.
003800 01  TXR-RATE-REFERENCE-RECORD.
003900     05  TXR-JURISDICTION-CDE          PIC X(2).
004000     05  TXR-TOTAL-TAX-RATE-2025       PIC 9(1)V9(4).
004100     05  FILLER                        PIC X(5).
004200 WORKING-STORAGE SECTION.
004300 PROCEDURE DIVISION.
004400  STOP RUN.
